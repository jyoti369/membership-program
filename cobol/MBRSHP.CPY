000100*****************************************************************
000200*   MBRSHP.CPY                                                  *
000300*   FIRSTCLUB MEMBERSHIP SYSTEM - MEMBERSHIP MASTER RECORD       *
000400*   ONE ROW PER USER - THE MASTER THAT DRIVES ALL THREE PASSES. *
000500*                                                                *
000600*   MAINTENANCE HISTORY                                         *
000700*   DATE      PGMR  REQ#      DESCRIPTION                       *
000800*   --------  ----  --------  --------------------------------- *
000900*   04/02/93  AL    CR-0118   ORIGINAL LAYOUT FOR FIRSTCLUB.     *
001000*   11/09/94  AL    CR-0151   ADDED MEM-LAST-MODIFIED.           *
001100*   02/14/96  RJT   CR-0203   EXPIRY/START DATES REDEFINED INTO  *
001200*                             CCYY/MM/DD - PRIOR RELEASE ONLY    *
001300*                             CARRIED THE PACKED 9(8) VIEW.      *
001400*   08/30/98  MKO   CR-0247   Y2K - CONFIRMED CCYY USED THROUGHOUT*
001500*                             NO 2-DIGIT YEAR FIELDS REMAIN.     *
001600*   06/01/01  RJT   CR-0288   NO LOGIC CHANGE - REVIEWED FOR Y2K *
001700*                             SIGN-OFF, FIELD WIDTHS UNCHANGED.  *
001800*****************************************************************
001900 01  SHP-REC.
002000     05  SHP-MEM-ID              PIC 9(09).
002100     05  SHP-USER-ID             PIC 9(09).
002200     05  SHP-PLAN-ID             PIC 9(09).
002300     05  SHP-TIER-LEVEL          PIC X(08).
002400     05  SHP-STATUS              PIC X(09).
002500         88  SHP-IS-ACTIVE       VALUE 'ACTIVE'.
002600         88  SHP-IS-CANCELLED    VALUE 'CANCELLED'.
002700     05  SHP-START-DATE          PIC 9(08).
002800     05  SHP-START-DATE-YMD REDEFINES SHP-START-DATE.
002900         10  SHP-ST-CCYY         PIC 9(04).
003000         10  SHP-ST-MM           PIC 9(02).
003100         10  SHP-ST-DD           PIC 9(02).
003200     05  SHP-EXPIRY-DATE         PIC 9(08).
003300     05  SHP-EXPIRY-DATE-YMD REDEFINES SHP-EXPIRY-DATE.
003400         10  SHP-EX-CCYY         PIC 9(04).
003500         10  SHP-EX-MM           PIC 9(02).
003600         10  SHP-EX-DD           PIC 9(02).
003700     05  SHP-LAST-MODIFIED       PIC 9(08).
003800     05  FILLER                  PIC X(05).
