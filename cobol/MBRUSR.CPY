000100*****************************************************************
000200*   MBRUSR.CPY                                                  *
000300*   FIRSTCLUB MEMBERSHIP SYSTEM - CUSTOMER MASTER RECORD LAYOUT  *
000400*   ONE ROW PER REGISTERED FIRSTCLUB CUSTOMER.                   *
000500*                                                                *
000600*   MAINTENANCE HISTORY                                         *
000700*   DATE      PGMR  REQ#      DESCRIPTION                       *
000800*   --------  ----  --------  --------------------------------- *
000900*   04/02/93  AL    CR-0118   ORIGINAL LAYOUT FOR FIRSTCLUB.     *
001000*   11/09/94  AL    CR-0151   ADDED USER-COHORT FOR MARKETING.   *
001100*   02/14/96  RJT   CR-0203   EXPANDED USER-NAME TO 60 BYTES.    *
001200*   08/30/98  MKO   CR-0247   Y2K - CREATED-DATE REDEFINED CCYY. *
001300*   06/01/01  RJT   CR-0288   NO LOGIC CHANGE - REVIEWED FOR Y2K *
001400*                             SIGN-OFF, FIELD WIDTHS UNCHANGED.  *
001500*****************************************************************
001600 01  USR-REC.
001700     05  USR-USER-ID             PIC 9(09).
001800     05  USR-EMAIL               PIC X(60).
001900     05  USR-NAME                PIC X(60).
002000     05  USR-COHORT              PIC X(20).
002100*        BLANK USR-COHORT MEANS CUSTOMER CARRIES NO COHORT.
002200     05  USR-CREATED-DATE        PIC 9(08).
002300*        CCYYMMDD - REDEFINED BELOW FOR AGE/TENURE CALCULATIONS.
002400     05  USR-CREATED-DATE-YMD REDEFINES USR-CREATED-DATE.
002500         10  USR-CR-CCYY         PIC 9(04).
002600         10  USR-CR-MM           PIC 9(02).
002700         10  USR-CR-DD           PIC 9(02).
002800     05  FILLER                  PIC X(05).
