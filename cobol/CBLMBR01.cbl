000010 IDENTIFICATION DIVISION.                                               
000020 PROGRAM-ID.             CBLMBR01.                                      
000030 AUTHOR.                 ASHLEY LINDQUIST.                              
000040 INSTALLATION.           LINDQUIST DATA PROCESSING.                     
000050 DATE-WRITTEN.           07/19/95.                                      
000060 DATE-COMPILED.          07/21/95.                                      
000070 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.      
000080*                                                                       
000090*****************************************************************       
000100*   CBLMBR01 - FIRSTCLUB BENEFIT APPLICATION PASS.               *      
000110*   READS THE POSTED ORDER FILE AND, FOR EVERY ORDER WHOSE       *      
000120*   CUSTOMER CARRIES AN ACTIVE MEMBERSHIP, APPLIES THAT TIER'S    *     
000130*   FREE-DELIVERY AND DISCOUNT BENEFITS.  WRITES A BENEFIT-      *      
000140*   ANNOTATED ORDER FILE FOR DOWNSTREAM BILLING AND A CATEGORY   *      
000150*   TOTALS WORK FILE PICKED UP BY CBLMBR02 FOR REPORT SECTION 2. *      
000160*****************************************************************       
000170*                                                                       
000180*   CHANGE LOG                                                          
000190*   DATE      PGMR  REQ#      DESCRIPTION                               
000200*   --------  ----  --------  ---------------------------------         
000210*   07/19/95  AL    CR-0171   ORIGINAL VERSION.                         
000220*   08/02/95  AL    CR-0174   FIXED DISCOUNT TAKING LAST BENEFIT        
000230*                             ROW INSTEAD OF FIRST MATCHING ROW.        
000240*   11/09/95  AL    CR-0180   ADDED CATEGORY APPLICABILITY CHECK        
000250*                             - PREVIOUSLY EVERY BENEFIT APPLIED        
000260*                             REGARDLESS OF ORDER CATEGORY.             
000270*   03/04/96  RJT   CR-0205   CATEGORY MATCH MADE CASE-                 
000280*                             INSENSITIVE PER MARKETING REQUEST.        
000290*   09/18/96  RJT   CR-0214   EXPANDED MBR-TABLE FROM 500 TO            
000300*                             3000 ROWS - FALL MEMBERSHIP DRIVE         
000310*                             OVERFLOWED THE OLD TABLE SILENTLY.        
000320*   02/11/97  AL    CR-0229   ROUNDING OF DISCOUNT AMOUNT CHANGED       
000330*                             TO ROUND HALF UP PER FINANCE AUDIT.       
000340*   08/30/98  MKO   CR-0247   Y2K REMEDIATION - ALL DATE FIELDS         
000350*                             NOW CCYYMMDD, NO 2-DIGIT YEAR MATH        
000360*                             ANYWHERE IN THIS PROGRAM.                 
000370*   01/14/99  MKO   CR-0253   Y2K - RAN FULL CENTURY-ROLLOVER           
000380*                             TEST DECK, NO FAILURES, SIGNED OFF.       
000390*   06/01/01  RJT   CR-0288   NO LOGIC CHANGE - REVIEWED FOR Y2K        
000400*                             SIGN-OFF, FIELD WIDTHS UNCHANGED.         
000410*   10/22/03  RJT   CR-0311   CATTOTAL-FILE ADDED SO THE UPGRADE        
000420*                             REPORT COULD CARRY A SECOND SECTION       
000430*                             WITHOUT RE-READING ORDER-OUT TWICE.       
000440*   04/13/09  DKH   CR-0358   TABLE-LOAD AND TABLE-SCAN LOOPS           
000450*                             REWRITTEN AS SEPARATE PARAGRAPHS PER      
000460*                             SHOP STANDARD - PERFORM ... VARYING       
000470*                             AND PERFORM ... END-PERFORM BLOCKS        
000480*                             ARE NOT USED ON THIS SYSTEM.              
000490*   02/19/11  DKH   CR-0363   ADDED MAINTENANCE NOTES THROUGH THE       
000500*                             PROCEDURE DIVISION PER SHOP AUDIT -       
000510*                             NO LOGIC CHANGED, DOCUMENTATION ONLY.     
000520*                                                                       
000530*    ==== ENVIRONMENT DIVISION ====                                     
000540*    C01 IS CARRIED FORWARD FROM THE SHOP'S STANDARD PRINTER            
000550*    SKIP-TO-CHANNEL SET EVEN THOUGH THIS PROGRAM WRITES NO             
000560*    PRINTED REPORT ITSELF - CBLMBR02 AND CBLMBR03 DO THE               
000570*    PRINTING AND SHARE THE SAME SPECIAL-NAMES CONVENTION.              
000580 ENVIRONMENT DIVISION.                                                  
000590 CONFIGURATION SECTION.                                                 
000600 SPECIAL-NAMES.                                                         
000610     C01 IS TOP-OF-FORM.                                                
000620 INPUT-OUTPUT SECTION.                                                  
000630 FILE-CONTROL.                                                          
000640*                                                                       
000650*    INBOUND ORDER FEED - ONE LINE PER ORDER, ALREADY SEQUENCED         
000660*    BY THE UPSTREAM PLATFORM.  NO SORT IS NEEDED ON THIS FILE.         
000670     SELECT ORDER-TRANS                                                 
000680         ASSIGN TO ORDIN                                                
000690         ORGANIZATION IS LINE SEQUENTIAL.                               
000700*                                                                       
000710*    OUTBOUND ANNOTATED ORDER FEED TO BILLING.                          
000720     SELECT ORDER-OUT                                                   
000730         ASSIGN TO ORDOUT                                               
000740         ORGANIZATION IS LINE SEQUENTIAL.                               
000750*                                                                       
000760*    TIER LEVEL/RANK REFERENCE FILE.                                    
000770     SELECT TIER-MASTER                                                 
000780         ASSIGN TO TIERMST                                              
000790         ORGANIZATION IS LINE SEQUENTIAL.                               
000800*                                                                       
000810*    BENEFIT-BY-TIER REFERENCE FILE.                                    
000820     SELECT BENEFIT-MASTER                                              
000830         ASSIGN TO BENMST                                               
000840         ORGANIZATION IS LINE SEQUENTIAL.                               
000850*                                                                       
000860*    CURRENT MEMBERSHIP STATUS MASTER.                                  
000870     SELECT MEMBER-MASTER                                               
000880         ASSIGN TO MEMMST                                               
000890         ORGANIZATION IS LINE SEQUENTIAL.                               
000900*                                                                       
000910*    CATEGORY TOTALS HANDED OFF TO CBLMBR02 - CR-0311.                  
000920     SELECT CATTOTAL-FILE                                               
000930         ASSIGN TO CATOUT                                               
000940         ORGANIZATION IS LINE SEQUENTIAL.                               
000950*                                                                       
000960 DATA DIVISION.                                                         
000970 FILE SECTION.                                                          
000980*                                                                       
000990*    ORDER-TRANS - THE POSTED ORDER FEED FROM THE ORDER PLATFORM.       
001000*    ONE RECORD PER ORDER, ALREADY PRICED - THIS PROGRAM DOES NOT       
001010*    TOUCH ORD-VALUE, ONLY READS IT FOR THE DISCOUNT CALC.              
001020 FD  ORDER-TRANS                                                        
001030     LABEL RECORD IS STANDARD                                           
001040     DATA RECORD IS ORD-IN-REC.                                         
001050*                                                                       
001060 COPY MBRORD REPLACING ==ORD-REC== BY ==ORD-IN-REC==.                   
001070*                                                                       
001080*    ORDER-OUT - SAME LAYOUT AS ORDER-TRANS BUT CARRIES THE FOUR        
001090*    BENEFIT-ANNOTATION FIELDS THAT BILLING PICKS UP DOWNSTREAM -       
001100*    SEE 2400-OUTPUT.                                                   
001110 FD  ORDER-OUT                                                          
001120     LABEL RECORD IS STANDARD                                           
001130     DATA RECORD IS ORD-OUT-REC.                                        
001140*                                                                       
001150 COPY MBRORD REPLACING ==ORD-REC== BY ==ORD-OUT-REC==.                  
001160*                                                                       
001170*    TIER-MASTER - THE TIER LEVEL/RANK TABLE.  SMALL FILE, READ         
001180*    ONCE AT START OF RUN INTO TLV-TABLE AND CLOSED AGAIN.              
001190 FD  TIER-MASTER                                                        
001200     LABEL RECORD IS STANDARD                                           
001210     DATA RECORD IS TLV-REC.                                            
001220*                                                                       
001230 COPY MBRTLV.                                                           
001240*                                                                       
001250*    BENEFIT-MASTER - ONE ROW PER TIER/CATEGORY/BENEFIT-TYPE            
001260*    COMBINATION.  LOADED WHOLE INTO BEN-TABLE - SEE 1200-LOAD-         
001270*    BENEFITS AND THE NOTE THERE ON WHY THE LOAD PASS IS DUMB.          
001280 FD  BENEFIT-MASTER                                                     
001290     LABEL RECORD IS STANDARD                                           
001300     DATA RECORD IS BEN-REC.                                            
001310*                                                                       
001320 COPY MBRBEN.                                                           
001330*                                                                       
001340*    MEMBER-MASTER - CURRENT MEMBERSHIP STATUS PER USER.  LOADED        
001350*    INTO MBR-TABLE AT INIT - THIS IS THE "MASTER" CBLMBR02 WILL        
001360*    LATER REWRITE AS A NEW GENERATION AFTER ITS OWN RUN.               
001370 FD  MEMBER-MASTER                                                      
001380     LABEL RECORD IS STANDARD                                           
001390     DATA RECORD IS SHP-REC.                                            
001400*                                                                       
001410 COPY MBRSHP.                                                           
001420*                                                                       
001430*    CATTOTAL-FILE - CATEGORY TOTALS FOR THIS RUN, WRITTEN ONCE         
001440*    AT CLOSE TIME (3100-CAT-TOTALS-OUT) AND READ BACK BY               
001450*    CBLMBR02 FOR REPORT SECTION 2 - ADDED UNDER CR-0311 SO             
001460*    CBLMBR02 DID NOT HAVE TO RE-READ ORDER-OUT A SECOND TIME.          
001470 FD  CATTOTAL-FILE                                                      
001480     LABEL RECORD IS STANDARD                                           
001490     DATA RECORD IS CAT-REC.                                            
001500*                                                                       
001510 COPY MBRCAT.                                                           
001520*                                                                       
001530 WORKING-STORAGE SECTION.                                               
001540*    WORK-AREA - THE MAIN LOOP'S EOF FLAG AND THE PER-ORDER             
001550*    SWITCHES THAT 2200-FIND-BENEFITS SETS AND 2400-OUTPUT READS.       
001560*    ALL RESET AT THE TOP OF EACH STRATEGY PARAGRAPH SO ONE             
001570*    ORDER'S RESULT NEVER LEAKS INTO THE NEXT ORDER'S.                  
001580 01  WORK-AREA.                                                         
001590     05  MORE-RECS           PIC XXX         VALUE 'YES'.               
001600     05  MEMBER-FOUND-SW     PIC X           VALUE 'N'.                 
001610         88  MEMBER-WAS-FOUND    VALUE 'Y'.                             
001620     05  MEMBER-ACTIVE-SW    PIC X           VALUE 'N'.                 
001630         88  MEMBER-IS-ACTV      VALUE 'Y'.                             
001640     05  FREE-DELIV-SW       PIC X           VALUE 'N'.                 
001650     05  DISCOUNT-FOUND-SW   PIC X           VALUE 'N'.                 
001660         88  DISCOUNT-WAS-FOUND  VALUE 'Y'.                             
001670     05  FILLER              PIC X(05).                                 
001680*                                                                       
001690*    SUBSCRIPT-AREA - ALL TABLE SUBSCRIPTS AND ROW COUNTS ARE           
001700*    COMP PER SHOP STANDARD - NONE OF THESE EVER NEED TO BE             
001710*    DISPLAYED OR PUNCHED, SO THERE IS NO REASON TO CARRY THEM          
001720*    AS ZONED DECIMAL.                                                  
001730 01  SUBSCRIPT-AREA.                                                    
001740     05  SUB1                PIC 9(4)    VALUE ZERO   COMP.             
001750     05  SUB2                PIC 9(4)    VALUE ZERO   COMP.             
001760     05  TLV-TAB-CNT         PIC 9(4)    VALUE ZERO   COMP.             
001770     05  BEN-TAB-CNT         PIC 9(4)    VALUE ZERO   COMP.             
001780     05  MBR-TAB-CNT         PIC 9(4)    VALUE ZERO   COMP.             
001790     05  CAT-TAB-CNT         PIC 9(4)    VALUE ZERO   COMP.             
001800     05  FILLER              PIC X(05).                                 
001810*                                                                       
001820*    RUN-DATE-AREA - SYS-DATE COMES STRAIGHT FROM FUNCTION              
001830*    CURRENT-DATE AT 1000-INIT.  RUN-DATE-YMD REDEFINES RUN-DATE        
001840*    SO THE EXPIRY COMPARE IN 2110-MBR-SCAN CAN BE DONE AS A            
001850*    SINGLE NUMERIC COMPARE RATHER THAN THREE SEPARATE ONES.            
001860 01  RUN-DATE-AREA.                                                     
001870     05  SYS-DATE.                                                      
001880         10  I-YEAR          PIC 9(4).                                  
001890         10  I-MONTH         PIC 99.                                    
001900         10  I-DAY           PIC 99.                                    
001910     05  RUN-DATE            PIC 9(8)    VALUE ZERO.                    
001920     05  RUN-DATE-YMD REDEFINES RUN-DATE.                               
001930         10  RUN-CCYY        PIC 9(4).                                  
001940         10  RUN-MM          PIC 99.                                    
001950         10  RUN-DD          PIC 99.                                    
001960     05  FILLER              PIC X(05).                                 
001970*                                                                       
001980*    THE CURRENT ORDER'S TIER AND DISCOUNT WORKING FIELDS - SET         
001990*    FRESH BY 2100-FIND-MEMBERSHIP AND 2200-FIND-BENEFITS ON            
002000*    EVERY PASS THROUGH 2000-MAINLINE.                                  
002010 01  WS-CURR-TIER            PIC X(08)   VALUE SPACES.                  
002020 01  WS-DISC-PERCENT         PIC S9(3)V99 VALUE ZERO.                   
002030 01  WS-DISC-AMOUNT          PIC S9(8)V99 VALUE ZERO.                   
002040*                                                                       
002050 01  CATEGORY-MATCH-SW       PIC X       VALUE 'N'.                     
002060     88  CATEGORY-MATCHES        VALUE 'Y'.                             
002070*                                                                       
002080*    WORK FIELDS FOR CASE-INSENSITIVE CATEGORY COMPARE - NO             
002090*    INTRINSIC FUNCTIONS ARE USED ON THIS SYSTEM, SO UPPER-             
002100*    CASING IS DONE WITH INSPECT ... CONVERTING.                        
002110 01  WS-CAT-COMPARE-1        PIC X(20)   VALUE SPACES.                  
002120 01  WS-CAT-COMPARE-2        PIC X(20)   VALUE SPACES.                  
002130*                                                                       
002140*    ==== TIER TABLE - LOADED FROM TIER-MASTER AT 1000-INIT ====        
002150*    TEN ROWS IS AMPLE - THIS SHOP HAS NEVER RUN MORE THAN FOUR         
002160*    OR FIVE ACTIVE TIERS AT ONCE.                                      
002170 01  TLV-TABLE.                                                         
002180     05  TLV-TAB-ROW     OCCURS 10 TIMES.                               
002190         10  TLV-TAB-LEVEL       PIC X(08).                             
002200         10  TLV-TAB-RANK        PIC 9(01).                             
002210         10  FILLER              PIC X(05).                             
002220*                                                                       
002230*    ==== BENEFIT TABLE - LOADED FROM BENEFIT-MASTER AT 1000-INIT ===   
002240*    BEN-TAB-VALUE CARRIES THE RAW TEXT VALUE ('true'/'false' FOR       
002250*    FREE DELIVERY ROWS) AND BEN-TAB-VALUE-NUM CARRIES THE              
002260*    NUMERIC DISCOUNT PERCENTAGE - ONLY ONE OF THE TWO IS               
002270*    MEANINGFUL PER ROW, DEPENDING ON BEN-TAB-TYPE.                     
002280 01  BEN-TABLE.                                                         
002290     05  BEN-TAB-ROW     OCCURS 50 TIMES.                               
002300         10  BEN-TAB-TIER        PIC X(08).                             
002310         10  BEN-TAB-TYPE        PIC X(16).                             
002320         10  BEN-TAB-VALUE       PIC X(10).                             
002330         10  BEN-TAB-VALUE-NUM   PIC 9(08)V99.                          
002340         10  BEN-TAB-CATEGORY    PIC X(20).                             
002350         10  FILLER              PIC X(05).                             
002360*                                                                       
002370*    ==== MEMBERSHIP TABLE - LOADED FROM MEMBER-MASTER AT INIT ====     
002380*    SUBSTITUTES FOR A KEYED LOOKUP ON USER-ID - THIS SYSTEM            
002390*    KEEPS ITS MASTERS LINE SEQUENTIAL, NOT INDEXED, SO EVERY           
002400*    LOOKUP AGAINST A MASTER IS A LOAD-INTO-TABLE-THEN-SCAN.            
002410 01  MBR-TABLE.                                                         
002420     05  MBR-TAB-ROW     OCCURS 3000 TIMES.                             
002430         10  MBR-TAB-USER-ID     PIC 9(09).                             
002440         10  MBR-TAB-TIER        PIC X(08).                             
002450         10  MBR-TAB-STATUS      PIC X(09).                             
002460         10  MBR-TAB-EXPIRY      PIC 9(08).                             
002470         10  FILLER              PIC X(05).                             
002480*                                                                       
002490*    ==== CATEGORY ACCUMULATOR TABLE - PRINTED BY CBLMBR02 ====         
002500*    ROLLED UP ONE ROW PER DISTINCT ORDER CATEGORY SEEN THIS            
002510*    RUN, NOT PRELOADED FROM A MASTER - SEE 2310-CAT-ACCUM.             
002520*    THIRTY ROWS HAS NEVER COME CLOSE TO OVERFLOWING; THE SHOP          
002530*    RUNS UNDER TWENTY NAMED CATEGORIES TODAY.                          
002540 01  CAT-WORK-TABLE.                                                    
002550     05  CAT-TAB-ROW     OCCURS 30 TIMES.                               
002560         10  CAT-TAB-CATEGORY    PIC X(20).                             
002570         10  CAT-TAB-COUNT       PIC 9(5)        COMP.                  
002580         10  CAT-TAB-GROSS       PIC S9(9)V99.                          
002590         10  CAT-TAB-DISC        PIC S9(9)V99.                          
002600         10  CAT-TAB-NET         PIC S9(9)V99.                          
002610         10  FILLER              PIC X(05).                             
002620*                                                                       
002630*    ==== PROCEDURE DIVISION ====                                       
002640 PROCEDURE DIVISION.                                                    
002650*                                                                       
002660*    ==== MAINLINE - OPENS THE THREE MASTERS, LOADS THEM INTO           
002670*    TABLES AT 1000-INIT, THEN APPLIES BENEFITS ORDER BY ORDER          
002680*    UNTIL ORDER-TRANS RUNS OUT.  NOTHING IS KEYED - EVERY              
002690*    LOOKUP IS A TABLE SCAN, SAME AS THE REST OF THIS SHOP'S            
002700*    LINE-SEQUENTIAL WORK. ====                                         
002710 0000-CBLMBR01.                                                         
002720     PERFORM 1000-INIT.                                                 
002730*    2000-MAINLINE DOES ONE ORDER PER CALL - READ-AHEAD LOGIC           
002740*    LIVES IN 9000-READ, NOT HERE.                                      
002750     PERFORM 2000-MAINLINE                                              
002760         UNTIL MORE-RECS = 'NO'.                                        
002770     PERFORM 3000-CLOSING.                                              
002780     STOP RUN.                                                          
002790*                                                                       
002800*    1000-INIT - STAMPS THE RUN DATE, THEN LOADS ALL THREE              
002810*    MASTERS INTO WORKING-STORAGE TABLES BEFORE A SINGLE ORDER          
002820*    IS READ.  MORE-RECS IS REUSED AS THE LOAD LOOP'S EOF FLAG          
002830*    FOR EACH MASTER IN TURN - RESET IT TO 'YES' BEFORE EVERY           
002840*    PERFORM OR THE LOOP WILL NOT RUN AT ALL.                           
002850 1000-INIT.                                                             
002860     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                            
002870     MOVE I-YEAR TO RUN-CCYY.                                           
002880     MOVE I-MONTH TO RUN-MM.                                            
002890     MOVE I-DAY TO RUN-DD.                                              
002900*                                                                       
002910*    ALL THREE MASTERS ARE OPENED TOGETHER AND CLOSED TOGETHER -        
002920*    THIS SHOP DOES NOT STAGGER OPENS ACROSS THE LOAD PARAGRAPHS.       
002930     OPEN INPUT TIER-MASTER.                                            
002940     OPEN INPUT BENEFIT-MASTER.                                         
002950     OPEN INPUT MEMBER-MASTER.                                          
002960     MOVE 'YES' TO MORE-RECS.                                           
002970     PERFORM 1100-LOAD-TIERS UNTIL MORE-RECS = 'NO'.                    
002980     MOVE 'YES' TO MORE-RECS.                                           
002990     PERFORM 1200-LOAD-BENEFITS UNTIL MORE-RECS = 'NO'.                 
003000     MOVE 'YES' TO MORE-RECS.                                           
003010     PERFORM 1300-LOAD-MEMBERS UNTIL MORE-RECS = 'NO'.                  
003020     CLOSE TIER-MASTER.                                                 
003030     CLOSE BENEFIT-MASTER.                                              
003040*    MEMBER-MASTER IS CLOSED HERE TOO - THIS PROGRAM ONLY READS         
003050*    IT, IT NEVER REWRITES IT.  THAT REWRITE IS CBLMBR02'S JOB.         
003060     CLOSE MEMBER-MASTER.                                               
003070*                                                                       
003080*    MORE-RECS IS LEFT AT 'YES' BY 1300-LOAD-MEMBERS' LAST PASS -       
003090*    9000-READ BELOW WILL SET IT PROPERLY OFF THE FIRST ORDER.          
003100     OPEN INPUT ORDER-TRANS.                                            
003110     OPEN OUTPUT ORDER-OUT.                                             
003120     PERFORM 9000-READ.                                                 
003130*                                                                       
003140*    1100-LOAD-TIERS - ONE PASS PER TIER-MASTER ROW.  TLV-LEVEL-        
003150*    RANK DRIVES THE "HIGHER TIER" TEST IN CBLMBR02, NOT THIS           
003160*    PROGRAM - THIS PASS ONLY NEEDS THE BENEFIT LOOKUP BELOW.           
003170 1100-LOAD-TIERS.                                                       
003180     READ TIER-MASTER                                                   
003190         AT END                                                         
003200             MOVE 'NO' TO MORE-RECS                                     
003210         NOT AT END                                                     
003220             ADD 1 TO TLV-TAB-CNT                                       
003230             MOVE TLV-LEVEL TO TLV-TAB-LEVEL(TLV-TAB-CNT)               
003240             MOVE TLV-LEVEL-RANK TO TLV-TAB-RANK(TLV-TAB-CNT)           
003250     END-READ.                                                          
003260*                                                                       
003270*    1200-LOAD-BENEFITS - LOADS EVERY BENEFIT ROW REGARDLESS OF         
003280*    TIER OR CATEGORY.  2220-BEN-SCAN BELOW DOES THE FILTERING -        
003290*    KEEPING THE LOAD PASS DUMB MATCHES THE REST OF THIS SHOP'S         
003300*    TABLE-LOAD PARAGRAPHS.                                             
003310 1200-LOAD-BENEFITS.                                                    
003320     READ BENEFIT-MASTER                                                
003330         AT END                                                         
003340             MOVE 'NO' TO MORE-RECS                                     
003350         NOT AT END                                                     
003360             ADD 1 TO BEN-TAB-CNT                                       
003370             MOVE BEN-TIER-LEVEL TO BEN-TAB-TIER(BEN-TAB-CNT)           
003380             MOVE BEN-TYPE TO BEN-TAB-TYPE(BEN-TAB-CNT)                 
003390             MOVE BEN-VALUE TO BEN-TAB-VALUE(BEN-TAB-CNT)               
003400             MOVE BEN-VALUE-NUM TO BEN-TAB-VALUE-NUM(BEN-TAB-CNT)       
003410             MOVE BEN-APPLICABLE-CATEGORY                               
003420                 TO BEN-TAB-CATEGORY(BEN-TAB-CNT)                       
003430     END-READ.                                                          
003440*                                                                       
003450*    1300-LOAD-MEMBERS - MBR-TABLE IS THE SUBSTITUTE FOR A KEYED        
003460*    LOOKUP ON USER-ID (SEE DESIGN NOTE AT MBR-TABLE).  3000 ROWS       
003470*    IS THE SIZE RJT EXPANDED TO UNDER CR-0214 - WATCH THIS IF          
003480*    MEMBERSHIP EVER GROWS PAST THAT AGAIN.                             
003490 1300-LOAD-MEMBERS.                                                     
003500     READ MEMBER-MASTER                                                 
003510         AT END                                                         
003520             MOVE 'NO' TO MORE-RECS                                     
003530         NOT AT END                                                     
003540             ADD 1 TO MBR-TAB-CNT                                       
003550             MOVE SHP-USER-ID TO MBR-TAB-USER-ID(MBR-TAB-CNT)           
003560             MOVE SHP-TIER-LEVEL TO MBR-TAB-TIER(MBR-TAB-CNT)           
003570             MOVE SHP-STATUS TO MBR-TAB-STATUS(MBR-TAB-CNT)             
003580             MOVE SHP-EXPIRY-DATE                                       
003590                 TO MBR-TAB-EXPIRY(MBR-TAB-CNT)                         
003600     END-READ.                                                          
003610*                                                                       
003620*    2000-MAINLINE - FOUR STEPS PER ORDER: FIND THE MEMBERSHIP,         
003630*    FIND WHAT BENEFITS IT GIVES FOR THIS ORDER'S CATEGORY, DO          
003640*    THE DISCOUNT ARITHMETIC AND ROLL THE CATEGORY ACCUMULATOR,         
003650*    THEN WRITE THE ANNOTATED ORDER.  READ-AHEAD FOR THE NEXT           
003660*    ORDER HAPPENS LAST SO 2100-2400 ALWAYS SEE THE RECORD JUST         
003670*    WRITTEN OUT, NOT THE NEXT ONE.                                     
003680 2000-MAINLINE.                                                         
003690     PERFORM 2100-FIND-MEMBERSHIP.                                      
003700     PERFORM 2200-FIND-BENEFITS THRU 2200-EXIT.                         
003710     PERFORM 2300-CALCS.                                                
003720     PERFORM 2400-OUTPUT.                                               
003730     PERFORM 9000-READ.                                                 
003740*                                                                       
003750*    2100-FIND-MEMBERSHIP - SCANS MBR-TABLE FOR THIS ORDER'S            
003760*    USER-ID.  STOPS EARLY ON THE FIRST MATCH, WHICH IS SAFE            
003770*    BECAUSE MEMBER-MASTER CARRIES AT MOST ONE ROW PER USER -           
003780*    SEE MBRSHP COPYBOOK NOTES.                                         
003790 2100-FIND-MEMBERSHIP.                                                  
003800     MOVE 'N' TO MEMBER-FOUND-SW.                                       
003810     MOVE 'N' TO MEMBER-ACTIVE-SW.                                      
003820     MOVE SPACES TO WS-CURR-TIER.                                       
003830*                                                                       
003840     MOVE 1 TO SUB1.                                                    
003850     PERFORM 2110-MBR-SCAN                                              
003860         UNTIL SUB1 > MBR-TAB-CNT OR MEMBER-WAS-FOUND.                  
003870*                                                                       
003880 2110-MBR-SCAN.                                                         
003890     IF ORD-USER-ID OF ORD-IN-REC = MBR-TAB-USER-ID(SUB1)               
003900         MOVE 'Y' TO MEMBER-FOUND-SW                                    
003910         MOVE MBR-TAB-TIER(SUB1) TO WS-CURR-TIER                        
003920*            MEMBERSHIP IS ACTIVE ONLY WHEN STATUS = ACTIVE             
003930*            AND RUN DATE IS STRICTLY BEFORE THE EXPIRY DATE.           
003940*            A MEMBERSHIP THAT EXPIRES TODAY IS NOT ACTIVE              
003950*            TODAY - THIS WAS CONFIRMED WITH MARKETING AT               
003960*            ORIGINAL SPEC TIME AND HAS NEVER CHANGED.                  
003970         IF MBR-TAB-STATUS(SUB1) = 'ACTIVE'                             
003980             AND RUN-DATE < MBR-TAB-EXPIRY(SUB1)                        
003990             MOVE 'Y' TO MEMBER-ACTIVE-SW                               
004000         END-IF                                                         
004010     END-IF.                                                            
004020     ADD 1 TO SUB1.                                                     
004030*                                                                       
004040*    2200-FIND-BENEFITS - A NON-ACTIVE MEMBER (NOT FOUND, OR            
004050*    FOUND BUT EXPIRED/SUSPENDED) GETS NO BENEFITS AT ALL -             
004060*    FALL THROUGH TO 2200-EXIT IMMEDIATELY RATHER THAN SCANNING         
004070*    A TABLE THAT CANNOT MATCH ANYTHING.                                
004080 2200-FIND-BENEFITS.                                                    
004090     MOVE 'N' TO FREE-DELIV-SW.                                         
004100     MOVE 'N' TO DISCOUNT-FOUND-SW.                                     
004110     MOVE ZERO TO WS-DISC-PERCENT.                                      
004120*                                                                       
004130     IF NOT MEMBER-IS-ACTV                                              
004140         GO TO 2200-EXIT                                                
004150     END-IF.                                                            
004160*                                                                       
004170     MOVE 1 TO SUB2.                                                    
004180     PERFORM 2220-BEN-SCAN UNTIL SUB2 > BEN-TAB-CNT.                    
004190*                                                                       
004200 2200-EXIT.                                                             
004210     EXIT.                                                              
004220*                                                                       
004230*    2220-BEN-SCAN - WALKS THE WHOLE BENEFIT TABLE EVERY TIME           
004240*    RATHER THAN STOPPING ON FIRST MATCH, BECAUSE A TIER CAN            
004250*    CARRY BOTH A FREE-DELIVERY ROW AND A DISCOUNT ROW AND BOTH         
004260*    MUST BE PICKED UP.  THE "NOT DISCOUNT-WAS-FOUND" GUARD             
004270*    KEEPS THE FIRST MATCHING DISCOUNT ROW AND IGNORES ANY              
004280*    LATER ONES - CR-0174 FIXED A BUG WHERE THE LAST ROW WON            
004290*    INSTEAD OF THE FIRST.                                              
004300 2220-BEN-SCAN.                                                         
004310     IF BEN-TAB-TIER(SUB2) = WS-CURR-TIER                               
004320         PERFORM 2210-CATEGORY-MATCH                                    
004330         IF CATEGORY-MATCHES                                            
004340*            A FREE_DELIVERY ROW WITH VALUE 'false' IS A ROW            
004350*            THAT EXISTS ONLY TO DOCUMENT THE TIER DOES NOT GET         
004360*            IT - IT MUST NOT FLIP THE SWITCH ON.                       
004370             IF BEN-TAB-TYPE(SUB2) = 'FREE_DELIVERY'                    
004380                 AND BEN-TAB-VALUE(SUB2) = 'true'                       
004390                 MOVE 'Y' TO FREE-DELIV-SW                              
004400             END-IF                                                     
004410             IF BEN-TAB-TYPE(SUB2) = 'DISCOUNT'                         
004420                 AND NOT DISCOUNT-WAS-FOUND                             
004430                 MOVE 'Y' TO DISCOUNT-FOUND-SW                          
004440                 MOVE BEN-TAB-VALUE-NUM(SUB2)                           
004450                     TO WS-DISC-PERCENT                                 
004460             END-IF                                                     
004470         END-IF                                                         
004480     END-IF.                                                            
004490     ADD 1 TO SUB2.                                                     
004500*                                                                       
004510*    2210-CATEGORY-MATCH - A BLANK BEN-TAB-CATEGORY APPLIES TO          
004520*    EVERY ORDER CATEGORY.  A NON-BLANK CATEGORY MUST MATCH THE         
004530*    ORDER'S CATEGORY, CASE-INSENSITIVE (CR-0205, PER MARKETING         
004540*    REQUEST), AND A BLANK ORDER CATEGORY NEVER MATCHES A NON-          
004550*    BLANK BENEFIT CATEGORY.  UPPER-CASING USES INSPECT                 
004560*    CONVERTING SINCE NO INTRINSIC FUNCTIONS RUN ON THIS SYSTEM.        
004570 2210-CATEGORY-MATCH.                                                   
004580     SET CATEGORY-MATCHES TO FALSE.                                     
004590     IF BEN-TAB-CATEGORY(SUB2) = SPACES                                 
004600         SET CATEGORY-MATCHES TO TRUE                                   
004610     ELSE                                                               
004620         IF ORD-CATEGORY OF ORD-IN-REC NOT = SPACES                     
004630             MOVE BEN-TAB-CATEGORY(SUB2) TO WS-CAT-COMPARE-1            
004640             MOVE ORD-CATEGORY OF ORD-IN-REC TO WS-CAT-COMPARE-2        
004650             INSPECT WS-CAT-COMPARE-1 CONVERTING                        
004660                 "abcdefghijklmnopqrstuvwxyz" TO                        
004670                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
004680             INSPECT WS-CAT-COMPARE-2 CONVERTING                        
004690                 "abcdefghijklmnopqrstuvwxyz" TO                        
004700                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
004710             IF WS-CAT-COMPARE-1 = WS-CAT-COMPARE-2                     
004720                 SET CATEGORY-MATCHES TO TRUE                           
004730             END-IF                                                     
004740         END-IF                                                         
004750     END-IF.                                                            
004760*                                                                       
004770*    2300-CALCS - THE DISCOUNT AMOUNT IS ROUNDED HALF UP PER THE        
004780*    CR-0229 FINANCE AUDIT.  A NON-DISCOUNT ORDER IS ZEROED OUT         
004790*    EXPLICITLY RATHER THAN LEFT AT WHATEVER THE PRIOR ORDER            
004800*    LEFT BEHIND - WORKING-STORAGE IS NOT RESET BETWEEN ORDERS.         
004810 2300-CALCS.                                                            
004820     IF DISCOUNT-WAS-FOUND                                              
004830         COMPUTE WS-DISC-AMOUNT ROUNDED =                               
004840             ORD-VALUE OF ORD-IN-REC * WS-DISC-PERCENT / 100            
004850     ELSE                                                               
004860         MOVE ZERO TO WS-DISC-AMOUNT                                    
004870         MOVE ZERO TO WS-DISC-PERCENT                                   
004880     END-IF.                                                            
004890*                                                                       
004900     PERFORM 2310-CAT-ACCUM.                                            
004910*                                                                       
004920*    2310-CAT-ACCUM - FIND OR ADD THE ORDER'S CATEGORY IN THE           
004930*    ACCUMULATOR TABLE.  SUB1 DOUBLES AS A "FOUND" FLAG HERE -          
004940*    IT COMES OUT OF 2320-CAT-SCAN AT ZERO WHEN NO ROW MATCHED,         
004950*    AND THE CALLER THEN APPENDS A NEW ROW AND POINTS SUB1 AT IT.       
004960*    CAT-WORK-TABLE FEEDS REPORT SECTION 2 IN CBLMBR02 VIA              
004970*    CATTOTAL-FILE - SEE 3100-CAT-TOTALS-OUT BELOW.                     
004980 2310-CAT-ACCUM.                                                        
004990     MOVE ZERO TO SUB1.                                                 
005000     MOVE 1 TO SUB2.                                                    
005010     PERFORM 2320-CAT-SCAN                                              
005020         UNTIL SUB2 > CAT-TAB-CNT OR SUB1 NOT = ZERO.                   
005030*                                                                       
005040     IF SUB1 = ZERO                                                     
005050         ADD 1 TO CAT-TAB-CNT                                           
005060         MOVE CAT-TAB-CNT TO SUB1                                       
005070         MOVE ORD-CATEGORY OF ORD-IN-REC TO CAT-TAB-CATEGORY(SUB1)      
005080     END-IF.                                                            
005090*                                                                       
005100     ADD 1 TO CAT-TAB-COUNT(SUB1).                                      
005110     ADD ORD-VALUE OF ORD-IN-REC TO CAT-TAB-GROSS(SUB1).                
005120     ADD WS-DISC-AMOUNT TO CAT-TAB-DISC(SUB1).                          
005130     COMPUTE CAT-TAB-NET(SUB1) =                                        
005140         CAT-TAB-GROSS(SUB1) - CAT-TAB-DISC(SUB1).                      
005150*                                                                       
005160*    2320-CAT-SCAN - A STRAIGHT EQUAL COMPARE, NOT CASE-                
005170*    INSENSITIVE, BECAUSE ORDER CATEGORIES COME FROM THE ORDER          
005180*    PLATFORM ALREADY NORMALIZED - UNLIKE THE BENEFIT MASTER'S          
005190*    CATEGORY COLUMN, WHICH CAME FROM A HUMAN-MAINTAINED FEED           
005200*    AND NEEDED THE FOLD IN 2210-CATEGORY-MATCH.                        
005210 2320-CAT-SCAN.                                                         
005220     IF CAT-TAB-CATEGORY(SUB2) = ORD-CATEGORY OF ORD-IN-REC             
005230         MOVE SUB2 TO SUB1                                              
005240     END-IF.                                                            
005250     ADD 1 TO SUB2.                                                     
005260*                                                                       
005270*    2400-OUTPUT - CARRIES EVERY ORD-IN-REC FIELD FORWARD TO            
005280*    ORD-OUT-REC AND APPENDS THE FOUR BENEFIT-ANNOTATION FIELDS         
005290*    THAT DOWNSTREAM BILLING EXPECTS.  ORD-FINAL-AMOUNT IS THE          
005300*    ONLY FIELD BILLING ACTUALLY NEEDS - THE REST ARE CARRIED           
005310*    SO A HUMAN CAN SEE WHY THE FINAL AMOUNT LOOKS THE WAY IT           
005320*    DOES WITHOUT RE-RUNNING THE BENEFIT LOOKUP.                        
005330 2400-OUTPUT.                                                           
005340     MOVE ORD-ORD-ID OF ORD-IN-REC TO ORD-ORD-ID OF ORD-OUT-REC.        
005350     MOVE ORD-USER-ID OF ORD-IN-REC TO ORD-USER-ID OF ORD-OUT-REC.      
005360     MOVE ORD-VALUE OF ORD-IN-REC TO ORD-VALUE OF ORD-OUT-REC.          
005370     MOVE ORD-DATE OF ORD-IN-REC TO ORD-DATE OF ORD-OUT-REC.            
005380     MOVE ORD-CATEGORY OF ORD-IN-REC TO ORD-CATEGORY OF ORD-OUT-REC.    
005390*                                                                       
005400*    ORD-FREE-DELIVERY-APPLIED IS ALWAYS SET EXPLICITLY, Y OR N -       
005410*    NEVER LEFT BLANK, SO BILLING CAN TEST IT WITH A STRAIGHT           
005420*    EQUAL COMPARE INSTEAD OF A SPACES CHECK.                           
005430     IF FREE-DELIV-SW = 'Y'                                             
005440         MOVE 'Y' TO ORD-FREE-DELIVERY-APPLIED OF ORD-OUT-REC           
005450     ELSE                                                               
005460         MOVE 'N' TO ORD-FREE-DELIVERY-APPLIED OF ORD-OUT-REC           
005470     END-IF.                                                            
005480*                                                                       
005490     MOVE WS-DISC-PERCENT TO ORD-DISCOUNT-PERCENTAGE OF ORD-OUT-REC.    
005500     MOVE WS-DISC-AMOUNT TO ORD-DISCOUNT-AMOUNT OF ORD-OUT-REC.         
005510*    ORD-FINAL-AMOUNT IS GROSS LESS DISCOUNT ONLY - FREE DELIVERY       
005520*    IS A SHIPPING-CHARGE WAIVER, NOT A PRICE ADJUSTMENT, SO IT         
005530*    NEVER ENTERS THIS COMPUTE.                                         
005540     COMPUTE ORD-FINAL-AMOUNT OF ORD-OUT-REC =                          
005550         ORD-VALUE OF ORD-IN-REC - WS-DISC-AMOUNT.                      
005560*                                                                       
005570     WRITE ORD-OUT-REC.                                                 
005580*                                                                       
005590*    3000-CLOSING - THE CATEGORY TOTALS ARE WRITTEN AS THEIR OWN        
005600*    PASS AFTER EVERY ORDER HAS BEEN ANNOTATED, NOT INTERLEAVED         
005610*    WITH THE MAIN LOOP - CAT-WORK-TABLE IS NOT COMPLETE UNTIL          
005620*    THE LAST ORDER HAS BEEN ROLLED IN.                                 
005630 3000-CLOSING.                                                          
005640     PERFORM 3100-CAT-TOTALS-OUT.                                       
005650     CLOSE ORDER-TRANS.                                                 
005660     CLOSE ORDER-OUT.                                                   
005670*                                                                       
005680 3100-CAT-TOTALS-OUT.                                                   
005690     OPEN OUTPUT CATTOTAL-FILE.                                         
005700     MOVE 1 TO SUB1.                                                    
005710     PERFORM 3110-CAT-WRITE UNTIL SUB1 > CAT-TAB-CNT.                   
005720     CLOSE CATTOTAL-FILE.                                               
005730*                                                                       
005740*    3110-CAT-WRITE - ONE CATTOTAL-FILE RECORD PER DISTINCT             
005750*    CATEGORY SEEN THIS RUN - CBLMBR02 PICKS THESE UP VERBATIM          
005760*    FOR REPORT SECTION 2, ADDED UNDER CR-0311.                         
005770 3110-CAT-WRITE.                                                        
005780     MOVE CAT-TAB-CATEGORY(SUB1) TO CAT-CATEGORY.                       
005790     MOVE CAT-TAB-COUNT(SUB1) TO CAT-ORDER-COUNT.                       
005800     MOVE CAT-TAB-GROSS(SUB1) TO CAT-GROSS-VALUE.                       
005810     MOVE CAT-TAB-DISC(SUB1) TO CAT-DISCOUNT-TOTAL.                     
005820     MOVE CAT-TAB-NET(SUB1) TO CAT-NET-VALUE.                           
005830     WRITE CAT-REC.                                                     
005840     ADD 1 TO SUB1.                                                     
005850*                                                                       
005860*    9000-READ - SETS MORE-RECS TO 'NO' ON END OF FILE, WHICH           
005870*    BREAKS BOTH 0000-CBLMBR01'S MAIN PERFORM UNTIL AND THE TAIL        
005880*    CALL MADE FROM THE END OF 2000-MAINLINE.                           
005890 9000-READ.                                                             
005900     READ ORDER-TRANS                                                   
005910         AT END                                                         
005920             MOVE 'NO' TO MORE-RECS.                                    
