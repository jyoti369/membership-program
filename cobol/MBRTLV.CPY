000100*****************************************************************
000200*   MBRTLV.CPY                                                  *
000300*   FIRSTCLUB MEMBERSHIP SYSTEM - MEMBERSHIP TIER MASTER RECORD  *
000400*   ONE ROW PER TIER - SILVER, GOLD, PLATINUM.                   *
000500*                                                                *
000600*   MAINTENANCE HISTORY                                         *
000700*   DATE      PGMR  REQ#      DESCRIPTION                       *
000800*   --------  ----  --------  --------------------------------- *
000900*   04/02/93  AL    CR-0118   ORIGINAL LAYOUT FOR FIRSTCLUB.     *
001000*   11/09/94  AL    CR-0151   ADDED TLV-LEVEL-RANK SO THE TIER   *
001100*                             EVALUATION PASS STOPS GUESSING.    *
001200*   08/30/98  MKO   CR-0247   Y2K REVIEW - NO DATE FIELDS HERE.  *
001300*****************************************************************
001400 01  TLV-REC.
001500     05  TLV-TIER-ID             PIC 9(09).
001600     05  TLV-LEVEL               PIC X(08).
001700         88  TLV-IS-SILVER       VALUE 'SILVER'.
001800         88  TLV-IS-GOLD         VALUE 'GOLD'.
001900         88  TLV-IS-PLATINUM     VALUE 'PLATINUM'.
002000     05  TLV-LEVEL-RANK          PIC 9(01).
002100*        SILVER=1  GOLD=2  PLATINUM=3 - HIGHER OUTRANKS LOWER.
002200     05  TLV-NAME                PIC X(40).
002300     05  TLV-DESCRIPTION         PIC X(80).
002400     05  FILLER                  PIC X(05).
