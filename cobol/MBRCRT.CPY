000100*****************************************************************
000200*   MBRCRT.CPY                                                  *
000300*   FIRSTCLUB MEMBERSHIP SYSTEM - TIER UPGRADE CRITERIA RECORD   *
000400*   ONE ROW PER TARGET TIER - READ BY CBLMBR02 EACH RUN.         *
000500*                                                                *
000600*   MAINTENANCE HISTORY                                         *
000700*   DATE      PGMR  REQ#      DESCRIPTION                       *
000800*   --------  ----  --------  --------------------------------- *
000900*   11/09/94  AL    CR-0151   ORIGINAL LAYOUT - BUILT WITH THE   *
001000*                             AUTO-UPGRADE NIGHTLY PASS.         *
001100*   02/14/96  RJT   CR-0203   ADDED THE -SET FLAGS SO A REAL     *
001200*                             ZERO MINIMUM DOESN'T LOOK LIKE "NO *
001300*                             REQUIREMENT" ON THE COUNT/VALUE.   *
001400*   08/30/98  MKO   CR-0247   Y2K REVIEW - NO DATE FIELDS HERE.  *
001500*****************************************************************
001600 01  CRT-REC.
001700     05  CRT-CRIT-ID             PIC 9(09).
001800     05  CRT-TARGET-TIER         PIC X(08).
001900     05  CRT-MIN-ORDER-COUNT     PIC 9(05).
002000     05  CRT-MIN-ORDER-COUNT-SET PIC X(01).
002100         88  CRT-COUNT-IS-SET    VALUE 'Y'.
002200     05  CRT-MIN-MONTHLY-VALUE   PIC S9(08)V99.
002300     05  CRT-MIN-VALUE-SET       PIC X(01).
002400         88  CRT-VALUE-IS-SET    VALUE 'Y'.
002500     05  CRT-ELIGIBLE-COHORTS    PIC X(60).
002600*        COMMA-SEPARATED - BLANK MEANS ANY COHORT PASSES.
002700     05  CRT-ACTIVE              PIC X(01).
002800         88  CRT-IS-ACTIVE       VALUE 'Y'.
002900     05  CRT-DESCRIPTION         PIC X(80).
003000     05  FILLER                  PIC X(05).
