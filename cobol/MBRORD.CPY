000100*****************************************************************
000200*   MBRORD.CPY                                                  *
000300*   FIRSTCLUB MEMBERSHIP SYSTEM - ORDER RECORD LAYOUT            *
000400*   SHARED BY ORDER-IN-FILE (TRANSACTION) AND ORDER-OUT-FILE     *
000500*   (BENEFIT-ANNOTATED OUTPUT) - SAME 01-LEVEL, BOTH DIRECTIONS.  *
000600*                                                                *
000700*   MAINTENANCE HISTORY                                         *
000800*   DATE      PGMR  REQ#      DESCRIPTION                       *
000900*   --------  ----  --------  --------------------------------- *
001000*   07/19/95  AL    CR-0171   ORIGINAL LAYOUT - BENEFIT PASS.    *
001100*   02/14/96  RJT   CR-0203   ORD-DATE REDEFINED CCYY/MM/DD FOR  *
001200*                             THE MONTHLY ORDER-COUNT/VALUE      *
001300*                             STRATEGIES IN THE UPGRADE PASS.    *
001400*   08/30/98  MKO   CR-0247   Y2K - CONFIRMED CCYY USED IN ORD-  *
001500*                             DATE, NO 2-DIGIT YEAR REMAINS.     *
001600*****************************************************************
001700 01  ORD-REC.
001800     05  ORD-ORD-ID              PIC 9(09).
001900     05  ORD-USER-ID             PIC 9(09).
002000     05  ORD-VALUE               PIC S9(08)V99.
002100     05  ORD-DATE                PIC 9(08).
002200     05  ORD-DATE-YMD REDEFINES ORD-DATE.
002300         10  ORD-DT-CCYY         PIC 9(04).
002400         10  ORD-DT-MM           PIC 9(02).
002500         10  ORD-DT-DD           PIC 9(02).
002600     05  ORD-CATEGORY            PIC X(20).
002700     05  ORD-FREE-DELIVERY-APPLIED PIC X(01).
002800         88  ORD-FREE-DELIV-YES  VALUE 'Y'.
002900     05  ORD-DISCOUNT-PERCENTAGE PIC S9(03)V99.
003000     05  ORD-DISCOUNT-AMOUNT     PIC S9(08)V99.
003100     05  ORD-FINAL-AMOUNT        PIC S9(08)V99.
003200     05  FILLER                  PIC X(05).
