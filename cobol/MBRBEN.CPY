000100*****************************************************************
000200*   MBRBEN.CPY                                                  *
000300*   FIRSTCLUB MEMBERSHIP SYSTEM - TIER BENEFIT MASTER RECORD     *
000400*   CHILD OF MBRTLV - ONE TIER CARRIES MANY BENEFIT ROWS.        *
000500*   BENEFIT-FILE IS GROUPED BY BEN-TIER-LEVEL, THEN BY BEN-ID -   *
000600*   THE DISCOUNT LOGIC IN CBLMBR01 DEPENDS ON THAT SEQUENCE TO   *
000700*   PICK THE *FIRST* MATCHING DISCOUNT BENEFIT. DO NOT RESEQUENCE*
000800*   THE BENEFIT-FILE WITHOUT CHECKING CBLMBR01 2200-FIND-BEN.    *
000900*                                                                *
001000*   MAINTENANCE HISTORY                                         *
001100*   DATE      PGMR  REQ#      DESCRIPTION                       *
001200*   --------  ----  --------  --------------------------------- *
001300*   04/02/93  AL    CR-0118   ORIGINAL LAYOUT FOR FIRSTCLUB.     *
001400*   11/09/94  AL    CR-0151   ADDED BEN-APPLICABLE-CATEGORY.     *
001500*   08/30/98  MKO   CR-0247   Y2K REVIEW - NO DATE FIELDS HERE.  *
001600*****************************************************************
001700 01  BEN-REC.
001800     05  BEN-BEN-ID              PIC 9(09).
001900     05  BEN-TIER-LEVEL          PIC X(08).
002000     05  BEN-TYPE                PIC X(16).
002100         88  BEN-IS-DISCOUNT     VALUE 'DISCOUNT'.
002200         88  BEN-IS-FREE-DELIV   VALUE 'FREE_DELIVERY'.
002300         88  BEN-IS-PRIORITY     VALUE 'PRIORITY_SUPPORT'.
002400         88  BEN-IS-EARLY        VALUE 'EARLY_ACCESS'.
002500     05  BEN-VALUE               PIC X(10).
002600*        DISCOUNT  - TEXT PERCENTAGE, E.G. '10'.
002620*        FLAG TYPE - 'TRUE' OR 'FALSE'.
002640     05  BEN-VALUE-NUM REDEFINES BEN-VALUE PIC 9(08)V99.
002660*        NUMERIC VIEW OF A DISCOUNT ROW - ONLY MEANINGFUL WHEN
002680*        BEN-IS-DISCOUNT.  ZERO-PADDED NUMERIC SO THE BENEFIT
002690*        PASS CAN MOVE IT TO A NUMERIC FIELD WITH NO EDIT STEP.
002700     05  BEN-DESCRIPTION         PIC X(80).
003100     05  BEN-APPLICABLE-CATEGORY PIC X(20).
003200*        BLANK = APPLIES TO EVERY ORDER CATEGORY.
003300     05  FILLER                  PIC X(05).
