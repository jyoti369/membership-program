000010 IDENTIFICATION DIVISION.                                               
000020 PROGRAM-ID.             CBLMBR03.                                      
000030 AUTHOR.                 ASHLEY LINDQUIST.                              
000040 INSTALLATION.           LINDQUIST DATA PROCESSING.                     
000050 DATE-WRITTEN.           08/16/95.                                      
000060 DATE-COMPILED.          08/18/95.                                      
000070 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.      
000080*                                                                       
000090*****************************************************************       
000100*   CBLMBR03 - FIRSTCLUB MEMBERSHIP LIFECYCLE PASS.             *       
000110*   READS THE LIFECYCLE-REQUEST TRANSACTION FILE AND APPLIES     *      
000120*   SUBSCRIBE, UPGRADE, DOWNGRADE AND CANCEL REQUESTS AGAINST     *     
000130*   THE MEMBER MASTER.  A NEW SUBSCRIPTION ALWAYS STARTS AT       *     
000140*   SILVER; UPGRADE/DOWNGRADE ARE LEGAL ONLY STRICTLY UP OR      *      
000150*   DOWN THE TIER LADDER.  REJECTED TRANSACTIONS ARE WRITTEN TO  *      
000160*   A SEPARATE ERROR REPORT RATHER THAN ABENDING THE RUN.        *      
000170*****************************************************************       
000180*                                                                       
000190*   CHANGE LOG                                                          
000200*   DATE      PGMR  REQ#      DESCRIPTION                               
000210*   --------  ----  --------  ---------------------------------         
000220*   08/16/95  AL    CR-0175   ORIGINAL VERSION.                         
000230*   11/09/95  AL    CR-0181   ADDED PLAN-ACTIVE CHECK TO SUBSCRIBE      
000240*                             - INACTIVE PLANS WERE BEING SOLD.         
000250*   02/11/97  AL    CR-0231   EXPIRY DATE CLAMP TO END OF MONTH         
000260*                             (JAN 31 SUBSCRIBERS WERE ROLLING          
000270*                             OVER TO MARCH 3RD INSTEAD OF FEB).        
000280*   08/30/98  MKO   CR-0247   Y2K REMEDIATION - RUN-DATE AND ALL        
000290*                             MASTER DATE FIELDS NOW CCYYMMDD.          
000300*   01/14/99  MKO   CR-0253   Y2K - RAN FULL CENTURY-ROLLOVER           
000310*                             TEST DECK, NO FAILURES, SIGNED OFF.       
000320*   06/01/01  RJT   CR-0288   NO LOGIC CHANGE - REVIEWED FOR Y2K        
000330*                             SIGN-OFF, FIELD WIDTHS UNCHANGED.         
000340*   05/15/07  DKH   CR-0350   MEMBER MASTER REWRITTEN AS A NEW          
000350*                             GENERATION FILE INSTEAD OF REWRITE        
000360*                             - LINE SEQUENTIAL CANNOT BE               
000370*                             REWRITTEN IN PLACE ON THIS SYSTEM,        
000380*                             SAME FIX AS CBLMBR02 CR-0349.             
000390*   04/13/09  DKH   CR-0359   A CANCELLED ROW WAS BLOCKING A NEW        
000400*                             SUBSCRIBE FOR THE SAME USER - 2300-       
000410*                             SUBSCRIBE NOW REUSES THE EXISTING         
000420*                             ROW INSTEAD OF REJECTING IT.              
000430*   02/19/11  DKH   CR-0364   ADDED MAINTENANCE NOTES THROUGH THE       
000440*                             PROCEDURE DIVISION, WORKING-STORAGE       
000450*                             AND FILE SECTIONS PER SHOP AUDIT -        
000460*                             NO LOGIC CHANGED, DOCUMENTATION ONLY.     
000470*                                                                       
000480 ENVIRONMENT DIVISION.                                                  
000490 CONFIGURATION SECTION.                                                 
000500*    C01 IS THE PRINTER CHANNEL WIRED TO A NEW PAGE ON THIS             
000510*    SHOP'S PRINT SPOOLER - SAME CONVENTION CBLMBR01 AND CBLMBR02       
000520*    USE.  NEITHER OF THE TWO REPORTS BELOW ACTUALLY REFERENCES         
000530*    C01 DIRECTLY; THE ADVANCING PAGE CLAUSES IN 9100-ERR-              
000540*    HEADING AND 9900-HEADING DO THE PAGE BREAK INSTEAD.                
000550 SPECIAL-NAMES.                                                         
000560     C01 IS TOP-OF-FORM.                                                
000570 INPUT-OUTPUT SECTION.                                                  
000580 FILE-CONTROL.                                                          
000590*    SAME C01 TOP-OF-FORM CONVENTION AS THE REST OF THIS SUITE -        
000600*    SEE THE ENVIRONMENT DIVISION BANNER IN CBLMBR01/CBLMBR02.          
000610*                                                                       
000620*    PLAN-MASTER AND TIER-MASTER ARE READ-ONLY REFERENCE FILES -        
000630*    LOADED INTO TABLES ONCE AT 1000-INIT AND NEVER REWRITTEN.          
000640     SELECT PLAN-MASTER                                                 
000650         ASSIGN TO PLNMST                                               
000660         ORGANIZATION IS LINE SEQUENTIAL.                               
000670*                                                                       
000680     SELECT TIER-MASTER                                                 
000690         ASSIGN TO TIERMST                                              
000700         ORGANIZATION IS LINE SEQUENTIAL.                               
000710*                                                                       
000720*    MEMBER-MASTER IS THIS RUN'S INPUT GENERATION, LOADED INTO          
000730*    MBR-TABLE AND CLOSED - MEMBER-MASTER-OUT BELOW IS THE NEXT         
000740*    GENERATION, WRITTEN FROM THE TABLE AFTER ALL LIFECYCLE             
000750*    REQUESTS HAVE BEEN APPLIED TO IT.                                  
000760     SELECT MEMBER-MASTER                                               
000770         ASSIGN TO MEMMST                                               
000780         ORGANIZATION IS LINE SEQUENTIAL.                               
000790*                                                                       
000800     SELECT MEMBER-MASTER-OUT                                           
000810         ASSIGN TO MEMMSTO                                              
000820         ORGANIZATION IS LINE SEQUENTIAL.                               
000830*                                                                       
000840*    THE DRIVING TRANSACTION FILE FOR THIS PASS - ONE RECORD PER        
000850*    SUBSCRIBE/UPGRADE/DOWNGRADE/CANCEL REQUEST.                        
000860     SELECT LIFECYCLE-REQUEST                                           
000870         ASSIGN TO LCRIN                                                
000880         ORGANIZATION IS LINE SEQUENTIAL.                               
000890*                                                                       
000900*    ACCEPTED TRANSACTIONS GO TO THE MAIN REPORT, REJECTED ONES         
000910*    GO TO THE SEPARATE EXCEPTIONS REPORT BELOW - NO TRANSACTION        
000920*    IS EVER WRITTEN TO BOTH.                                           
000930     SELECT LIFECYCLE-REPORT                                            
000940         ASSIGN TO LCRPT                                                
000950         ORGANIZATION IS RECORD SEQUENTIAL.                             
000960*                                                                       
000970     SELECT LIFECYCLE-REPORT-ERR                                        
000980         ASSIGN TO LCRPTERR                                             
000990         ORGANIZATION IS RECORD SEQUENTIAL.                             
001000*                                                                       
001010 DATA DIVISION.                                                         
001020 FILE SECTION.                                                          
001030*                                                                       
001040*    PLAN-MASTER - MBRPLN COPYBOOK CARRIES PLAN-ID, DURATION AND        
001050*    THE ACTIVE FLAG TESTED BY 2100-VALIDATION ON SUBSCRIBE.            
001060 FD  PLAN-MASTER                                                        
001070     LABEL RECORD IS STANDARD                                           
001080     DATA RECORD IS PLN-REC.                                            
001090*                                                                       
001100 COPY MBRPLN.                                                           
001110*                                                                       
001120*    TIER-MASTER - MBRTLV COPYBOOK, SAME LAYOUT AS CBLMBR01 AND         
001130*    CBLMBR02 USE FOR TIER LEVEL/RANK.                                  
001140 FD  TIER-MASTER                                                        
001150     LABEL RECORD IS STANDARD                                           
001160     DATA RECORD IS TLV-REC.                                            
001170*                                                                       
001180 COPY MBRTLV.                                                           
001190*                                                                       
001200*    MEMBER-MASTER - THIS RUN'S INBOUND GENERATION.  MBRSHP IS          
001210*    THE SAME MEMBER MASTER COPYBOOK CBLMBR01 READS; THE                
001220*    REPLACING CLAUSE RENAMES THE 01-LEVEL SO THE IN AND OUT            
001230*    COPIES OF THE RECORD CAN COEXIST IN ONE PROGRAM.                   
001240 FD  MEMBER-MASTER                                                      
001250     LABEL RECORD IS STANDARD                                           
001260     DATA RECORD IS SHP-IN-REC.                                         
001270*                                                                       
001280 COPY MBRSHP REPLACING ==SHP-REC== BY ==SHP-IN-REC==.                   
001290*                                                                       
001300*    MEMBER-MASTER-OUT - NEXT GENERATION, WRITTEN BY 3200-              
001310*    MEMBER-WRITE FROM MBR-TABLE AT CLOSE TIME.                         
001320 FD  MEMBER-MASTER-OUT                                                  
001330     LABEL RECORD IS STANDARD                                           
001340     DATA RECORD IS SHP-OUT-REC.                                        
001350*                                                                       
001360 COPY MBRSHP REPLACING ==SHP-REC== BY ==SHP-OUT-REC==.                  
001370*                                                                       
001380*    LIFECYCLE-REQUEST - KEPT AS AN INLINE 01 RATHER THAN A             
001390*    SEPARATE COPYBOOK SINCE NOTHING ELSE IN THE SUITE SHARES           
001400*    THIS LAYOUT.  LCR-TXN-TYPE CARRIES THE FOUR 88-LEVELS THAT         
001410*    DRIVE THE ACTION DISPATCH IN 2000-MAINLINE.                        
001420 FD  LIFECYCLE-REQUEST                                                  
001430     LABEL RECORD IS STANDARD                                           
001440     DATA RECORD IS LCR-REC.                                            
001450*                                                                       
001460 01  LCR-REC.                                                           
001470*        TXN-ID IS CARRIED THROUGH FROM THE UPSTREAM REQUEST            
001480*        SYSTEM FOR TRACE-BACK PURPOSES ONLY - NOTHING IN THIS          
001490*        PROGRAM TESTS OR PRINTS IT.                                    
001500     05  LCR-TXN-ID              PIC 9(09).                             
001510     05  LCR-TXN-TYPE            PIC X(10).                             
001520         88  LCR-IS-SUBSCRIBE    VALUE 'SUBSCRIBE'.                     
001530         88  LCR-IS-UPGRADE      VALUE 'UPGRADE'.                       
001540         88  LCR-IS-DOWNGRADE    VALUE 'DOWNGRADE'.                     
001550         88  LCR-IS-CANCEL       VALUE 'CANCEL'.                        
001560     05  LCR-USER-ID             PIC 9(09).                             
001570*        PLAN-ID IS ONLY MEANINGFUL ON A SUBSCRIBE REQUEST -            
001580*        UPGRADE/DOWNGRADE/CANCEL LEAVE IT BLANK UPSTREAM AND           
001590*        THIS PROGRAM NEVER LOOKS AT IT FOR THOSE THREE TYPES.          
001600     05  LCR-PLAN-ID             PIC 9(09).                             
001610*        TARGET-TIER IS ONLY MEANINGFUL ON UPGRADE/DOWNGRADE -          
001620*        SUBSCRIBE ALWAYS GOES TO SILVER REGARDLESS OF WHAT IS          
001630*        KEYED HERE, AND CANCEL DOES NOT USE IT AT ALL.                 
001640     05  LCR-TARGET-TIER         PIC X(08).                             
001650     05  FILLER                  PIC X(05).                             
001660*                                                                       
001670*    LIFECYCLE-REPORT - MAIN DETAIL REPORT, ONE LINE PER                
001680*    ACCEPTED TRANSACTION, PLUS THE GRAND TOTALS AT THE END.            
001690 FD  LIFECYCLE-REPORT                                                   
001700     LABEL RECORD IS STANDARD                                           
001710     DATA RECORD IS RPT-LINE.                                           
001720 01  RPT-LINE                    PIC X(132).                            
001730*                                                                       
001740*    LIFECYCLE-REPORT-ERR - EXCEPTIONS REPORT, ONE LINE PER             
001750*    REJECTED TRANSACTION, WITH ITS OWN REJECT-COUNT TOTAL LINE.        
001760 FD  LIFECYCLE-REPORT-ERR                                               
001770     LABEL RECORD IS STANDARD                                           
001780     DATA RECORD IS RPT-LINE-ERR.                                       
001790 01  RPT-LINE-ERR                PIC X(132).                            
001800*                                                                       
001810 WORKING-STORAGE SECTION.                                               
001820*    WORK-AREA - THE THREE FOUND-SWITCHES ARE RESET AT THE TOP          
001830*    OF EVERY VALIDATION PASS BY THE PARAGRAPH THAT NEEDS THEM,         
001840*    NOT HERE - THESE VALUE CLAUSES ONLY ESTABLISH THE INITIAL          
001850*    STATE FOR THE FIRST RECORD OF THE RUN.                             
001860 01  WORK-AREA.                                                         
001870     05  MORE-RECS               PIC XXX     VALUE 'YES'.               
001880     05  ERR-SWITCH               PIC XXX.                              
001890     05  MBR-FOUND-SW            PIC X       VALUE 'N'.                 
001900     05  PLN-FOUND-SW             PIC X       VALUE 'N'.                
001910     05  TGT-TIER-FOUND-SW       PIC X       VALUE 'N'.                 
001920     05  FILLER                  PIC X(05).                             
001930*                                                                       
001940*    SUBSCRIPT-AREA - SUB1 IS THE GENERAL-PURPOSE TABLE SCAN            
001950*    SUBSCRIPT, REUSED ACROSS 1100/1200/1300-LOAD-xxx AND EVERY         
001960*    -SCAN PARAGRAPH; SUB2 IS ONLY EVER THE DIVIDE-REMAINDER            
001970*    TARGET IN 2700-EXPIRY-DATE'S LEAP YEAR TEST.  MBR-IDX,             
001980*    PLN-IDX AND TGT-IDX HOLD THE ROW FOUND BY THE MOST RECENT          
001990*    FIND PARAGRAPH FOR USE BY THE PARAGRAPHS THAT FOLLOW IT.           
002000 01  SUBSCRIPT-AREA.                                                    
002010     05  SUB1                    PIC 9(4)    VALUE ZERO   COMP.         
002020     05  SUB2                    PIC 9(4)    VALUE ZERO   COMP.         
002030     05  MBR-IDX                 PIC 9(4)    VALUE ZERO   COMP.         
002040     05  PLN-IDX                 PIC 9(4)    VALUE ZERO   COMP.         
002050     05  TGT-IDX                 PIC 9(4)    VALUE ZERO   COMP.         
002060     05  WS-OUT-IDX               PIC 9(4)    VALUE ZERO   COMP.        
002070     05  MBR-TAB-CNT             PIC 9(4)    VALUE ZERO   COMP.         
002080     05  PLN-TAB-CNT             PIC 9(4)    VALUE ZERO   COMP.         
002090     05  TLV-TAB-CNT             PIC 9(4)    VALUE ZERO   COMP.         
002100     05  MBR-NEXT-ID             PIC 9(09)   VALUE ZERO   COMP.         
002110     05  CURR-RANK               PIC 9(1)    VALUE ZERO   COMP.         
002120     05  TARGET-RANK             PIC 9(1)    VALUE ZERO   COMP.         
002130     05  FILLER                  PIC X(05).                             
002140*                                                                       
002150*    RUN-DATE-AREA - SYS-DATE IS FILLED STRAIGHT FROM FUNCTION          
002160*    CURRENT-DATE AT 1000-INIT; RUN-DATE-YMD REDEFINES RUN-DATE         
002170*    SO THE CCYY/MM/DD PIECES CAN BE ADDRESSED SEPARATELY BY            
002180*    2700-EXPIRY-DATE'S MONTH ARITHMETIC.                               
002190 01  RUN-DATE-AREA.                                                     
002200     05  SYS-DATE.                                                      
002210         10  I-YEAR              PIC 9(4).                              
002220         10  I-MONTH             PIC 99.                                
002230         10  I-DAY               PIC 99.                                
002240     05  RUN-DATE                PIC 9(8)    VALUE ZERO.                
002250     05  RUN-DATE-YMD REDEFINES RUN-DATE.                               
002260         10  RUN-CCYY            PIC 9(4).                              
002270         10  RUN-MM              PIC 99.                                
002280         10  RUN-DD              PIC 99.                                
002290     05  FILLER                  PIC X(05).                             
002300*                                                                       
002310*    EXPIRY DATE WORK AREA - SEE 2700-EXPIRY-DATE.                      
002320 01  EXPIRY-WORK-AREA.                                                  
002330     05  WS-EXPIRY-DATE           PIC 9(8)    VALUE ZERO.               
002340     05  WS-EXPIRY-DATE-YMD REDEFINES WS-EXPIRY-DATE.                   
002350         10  WS-EX-CCYY          PIC 9(4).                              
002360         10  WS-EX-MM            PIC 99.                                
002370         10  WS-EX-DD            PIC 99.                                
002380     05  WS-MONTHS-TO-ADD        PIC 9(2)    VALUE ZERO   COMP.         
002390     05  WS-MONTH-TOTAL          PIC 9(4)    VALUE ZERO   COMP.         
002400     05  WS-YEARS-TO-ADD         PIC 9(4)    VALUE ZERO   COMP.         
002410     05  WS-MAX-DAY              PIC 9(2)    VALUE ZERO   COMP.         
002420     05  WS-LEAP-REMAINDER       PIC 9(2)    VALUE ZERO   COMP.         
002430     05  FILLER                  PIC X(05).                             
002440*                                                                       
002450*    ONE ROW PER MONTH - FEBRUARY IS CARRIED AS 28 AND BUMPED TO        
002460*    29 IN 2700-EXPIRY-DATE WHEN THE TARGET YEAR IS A LEAP YEAR.        
002470 01  DAYS-IN-MONTH-LIST.                                                
002480*        JAN                                                            
002490     05  FILLER  PIC 9(02)  VALUE 31.                                   
002500*        FEB - NON-LEAP; 2700-EXPIRY-DATE BUMPS TO 29 AS NEEDED.        
002510     05  FILLER  PIC 9(02)  VALUE 28.                                   
002520*        MAR                                                            
002530     05  FILLER  PIC 9(02)  VALUE 31.                                   
002540*        APR                                                            
002550     05  FILLER  PIC 9(02)  VALUE 30.                                   
002560*        MAY                                                            
002570     05  FILLER  PIC 9(02)  VALUE 31.                                   
002580*        JUN                                                            
002590     05  FILLER  PIC 9(02)  VALUE 30.                                   
002600*        JUL                                                            
002610     05  FILLER  PIC 9(02)  VALUE 31.                                   
002620*        AUG                                                            
002630     05  FILLER  PIC 9(02)  VALUE 31.                                   
002640*        SEP                                                            
002650     05  FILLER  PIC 9(02)  VALUE 30.                                   
002660*        OCT                                                            
002670     05  FILLER  PIC 9(02)  VALUE 31.                                   
002680*        NOV                                                            
002690     05  FILLER  PIC 9(02)  VALUE 30.                                   
002700*        DEC                                                            
002710     05  FILLER  PIC 9(02)  VALUE 31.                                   
002720 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LIST.                  
002730     05  DIM-TAB-DAYS    PIC 9(02)   OCCURS 12 TIMES.                   
002740*                                                                       
002750*    ==== MEMBERSHIP PLAN TABLE - LOADED AT 1000-INIT ====              
002760*    50 ROWS IS COMFORTABLY ABOVE THE HANDFUL OF PLANS THIS SHOP        
002770*    HAS EVER SOLD - NOT SIZED TO ANY HARD BUSINESS LIMIT.              
002780 01  PLN-TABLE.                                                         
002790     05  PLN-TAB-ROW     OCCURS 50 TIMES.                               
002800         10  PLN-TAB-PLAN-ID     PIC 9(09).                             
002810*            MONTHS IS THE PLAN'S SUBSCRIPTION LENGTH, USED BY          
002820*            2700-EXPIRY-DATE TO COMPUTE THE NEW EXPIRY.                
002830         10  PLN-TAB-MONTHS      PIC 9(02)       COMP.                  
002840*            Y = PLAN MAY BE SOLD; ANYTHING ELSE IS TREATED AS          
002850*            NOT ACTIVE BY 2100-VALIDATION.                             
002860         10  PLN-TAB-ACTIVE      PIC X(01).                             
002870         10  FILLER              PIC X(05).                             
002880*                                                                       
002890*    ==== TIER TABLE - LOADED AT 1000-INIT ====                         
002900*    10 ROWS COVERS EVERY TIER LEVEL THIS SHOP HAS DEFINED WITH         
002910*    ROOM TO SPARE - SAME TABLE SIZE AS CBLMBR01 AND CBLMBR02 USE       
002920*    FOR THIS MASTER.                                                   
002930 01  TLV-TABLE.                                                         
002940     05  TLV-TAB-ROW     OCCURS 10 TIMES.                               
002950         10  TLV-TAB-LEVEL       PIC X(08).                             
002960*            RANK IS THE LADDER POSITION - HIGHER NUMBER OUTRANKS       
002970*            LOWER.  2130-FIND-TIER-RANKS IS THE ONLY PLACE THIS        
002980*            FIELD IS READ.                                             
002990         10  TLV-TAB-RANK        PIC 9(01).                             
003000         10  FILLER              PIC X(05).                             
003010*                                                                       
003020*    ==== MEMBER TABLE - LOADED AT 1000-INIT, UPDATED IN PLACE FOR      
003030*    EVERY ACCEPTED TRANSACTION, AND WRITTEN BACK IN FULL TO            
003040*    MEMBER-MASTER-OUT AT 3000-CLOSING.  SIZED TO MATCH THE USER        
003050*    POPULATION - ONE ROW PER USER.                                     
003060 01  MBR-TABLE.                                                         
003070     05  MBR-TAB-ROW     OCCURS 3000 TIMES.                             
003080*            MEM-ID IS ASSIGNED BY THIS PROGRAM AT SUBSCRIBE TIME       
003090*            (SEE MBR-NEXT-ID) - IT IS NEVER SUPPLIED ON THE            
003100*            TRANSACTION.                                               
003110         10  MBR-TAB-MEM-ID      PIC 9(09).                             
003120*            USER-ID IS THE KEY THE LIFECYCLE REQUEST CARRIES -         
003130*            2110-FIND-MEMBER SCANS ON THIS FIELD.                      
003140         10  MBR-TAB-USER-ID     PIC 9(09).                             
003150         10  MBR-TAB-PLAN-ID     PIC 9(09).                             
003160*            TIER STARTS AT SILVER ON SUBSCRIBE AND MOVES ONLY          
003170*            THROUGH 2400-UPGRADE/2500-DOWNGRADE AFTER THAT.            
003180         10  MBR-TAB-TIER        PIC X(08).                             
003190*            ACTIVE OR CANCELLED - THERE IS NO THIRD STATUS ON          
003200*            THIS TABLE.                                                
003210         10  MBR-TAB-STATUS      PIC X(09).                             
003220         10  MBR-TAB-START       PIC 9(08).                             
003230*            EXPIRY IS SET ONLY BY 2300-SUBSCRIBE - UPGRADE AND         
003240*            DOWNGRADE DO NOT TOUCH IT.                                 
003250         10  MBR-TAB-EXPIRY      PIC 9(08).                             
003260         10  MBR-TAB-MODIFIED    PIC 9(08).                             
003270         10  FILLER              PIC X(05).                             
003280*                                                                       
003290*    RUN-COUNTER-AREA - FIVE RUN-LEVEL COUNTS, ONE PER OUTCOME -        
003300*    PRINTED BY 3100-GRAND-TOTAL AT THE END OF THE RUN.                 
003310 01  RUN-COUNTER-AREA.                                                  
003320     05  CT-SUBSCRIBED           PIC 9(05)   VALUE ZERO   COMP.         
003330     05  CT-UPGRADED             PIC 9(05)   VALUE ZERO   COMP.         
003340     05  CT-DOWNGRADED           PIC 9(05)   VALUE ZERO   COMP.         
003350     05  CT-CANCELLED            PIC 9(05)   VALUE ZERO   COMP.         
003360     05  CT-ERRORS               PIC 9(05)   VALUE ZERO   COMP.         
003370     05  FILLER                  PIC X(05).                             
003380*                                                                       
003390*    PAGE/LINE COUNTERS - KEPT AS SEPARATE 01-LEVELS, NOT GROUPED,      
003400*    SAME HOUSE HABIT AS THE OTHER STANDALONE COUNTERS IN THIS          
003410*    SUITE.  MAIN REPORT AND EXCEPTIONS REPORT EACH PAGINATE ON         
003420*    THEIR OWN LINE COUNT, INDEPENDENTLY OF ONE ANOTHER.                
003430 01  WS-PAGE-CNT                 PIC 9(03)   VALUE ZERO   COMP.         
003440 01  WS-LINE-CNT                 PIC 9(03)   VALUE ZERO   COMP.         
003450 01  WS-ERR-PAGE-CNT             PIC 9(03)   VALUE ZERO   COMP.         
003460 01  WS-ERR-LINE-CNT             PIC 9(03)   VALUE ZERO   COMP.         
003470*                                                                       
003480*    HDG-LINE-1/2 - MAIN REPORT COLUMN HEADINGS, WRITTEN BY             
003490*    9900-HEADING ON PAGE 1 AND ON EVERY SUBSEQUENT PAGE BREAK.         
003500 01  HDG-LINE-1.                                                        
003510     05  FILLER              PIC X(10)   VALUE SPACES.                  
003520     05  FILLER              PIC X(40)                                  
003530         VALUE 'FIRSTCLUB MEMBERSHIP LIFECYCLE RUN REPORT'.             
003540     05  FILLER              PIC X(06)   VALUE 'PAGE  '.                
003550     05  HDG-PAGE-NO         PIC ZZ9.                                   
003560     05  FILLER              PIC X(70)   VALUE SPACES.                  
003570*                                                                       
003580 01  HDG-LINE-2.                                                        
003590     05  FILLER              PIC X(10)   VALUE SPACES.                  
003600     05  FILLER              PIC X(11)   VALUE 'TXN-TYPE'.              
003610     05  FILLER              PIC X(09)   VALUE 'USER-ID'.               
003620     05  FILLER              PIC X(09)   VALUE 'MEM-ID'.                
003630     05  FILLER              PIC X(09)   VALUE 'TIER'.                  
003640     05  FILLER              PIC X(11)   VALUE 'STATUS'.                
003650     05  FILLER              PIC X(10)   VALUE 'EXPIRY'.                
003660     05  FILLER              PIC X(63)   VALUE SPACES.                  
003670*                                                                       
003680*    DETAIL-LINE - ONE PER ACCEPTED TRANSACTION, WRITTEN BY             
003690*    2800-OUTPUT, SHOWING THE MEMBERSHIP AS IT STANDS AFTER THE         
003700*    REQUESTED ACTION WAS APPLIED.                                      
003710 01  DETAIL-LINE.                                                       
003720     05  DTL-TXN-TYPE        PIC X(10).                                 
003730     05  FILLER              PIC X(01)   VALUE SPACES.                  
003740     05  DTL-USER-ID         PIC 9(09).                                 
003750     05  FILLER              PIC X(01)   VALUE SPACES.                  
003760     05  DTL-MEM-ID          PIC 9(09).                                 
003770     05  FILLER              PIC X(01)   VALUE SPACES.                  
003780     05  DTL-TIER            PIC X(08).                                 
003790     05  FILLER              PIC X(02)   VALUE SPACES.                  
003800     05  DTL-STATUS          PIC X(09).                                 
003810     05  FILLER              PIC X(01)   VALUE SPACES.                  
003820     05  DTL-EXPIRY          PIC 9(08).                                 
003830     05  FILLER              PIC X(73)   VALUE SPACES.                  
003840*                                                                       
003850*    GRAND-LINE - SHARED BY BOTH REPORTS; 3100-GRAND-TOTAL MOVES        
003860*    A DIFFERENT LABEL/VALUE INTO IT FOR EACH TOTAL LINE IT             
003870*    WRITES.                                                            
003880 01  GRAND-LINE.                                                        
003890     05  FILLER              PIC X(14)   VALUE SPACES.                  
003900     05  GRL-LABEL           PIC X(40).                                 
003910     05  GRL-VALUE           PIC ZZZZ9.                                 
003920     05  FILLER              PIC X(70)   VALUE SPACES.                  
003930*                                                                       
003940*    ERR-HDG-LINE-1/2 - EXCEPTIONS REPORT COLUMN HEADINGS,              
003950*    WRITTEN BY 9100-ERR-HEADING.                                       
003960 01  ERR-HDG-LINE-1.                                                    
003970     05  FILLER              PIC X(10)   VALUE SPACES.                  
003980     05  FILLER              PIC X(40)                                  
003990         VALUE 'FIRSTCLUB LIFECYCLE EXCEPTIONS REPORT'.                 
004000     05  FILLER              PIC X(06)   VALUE 'PAGE  '.                
004010     05  ERR-HDG-PAGE-NO     PIC ZZ9.                                   
004020     05  FILLER              PIC X(70)   VALUE SPACES.                  
004030*                                                                       
004040 01  ERR-HDG-LINE-2.                                                    
004050     05  FILLER              PIC X(10)   VALUE SPACES.                  
004060     05  FILLER              PIC X(11)   VALUE 'TXN-TYPE'.              
004070     05  FILLER              PIC X(09)   VALUE 'USER-ID'.               
004080     05  FILLER              PIC X(50)   VALUE 'REASON REJECTED'.       
004090     05  FILLER              PIC X(52)   VALUE SPACES.                  
004100*                                                                       
004110*    ERROR-LINE - ONE PER REJECTED TRANSACTION, WRITTEN BY              
004120*    2200-ERROR-PRT.  ERL-REASON IS SET BY WHICHEVER REJECTION          
004130*    PATH IN 2100-VALIDATION FIRED.                                     
004140 01  ERROR-LINE.                                                        
004150     05  ERL-TXN-TYPE        PIC X(10).                                 
004160     05  FILLER              PIC X(01)   VALUE SPACES.                  
004170     05  ERL-USER-ID         PIC 9(09).                                 
004180     05  FILLER              PIC X(01)   VALUE SPACES.                  
004190     05  ERL-REASON          PIC X(50).                                 
004200     05  FILLER              PIC X(61)   VALUE SPACES.                  
004210*                                                                       
004220 PROCEDURE DIVISION.                                                    
004230*                                                                       
004240*    ==== MAINLINE - LOADS THE THREE REFERENCE MASTERS INTO             
004250*    TABLES, THEN APPLIES ONE LIFECYCLE REQUEST PER PASS UNTIL          
004260*    LIFECYCLE-REQUEST RUNS OUT.  MBR-TABLE IS UPDATED IN PLACE         
004270*    AS REQUESTS ARE ACCEPTED AND IS NOT WRITTEN BACK OUT TO            
004280*    MEMBER-MASTER-OUT UNTIL THE WHOLE RUN IS FINISHED. ====            
004290 0000-CBLMBR03.                                                         
004300     PERFORM 1000-INIT.                                                 
004310     PERFORM 2000-MAINLINE                                              
004320         UNTIL MORE-RECS = 'NO'.                                        
004330     PERFORM 3000-CLOSING.                                              
004340     STOP RUN.                                                          
004350*                                                                       
004360*    1000-INIT - LOADS PLAN, TIER AND MEMBER MASTERS, THEN OPENS        
004370*    THE LIFECYCLE REQUEST FILE AND BOTH REPORTS.  BOTH REPORTS         
004380*    GET THEIR FIRST PAGE HEADING WRITTEN HERE SO PAGE 1 IS             
004390*    ALREADY IN PLACE BEFORE THE FIRST DETAIL LINE IS WRITTEN.          
004400 1000-INIT.                                                             
004410*    RUN-DATE IS THE SYSTEM DATE FOR THIS RUN, NOT ANY DATE ON          
004420*    THE TRANSACTION - EVERY SUBSCRIBE/UPGRADE/DOWNGRADE/CANCEL         
004430*    IN THE RUN IS STAMPED WITH THIS ONE DATE REGARDLESS OF WHEN        
004440*    THE REQUEST WAS KEYED UPSTREAM.                                    
004450     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                            
004460     MOVE I-YEAR TO RUN-CCYY.                                           
004470     MOVE I-MONTH TO RUN-MM.                                            
004480     MOVE I-DAY TO RUN-DD.                                              
004490*                                                                       
004500*    MORE-RECS IS REUSED AS THE END-OF-FILE SWITCH FOR ALL THREE        
004510*    LOAD PASSES BELOW, NOT JUST FOR LIFECYCLE-REQUEST LATER -          
004520*    IT MUST BE RESET TO 'YES' BEFORE EACH ONE.                         
004530     OPEN INPUT PLAN-MASTER.                                            
004540     OPEN INPUT TIER-MASTER.                                            
004550     OPEN INPUT MEMBER-MASTER.                                          
004560     MOVE 'YES' TO MORE-RECS.                                           
004570     PERFORM 1100-LOAD-PLANS UNTIL MORE-RECS = 'NO'.                    
004580     MOVE 'YES' TO MORE-RECS.                                           
004590     PERFORM 1200-LOAD-TIERS UNTIL MORE-RECS = 'NO'.                    
004600     MOVE 'YES' TO MORE-RECS.                                           
004610     PERFORM 1300-LOAD-MEMBERS UNTIL MORE-RECS = 'NO'.                  
004620     CLOSE PLAN-MASTER.                                                 
004630     CLOSE TIER-MASTER.                                                 
004640*    MEMBER-MASTER (INPUT) STAYS CLOSED FOR THE REST OF THE RUN -       
004650*    MBR-TABLE IS THE ONLY COPY OF THE DATA TOUCHED FROM HERE ON,       
004660*    AND IT IS WRITTEN BACK OUT AS A NEW GENERATION AT CLOSE TIME.      
004670     CLOSE MEMBER-MASTER.                                               
004680*                                                                       
004690     OPEN INPUT LIFECYCLE-REQUEST.                                      
004700     OPEN OUTPUT LIFECYCLE-REPORT.                                      
004710     OPEN OUTPUT LIFECYCLE-REPORT-ERR.                                  
004720     PERFORM 9100-ERR-HEADING.                                          
004730     PERFORM 9900-HEADING.                                              
004740     PERFORM 9000-READ.                                                 
004750*                                                                       
004760*    1100-LOAD-PLANS - PLN-TAB-ACTIVE IS CARRIED AS-IS, Y OR            
004770*    OTHERWISE - 2100-VALIDATION IS WHERE IT GETS TESTED, NOT           
004780*    HERE.                                                              
004790 1100-LOAD-PLANS.                                                       
004800*    ONE READ, ONE TABLE ROW BUILT, CONTROL RETURNS TO 1000-INIT        
004810*    WHICH LOOPS BACK HERE - SAME ONE-RECORD-PER-CALL SHAPE AS          
004820*    EVERY LOAD PARAGRAPH IN THIS SUITE.                                
004830     READ PLAN-MASTER                                                   
004840         AT END                                                         
004850             MOVE 'NO' TO MORE-RECS                                     
004860         NOT AT END                                                     
004870             ADD 1 TO PLN-TAB-CNT                                       
004880             MOVE PLN-PLAN-ID TO PLN-TAB-PLAN-ID(PLN-TAB-CNT)           
004890             MOVE PLN-DURATION-MONTHS TO PLN-TAB-MONTHS(PLN-TAB-CNT)    
004900             MOVE PLN-ACTIVE TO PLN-TAB-ACTIVE(PLN-TAB-CNT)             
004910     END-READ.                                                          
004920*                                                                       
004930*    1200-LOAD-TIERS - SAME TIER-MASTER LAYOUT AND LOAD PATTERN         
004940*    AS CBLMBR01/CBLMBR02 - RANK DRIVES THE UPGRADE/DOWNGRADE           
004950*    DIRECTION CHECK IN 2130-FIND-TIER-RANKS BELOW.                     
004960 1200-LOAD-TIERS.                                                       
004970*    TIER-MASTER IS EXPECTED TO BE SMALL AND STABLE - IT IS NOT         
004980*    UNCOMMON FOR THIS FILE TO GO A FULL YEAR WITHOUT A CHANGE.         
004990     READ TIER-MASTER                                                   
005000         AT END                                                         
005010             MOVE 'NO' TO MORE-RECS                                     
005020         NOT AT END                                                     
005030             ADD 1 TO TLV-TAB-CNT                                       
005040             MOVE TLV-LEVEL TO TLV-TAB-LEVEL(TLV-TAB-CNT)               
005050             MOVE TLV-LEVEL-RANK TO TLV-TAB-RANK(TLV-TAB-CNT)           
005060     END-READ.                                                          
005070*                                                                       
005080*    1300-LOAD-MEMBERS - MBR-NEXT-ID TRACKS THE HIGHEST MEMBER-         
005090*    ID SEEN ON THE INBOUND MASTER SO 2300-SUBSCRIBE CAN HAND           
005100*    OUT THE NEXT ONE WITHOUT A SEPARATE ID-ASSIGNMENT FILE.            
005110 1300-LOAD-MEMBERS.                                                     
005120     READ MEMBER-MASTER                                                 
005130         AT END                                                         
005140             MOVE 'NO' TO MORE-RECS                                     
005150         NOT AT END                                                     
005160             ADD 1 TO MBR-TAB-CNT                                       
005170             MOVE SHP-MEM-ID OF SHP-IN-REC                              
005180                 TO MBR-TAB-MEM-ID(MBR-TAB-CNT)                         
005190             MOVE SHP-USER-ID OF SHP-IN-REC                             
005200                 TO MBR-TAB-USER-ID(MBR-TAB-CNT)                        
005210             MOVE SHP-PLAN-ID OF SHP-IN-REC                             
005220                 TO MBR-TAB-PLAN-ID(MBR-TAB-CNT)                        
005230             MOVE SHP-TIER-LEVEL OF SHP-IN-REC                          
005240                 TO MBR-TAB-TIER(MBR-TAB-CNT)                           
005250             MOVE SHP-STATUS OF SHP-IN-REC                              
005260                 TO MBR-TAB-STATUS(MBR-TAB-CNT)                         
005270             MOVE SHP-START-DATE OF SHP-IN-REC                          
005280                 TO MBR-TAB-START(MBR-TAB-CNT)                          
005290             MOVE SHP-EXPIRY-DATE OF SHP-IN-REC                         
005300                 TO MBR-TAB-EXPIRY(MBR-TAB-CNT)                         
005310             MOVE SHP-LAST-MODIFIED OF SHP-IN-REC                       
005320                 TO MBR-TAB-MODIFIED(MBR-TAB-CNT)                       
005330*            MBR-NEXT-ID TRACKS THE HIGH-WATER MARK, NOT A              
005340*            COUNT - IT MUST SURVIVE GAPS LEFT BY CANCELLED             
005350*            MEMBERSHIPS THAT NEVER GOT REUSED.                         
005360             IF SHP-MEM-ID OF SHP-IN-REC >= MBR-NEXT-ID                 
005370                 MOVE SHP-MEM-ID OF SHP-IN-REC TO MBR-NEXT-ID           
005380             END-IF                                                     
005390     END-READ.                                                          
005400*                                                                       
005410*    2000-MAINLINE - VALIDATE FIRST.  A FAILED VALIDATION GOES          
005420*    STRAIGHT TO THE EXCEPTION REPORT AND NEVER TOUCHES                 
005430*    MBR-TABLE.  A PASSED VALIDATION PERFORMS EXACTLY ONE OF THE        
005440*    FOUR ACTION PARAGRAPHS, KEYED OFF THE 88-LEVELS ON                 
005450*    LCR-TXN-TYPE, THEN WRITES ONE DETAIL LINE EITHER WAY.              
005460 2000-MAINLINE.                                                         
005470     PERFORM 2100-VALIDATION THRU 2100-EXIT.                            
005480     IF ERR-SWITCH = 'YES'                                              
005490         ADD 1 TO CT-ERRORS                                             
005500         PERFORM 2200-ERROR-PRT                                         
005510     ELSE                                                               
005520*        ONLY ONE OF THESE FOUR CONDITIONS CAN BE TRUE FOR A            
005530*        GIVEN RECORD - THEY ARE CODED AS FOUR SEPARATE IFS             
005540*        RATHER THAN AN EVALUATE BECAUSE LCR-IS-xxx ARE 88-LEVEL        
005550*        CONDITION NAMES, NOT A SINGLE VALUE EVALUATE CAN SWITCH        
005560*        ON DIRECTLY.                                                   
005570         IF LCR-IS-SUBSCRIBE                                            
005580             PERFORM 2300-SUBSCRIBE                                     
005590         END-IF                                                         
005600         IF LCR-IS-UPGRADE                                              
005610             PERFORM 2400-UPGRADE                                       
005620         END-IF                                                         
005630         IF LCR-IS-DOWNGRADE                                            
005640             PERFORM 2500-DOWNGRADE                                     
005650         END-IF                                                         
005660         IF LCR-IS-CANCEL                                               
005670             PERFORM 2600-CANCEL                                        
005680         END-IF                                                         
005690         PERFORM 2800-OUTPUT                                            
005700     END-IF.                                                            
005710*                                                                       
005720     PERFORM 9000-READ.                                                 
005730*                                                                       
005740*    2100-VALIDATION - EVERY REJECTION PATH SETS ERL-REASON AND         
005750*    GOES TO 2100-EXIT WITH ERR-SWITCH STILL 'YES' FROM THE TOP         
005760*    OF THIS PARAGRAPH.  ONLY 2100-PASSED FLIPS IT TO 'NO' - IF         
005770*    A NEW RULE IS EVER ADDED BELOW, IT MUST FALL THROUGH TO            
005780*    2100-PASSED TO SUCCEED, NOT JUST SKIP TO 2100-EXIT.                
005790 2100-VALIDATION.                                                       
005800     MOVE 'YES' TO ERR-SWITCH.                                          
005810     MOVE 'N' TO MBR-FOUND-SW.                                          
005820     MOVE ZERO TO MBR-IDX.                                              
005830     PERFORM 2110-FIND-MEMBER.                                          
005840*                                                                       
005850     IF NOT LCR-IS-SUBSCRIBE                                            
005860         AND NOT LCR-IS-UPGRADE                                         
005870         AND NOT LCR-IS-DOWNGRADE                                       
005880         AND NOT LCR-IS-CANCEL                                          
005890         MOVE 'INVALID TRANSACTION TYPE.' TO ERL-REASON                 
005900         GO TO 2100-EXIT                                                
005910     END-IF.                                                            
005920*                                                                       
005930*    CANCEL ONLY NEEDS AN EXISTING MEMBERSHIP ROW - IT DOES NOT         
005940*    CARE WHETHER THAT ROW IS ALREADY ACTIVE, SUSPENDED OR EVEN         
005950*    PREVIOUSLY CANCELLED.                                              
005960     IF LCR-IS-CANCEL                                                   
005970         IF MBR-FOUND-SW = 'N'                                          
005980             MOVE 'NO MEMBERSHIP FOUND FOR USER.' TO ERL-REASON         
005990             GO TO 2100-EXIT                                            
006000         END-IF                                                         
006010         GO TO 2100-PASSED                                              
006020     END-IF.                                                            
006030*                                                                       
006040*    SUBSCRIBE IS REJECTED IF THE USER ALREADY HAS AN ACTIVE            
006050*    ROW - A CANCELLED OR NEVER-EXISTING ROW IS FINE, WHICH IS          
006060*    WHY THIS TESTS STATUS = ACTIVE RATHER THAN JUST FOUND/NOT          
006070*    FOUND.                                                             
006080     IF LCR-IS-SUBSCRIBE                                                
006090         IF MBR-FOUND-SW = 'Y'                                          
006100             AND MBR-TAB-STATUS(MBR-IDX) = 'ACTIVE'                     
006110             MOVE 'USER ALREADY HAS AN ACTIVE MEMBERSHIP.'              
006120                 TO ERL-REASON                                          
006130             GO TO 2100-EXIT                                            
006140         END-IF                                                         
006150         MOVE 'N' TO PLN-FOUND-SW                                       
006160         MOVE ZERO TO PLN-IDX                                           
006170         PERFORM 2120-FIND-PLAN                                         
006180         IF PLN-FOUND-SW = 'N'                                          
006190             MOVE 'PLAN NOT FOUND.' TO ERL-REASON                       
006200             GO TO 2100-EXIT                                            
006210         END-IF                                                         
006220         IF PLN-TAB-ACTIVE(PLN-IDX) NOT = 'Y'                           
006230             MOVE 'PLAN IS NOT ACTIVE.' TO ERL-REASON                   
006240             GO TO 2100-EXIT                                            
006250         END-IF                                                         
006260         GO TO 2100-PASSED                                              
006270     END-IF.                                                            
006280*                                                                       
006290*    REMAINING TYPES ARE UPGRADE AND DOWNGRADE - BOTH REQUIRE AN        
006300*    ACTIVE MEMBERSHIP AND A TARGET TIER THAT EXISTS ON                 
006310*    TLV-TABLE.  THE DIRECTION CHECK (STRICTLY UP OR STRICTLY           
006320*    DOWN THE LADDER) IS THE LAST TEST, NOT THE FIRST - A BAD           
006330*    TIER NAME SHOULD BE REPORTED AS "NOT FOUND", NOT AS A              
006340*    DIRECTION FAILURE.                                                 
006350     IF MBR-FOUND-SW = 'N'                                              
006360         MOVE 'NO MEMBERSHIP FOUND FOR USER.' TO ERL-REASON             
006370         GO TO 2100-EXIT                                                
006380     END-IF.                                                            
006390     IF MBR-TAB-STATUS(MBR-IDX) NOT = 'ACTIVE'                          
006400         MOVE 'MEMBERSHIP IS NOT ACTIVE.' TO ERL-REASON                 
006410         GO TO 2100-EXIT                                                
006420     END-IF.                                                            
006430     MOVE 'N' TO TGT-TIER-FOUND-SW.                                     
006440     MOVE ZERO TO CURR-RANK TARGET-RANK.                                
006450     PERFORM 2130-FIND-TIER-RANKS.                                      
006460     IF TGT-TIER-FOUND-SW = 'N'                                         
006470         MOVE 'TARGET TIER NOT FOUND.' TO ERL-REASON                    
006480         GO TO 2100-EXIT                                                
006490     END-IF.                                                            
006500*    AN UPGRADE TO THE SAME TIER OR A LOWER ONE IS REJECTED -           
006510*    TARGET-RANK MUST BE STRICTLY GREATER, NOT GREATER-OR-EQUAL.        
006520     IF LCR-IS-UPGRADE                                                  
006530         IF TARGET-RANK NOT > CURR-RANK                                 
006540             MOVE 'TARGET TIER DOES NOT OUTRANK CURRENT TIER.'          
006550                 TO ERL-REASON                                          
006560             GO TO 2100-EXIT                                            
006570         END-IF                                                         
006580     END-IF.                                                            
006590*    SYMMETRIC CHECK FOR DOWNGRADE - STRICTLY LOWER RANK ONLY.          
006600     IF LCR-IS-DOWNGRADE                                                
006610         IF TARGET-RANK NOT < CURR-RANK                                 
006620             MOVE 'TARGET TIER DOES NOT UNDERRANK CURRENT TIER.'        
006630                 TO ERL-REASON                                          
006640             GO TO 2100-EXIT                                            
006650         END-IF                                                         
006660     END-IF.                                                            
006670*                                                                       
006680 2100-PASSED.                                                           
006690     MOVE 'NO' TO ERR-SWITCH.                                           
006700*                                                                       
006710 2100-EXIT.                                                             
006720     EXIT.                                                              
006730*                                                                       
006740*    2110-FIND-MEMBER - FIRST MATCH WINS, SAME AS CBLMBR01'S            
006750*    MEMBER SCAN - MBR-TABLE CARRIES AT MOST ONE ROW PER USER.          
006760 2110-FIND-MEMBER.                                                      
006770     MOVE 1 TO SUB1.                                                    
006780     PERFORM 2111-MBR-SCAN                                              
006790         UNTIL SUB1 > MBR-TAB-CNT OR MBR-FOUND-SW = 'Y'.                
006800*                                                                       
006810 2111-MBR-SCAN.                                                         
006820*    THE UNTIL CONDITION ON 2110-FIND-MEMBER STOPS THE SCAN THE         
006830*    MOMENT MBR-FOUND-SW FLIPS TO 'Y', SO MBR-IDX HERE IS ALWAYS        
006840*    LEFT POINTING AT THE FIRST (ONLY) MATCHING ROW.                    
006850     IF MBR-TAB-USER-ID(SUB1) = LCR-USER-ID                             
006860         MOVE 'Y' TO MBR-FOUND-SW                                       
006870         MOVE SUB1 TO MBR-IDX                                           
006880     END-IF.                                                            
006890     ADD 1 TO SUB1.                                                     
006900*                                                                       
006910*    2120-FIND-PLAN - ONLY CALLED FOR SUBSCRIBE REQUESTS.               
006920 2120-FIND-PLAN.                                                        
006930     MOVE 1 TO SUB1.                                                    
006940     PERFORM 2121-PLAN-SCAN                                             
006950         UNTIL SUB1 > PLN-TAB-CNT OR PLN-FOUND-SW = 'Y'.                
006960*                                                                       
006970 2121-PLAN-SCAN.                                                        
006980*    PLAN-ID IS UNIQUE ON PLAN-MASTER SO THE FIRST MATCH IS ALSO        
006990*    THE ONLY MATCH - NO DIFFERENT FROM THE MEMBER SCAN ABOVE.          
007000     IF PLN-TAB-PLAN-ID(SUB1) = LCR-PLAN-ID                             
007010         MOVE 'Y' TO PLN-FOUND-SW                                       
007020         MOVE SUB1 TO PLN-IDX                                           
007030     END-IF.                                                            
007040     ADD 1 TO SUB1.                                                     
007050*                                                                       
007060*    2130-FIND-TIER-RANKS - WALKS THE WHOLE TIER TABLE ONCE AND         
007070*    PICKS UP BOTH THE CURRENT TIER'S RANK AND THE TARGET TIER'S        
007080*    RANK IN THE SAME PASS, RATHER THAN TWO SEPARATE SCANS.             
007090 2130-FIND-TIER-RANKS.                                                  
007100     MOVE 1 TO SUB1.                                                    
007110     PERFORM 2131-RANK-SCAN UNTIL SUB1 > TLV-TAB-CNT.                   
007120*                                                                       
007130 2131-RANK-SCAN.                                                        
007140*    THIS PARAGRAPH HAS NO UNTIL CLAUSE OF ITS OWN - 2130-FIND-         
007150*    TIER-RANKS DRIVES IT TO THE END OF THE TABLE EVERY TIME,           
007160*    BECAUSE BOTH THE CURRENT TIER AND THE TARGET TIER HAVE TO          
007170*    BE FOUND AND THEY MAY BE IN EITHER ORDER ON TLV-TABLE.             
007180     IF TLV-TAB-LEVEL(SUB1) = MBR-TAB-TIER(MBR-IDX)                     
007190         MOVE TLV-TAB-RANK(SUB1) TO CURR-RANK                           
007200     END-IF.                                                            
007210     IF TLV-TAB-LEVEL(SUB1) = LCR-TARGET-TIER                           
007220         MOVE TLV-TAB-RANK(SUB1) TO TARGET-RANK                         
007230         MOVE 'Y' TO TGT-TIER-FOUND-SW                                  
007240     END-IF.                                                            
007250     ADD 1 TO SUB1.                                                     
007260*                                                                       
007270*    2200-ERROR-PRT - ONE LINE PER REJECTED TRANSACTION ON THE          
007280*    EXCEPTIONS REPORT.  PAGE BREAK IS EVERY 50 LINES, SAME             
007290*    THRESHOLD AS THE MAIN DETAIL REPORT BELOW.                         
007300 2200-ERROR-PRT.                                                        
007310*    ERL-REASON WAS ALREADY SET BY WHICHEVER TEST IN 2100-              
007320*    VALIDATION REJECTED THE TRANSACTION - THIS PARAGRAPH ONLY          
007330*    ADDS THE TXN-TYPE AND USER-ID AND WRITES THE LINE.                 
007340     MOVE LCR-TXN-TYPE TO ERL-TXN-TYPE.                                 
007350     MOVE LCR-USER-ID TO ERL-USER-ID.                                   
007360     WRITE RPT-LINE-ERR FROM ERROR-LINE                                 
007370         AFTER ADVANCING 1 LINE.                                        
007380     ADD 1 TO WS-ERR-LINE-CNT.                                          
007390     IF WS-ERR-LINE-CNT > 50                                            
007400         PERFORM 9100-ERR-HEADING                                       
007410     END-IF.                                                            
007420*                                                                       
007430*    2300-SUBSCRIBE - EVERY NEW SUBSCRIPTION STARTS AT SILVER,          
007440*    NEVER AT THE PLAN'S OWN TIER OR ANY TIER NAMED ON THE              
007450*    TRANSACTION - THIS IS A FIXED BUSINESS RULE, NOT A LOOKUP.         
007460 2300-SUBSCRIBE.                                                        
007470     IF MBR-FOUND-SW = 'Y'                                              
007480*        REUSE A PRIOR (LIKELY CANCELLED) ROW FOR THIS USER RATHER      
007490*        THAN GROWING THE TABLE - SEE CR-0359 ABOVE.                    
007500         MOVE MBR-IDX TO WS-OUT-IDX                                     
007510     ELSE                                                               
007520         ADD 1 TO MBR-TAB-CNT                                           
007530         MOVE MBR-TAB-CNT TO WS-OUT-IDX                                 
007540         ADD 1 TO MBR-NEXT-ID                                           
007550         MOVE MBR-NEXT-ID TO MBR-TAB-MEM-ID(WS-OUT-IDX)                 
007560     END-IF.                                                            
007570*                                                                       
007580     MOVE LCR-USER-ID TO MBR-TAB-USER-ID(WS-OUT-IDX).                   
007590     MOVE LCR-PLAN-ID TO MBR-TAB-PLAN-ID(WS-OUT-IDX).                   
007600     MOVE 'SILVER' TO MBR-TAB-TIER(WS-OUT-IDX).                         
007610     MOVE 'ACTIVE' TO MBR-TAB-STATUS(WS-OUT-IDX).                       
007620     MOVE RUN-DATE TO MBR-TAB-START(WS-OUT-IDX).                        
007630     PERFORM 2700-EXPIRY-DATE.                                          
007640     MOVE WS-EXPIRY-DATE TO MBR-TAB-EXPIRY(WS-OUT-IDX).                 
007650     MOVE RUN-DATE TO MBR-TAB-MODIFIED(WS-OUT-IDX).                     
007660     MOVE WS-OUT-IDX TO MBR-IDX.                                        
007670     ADD 1 TO CT-SUBSCRIBED.                                            
007680*                                                                       
007690*    2400-UPGRADE - 2100-VALIDATION HAS ALREADY CONFIRMED THE           
007700*    TARGET TIER OUTRANKS THE CURRENT ONE - NOTHING LEFT TO             
007710*    CHECK HERE, JUST APPLY IT.                                         
007720 2400-UPGRADE.                                                          
007730     MOVE LCR-TARGET-TIER TO MBR-TAB-TIER(MBR-IDX).                     
007740     MOVE RUN-DATE TO MBR-TAB-MODIFIED(MBR-IDX).                        
007750     ADD 1 TO CT-UPGRADED.                                              
007760*                                                                       
007770*    2500-DOWNGRADE - MIRROR OF 2400-UPGRADE; THE EXPIRY DATE IS        
007780*    LEFT UNTOUCHED BY BOTH - ONLY SUBSCRIBE SETS A NEW EXPIRY.         
007790 2500-DOWNGRADE.                                                        
007800     MOVE LCR-TARGET-TIER TO MBR-TAB-TIER(MBR-IDX).                     
007810     MOVE RUN-DATE TO MBR-TAB-MODIFIED(MBR-IDX).                        
007820     ADD 1 TO CT-DOWNGRADED.                                            
007830*                                                                       
007840*    2600-CANCEL - STATUS GOES TO CANCELLED BUT THE ROW STAYS IN        
007850*    THE TABLE (AND IS WRITTEN BACK OUT) SO 2300-SUBSCRIBE CAN          
007860*    FIND AND REUSE IT LATER - SEE CR-0359.                             
007870 2600-CANCEL.                                                           
007880     MOVE 'CANCELLED' TO MBR-TAB-STATUS(MBR-IDX).                       
007890     MOVE RUN-DATE TO MBR-TAB-MODIFIED(MBR-IDX).                        
007900     ADD 1 TO CT-CANCELLED.                                             
007910*                                                                       
007920*    EXPIRY = START DATE ADVANCED BY THE PLAN'S DURATION-IN-MONTHS,     
007930*    SAME DAY-OF-MONTH, CLAMPED TO THE LAST DAY OF THE TARGET MONTH     
007940*    WHEN THE START DAY DOES NOT EXIST THERE (CR-0231 ABOVE).           
007950 2700-EXPIRY-DATE.                                                      
007960*    MONTH ARITHMETIC IS DONE ON A 1-12 BASIS WITH THE YEAR             
007970*    CARRY COMPUTED SEPARATELY - THIS AVOIDS A 13TH-MONTH VALUE         
007980*    EVER EXISTING IN WS-EX-MM, EVEN MOMENTARILY.                       
007990     MOVE RUN-CCYY TO WS-EX-CCYY.                                       
008000     MOVE PLN-TAB-MONTHS(PLN-IDX) TO WS-MONTHS-TO-ADD.                  
008010     COMPUTE WS-MONTH-TOTAL = RUN-MM + WS-MONTHS-TO-ADD.                
008020     COMPUTE WS-YEARS-TO-ADD = (WS-MONTH-TOTAL - 1) / 12.               
008030     COMPUTE WS-EX-MM = WS-MONTH-TOTAL - (WS-YEARS-TO-ADD * 12).        
008040     ADD WS-YEARS-TO-ADD TO WS-EX-CCYY.                                 
008050*                                                                       
008060*    LEAP YEAR TEST IS A PLAIN DIVIDE-BY-4 REMAINDER CHECK - THIS       
008070*    SHOP'S MEMBERSHIP DATES HAVE NEVER NEEDED THE CENTURY              
008080*    EXCEPTION (DIVISIBLE BY 100 BUT NOT 400) TO BE HANDLED, SO         
008090*    IT IS NOT CODED HERE.                                              
008100     MOVE DIM-TAB-DAYS(WS-EX-MM) TO WS-MAX-DAY.                         
008110     IF WS-EX-MM = 2                                                    
008120         DIVIDE WS-EX-CCYY BY 4 GIVING SUB2                             
008130             REMAINDER WS-LEAP-REMAINDER                                
008140         IF WS-LEAP-REMAINDER = ZERO                                    
008150             MOVE 29 TO WS-MAX-DAY                                      
008160         END-IF                                                         
008170     END-IF.                                                            
008180*                                                                       
008190*    CR-0231 - CLAMP TO THE LAST VALID DAY OF THE TARGET MONTH          
008200*    RATHER THAN LETTING THE DATE ROLL INTO THE FOLLOWING MONTH.        
008210     IF RUN-DD > WS-MAX-DAY                                             
008220         MOVE WS-MAX-DAY TO WS-EX-DD                                    
008230     ELSE                                                               
008240         MOVE RUN-DD TO WS-EX-DD                                        
008250     END-IF.                                                            
008260*                                                                       
008270*    2800-OUTPUT - WRITTEN FOR BOTH SUBSCRIBE/UPGRADE/DOWNGRADE/        
008280*    CANCEL - MBR-IDX IS GUARANTEED SET BY WHICHEVER ACTION             
008290*    PARAGRAPH RAN JUST BEFORE THIS ONE.                                
008300 2800-OUTPUT.                                                           
008310*    DTL-TXN-TYPE COMES STRAIGHT FROM THE REQUEST, EVERYTHING           
008320*    ELSE COMES FROM MBR-TABLE AS IT STANDS AFTER THE ACTION WAS        
008330*    APPLIED, NOT FROM THE REQUEST RECORD - THIS IS WHAT LETS           
008340*    THE MAIN REPORT SHOW THE RESULTING TIER/STATUS/EXPIRY              
008350*    RATHER THAN JUST ECHOING THE INPUT.                                
008360     MOVE LCR-TXN-TYPE TO DTL-TXN-TYPE.                                 
008370     MOVE MBR-TAB-USER-ID(MBR-IDX) TO DTL-USER-ID.                      
008380     MOVE MBR-TAB-MEM-ID(MBR-IDX) TO DTL-MEM-ID.                        
008390     MOVE MBR-TAB-TIER(MBR-IDX) TO DTL-TIER.                            
008400     MOVE MBR-TAB-STATUS(MBR-IDX) TO DTL-STATUS.                        
008410     MOVE MBR-TAB-EXPIRY(MBR-IDX) TO DTL-EXPIRY.                        
008420     WRITE RPT-LINE FROM DETAIL-LINE                                    
008430         AFTER ADVANCING 1 LINE.                                        
008440     ADD 1 TO WS-LINE-CNT.                                              
008450     IF WS-LINE-CNT > 50                                                
008460         PERFORM 9900-HEADING                                           
008470     END-IF.                                                            
008480*                                                                       
008490 3000-CLOSING.                                                          
008500*    MEMBER-MASTER-OUT IS OPENED HERE, NOT BACK IN 1000-INIT -          
008510*    THE WHOLE TABLE IS WRITTEN OUT AS ONE NEW GENERATION ONLY          
008520*    AFTER THE LAST LIFECYCLE REQUEST HAS BEEN APPLIED.                 
008530     PERFORM 3100-GRAND-TOTAL.                                          
008540     OPEN OUTPUT MEMBER-MASTER-OUT.                                     
008550     MOVE 1 TO SUB1.                                                    
008560     PERFORM 3200-MEMBER-WRITE UNTIL SUB1 > MBR-TAB-CNT.                
008570     CLOSE MEMBER-MASTER-OUT.                                           
008580     CLOSE LIFECYCLE-REQUEST.                                           
008590     CLOSE LIFECYCLE-REPORT.                                            
008600     CLOSE LIFECYCLE-REPORT-ERR.                                        
008610*                                                                       
008620*    3100-GRAND-TOTAL - FOUR COUNTS PRINTED ON THE MAIN REPORT          
008630*    PLUS THE REJECT COUNT PRINTED ON THE EXCEPTIONS REPORT -           
008640*    EACH COUNTER WAS BUMPED BY ITS OWN ACTION PARAGRAPH ABOVE          
008650*    AS THE RUN WENT ALONG, NOT RECOMPUTED HERE.                        
008660*    3100-GRAND-TOTAL - GRAND-LINE IS CLEARED TO SPACES BEFORE          
008670*    EACH WRITE SO THE GRL-VALUE FROM THE PRIOR LINE CANNOT             
008680*    BLEED THROUGH A SHORTER LABEL ON THE NEXT ONE.  FIRST FOUR         
008690*    TOTALS GO TO THE MAIN REPORT, THE REJECT COUNT GOES TO THE         
008700*    EXCEPTIONS REPORT SINCE THAT IS WHERE THOSE TRANSACTIONS           
008710*    WERE ACTUALLY LISTED.                                              
008720 3100-GRAND-TOTAL.                                                      
008730     MOVE SPACES TO GRAND-LINE.                                         
008740     MOVE 'SUBSCRIPTIONS THIS RUN . . . . . . . . .' TO GRL-LABEL.      
008750     MOVE CT-SUBSCRIBED TO GRL-VALUE.                                   
008760     WRITE RPT-LINE FROM GRAND-LINE AFTER ADVANCING 2 LINES.            
008770*                                                                       
008780     MOVE SPACES TO GRAND-LINE.                                         
008790     MOVE 'UPGRADES THIS RUN  . . . . . . . . . . .' TO GRL-LABEL.      
008800     MOVE CT-UPGRADED TO GRL-VALUE.                                     
008810     WRITE RPT-LINE FROM GRAND-LINE AFTER ADVANCING 1 LINE.             
008820*                                                                       
008830     MOVE SPACES TO GRAND-LINE.                                         
008840     MOVE 'DOWNGRADES THIS RUN  . . . . . . . . . .' TO GRL-LABEL.      
008850     MOVE CT-DOWNGRADED TO GRL-VALUE.                                   
008860     WRITE RPT-LINE FROM GRAND-LINE AFTER ADVANCING 1 LINE.             
008870*                                                                       
008880     MOVE SPACES TO GRAND-LINE.                                         
008890     MOVE 'CANCELLATIONS THIS RUN . . . . . . . . .' TO GRL-LABEL.      
008900     MOVE CT-CANCELLED TO GRL-VALUE.                                    
008910     WRITE RPT-LINE FROM GRAND-LINE AFTER ADVANCING 1 LINE.             
008920*                                                                       
008930*    REJECTED COUNT USES RPT-LINE-ERR, NOT RPT-LINE - THE ONLY          
008940*    WRITE IN THIS PARAGRAPH THAT TARGETS THE OTHER REPORT FILE.        
008950     MOVE SPACES TO GRAND-LINE.                                         
008960     MOVE 'REJECTED TRANSACTIONS  . . . . . . . . .' TO GRL-LABEL.      
008970     MOVE CT-ERRORS TO GRL-VALUE.                                       
008980     WRITE RPT-LINE-ERR FROM GRAND-LINE AFTER ADVANCING 2 LINES.        
008990*                                                                       
009000*    3200-MEMBER-WRITE - EVERY ROW IN MBR-TABLE IS WRITTEN BACK         
009010*    OUT, INCLUDING CANCELLED ONES - THE NEXT RUN'S 1300-LOAD-          
009020*    MEMBERS DEPENDS ON SEEING THOSE ROWS TO SUPPORT RESUBSCRIBE.       
009030 3200-MEMBER-WRITE.                                                     
009040*    STRAIGHT FIELD-FOR-FIELD MOVE FROM THE TABLE ROW TO THE            
009050*    OUTPUT RECORD - SUB1 IS DRIVEN BY 3000-CLOSING, NOT RESET          
009060*    HERE.                                                              
009070     MOVE MBR-TAB-MEM-ID(SUB1) TO SHP-MEM-ID OF SHP-OUT-REC.            
009080     MOVE MBR-TAB-USER-ID(SUB1) TO SHP-USER-ID OF SHP-OUT-REC.          
009090     MOVE MBR-TAB-PLAN-ID(SUB1) TO SHP-PLAN-ID OF SHP-OUT-REC.          
009100     MOVE MBR-TAB-TIER(SUB1) TO SHP-TIER-LEVEL OF SHP-OUT-REC.          
009110     MOVE MBR-TAB-STATUS(SUB1) TO SHP-STATUS OF SHP-OUT-REC.            
009120     MOVE MBR-TAB-START(SUB1) TO SHP-START-DATE OF SHP-OUT-REC.         
009130     MOVE MBR-TAB-EXPIRY(SUB1) TO SHP-EXPIRY-DATE OF SHP-OUT-REC.       
009140     MOVE MBR-TAB-MODIFIED(SUB1) TO SHP-LAST-MODIFIED OF SHP-OUT-REC.   
009150     WRITE SHP-OUT-REC.                                                 
009160     ADD 1 TO SUB1.                                                     
009170*                                                                       
009180*    9000-READ - ONE READ PER CALL, SAME PATTERN THE OTHER TWO          
009190*    PROGRAMS IN THIS SUITE USE FOR THEIR DRIVING TRANSACTION           
009200*    FILE.                                                              
009210 9000-READ.                                                             
009220     READ LIFECYCLE-REQUEST                                             
009230         AT END                                                         
009240             MOVE 'NO' TO MORE-RECS.                                    
009250*                                                                       
009260*    9100-ERR-HEADING - FIRST PAGE ADVANCES ON LINE, NOT ON             
009270*    PAGE, SO THE VERY FIRST LINE OF THE EXCEPTIONS REPORT IS           
009280*    NOT A BLANK PAGE-EJECT.                                            
009290 9100-ERR-HEADING.                                                      
009300     ADD 1 TO WS-ERR-PAGE-CNT.                                          
009310     MOVE WS-ERR-PAGE-CNT TO ERR-HDG-PAGE-NO.                           
009320     MOVE ZERO TO WS-ERR-LINE-CNT.                                      
009330     IF WS-ERR-PAGE-CNT > 1                                             
009340         WRITE RPT-LINE-ERR FROM ERR-HDG-LINE-1 AFTER ADVANCING PAGE    
009350     ELSE                                                               
009360         WRITE RPT-LINE-ERR FROM ERR-HDG-LINE-1                         
009370             AFTER ADVANCING 1 LINE                                     
009380     END-IF.                                                            
009390     WRITE RPT-LINE-ERR FROM ERR-HDG-LINE-2 AFTER ADVANCING 2 LINES.    
009400*                                                                       
009410*    9900-HEADING - SAME FIRST-PAGE-VS-LATER-PAGE LOGIC AS              
009420*    9100-ERR-HEADING ABOVE, KEPT AS ITS OWN PARAGRAPH BECAUSE          
009430*    IT WRITES TO A DIFFERENT REPORT FILE.                              
009440 9900-HEADING.                                                          
009450     ADD 1 TO WS-PAGE-CNT.                                              
009460     MOVE WS-PAGE-CNT TO HDG-PAGE-NO.                                   
009470     MOVE ZERO TO WS-LINE-CNT.                                          
009480     IF WS-PAGE-CNT > 1                                                 
009490         WRITE RPT-LINE FROM HDG-LINE-1 AFTER ADVANCING PAGE            
009500     ELSE                                                               
009510         WRITE RPT-LINE FROM HDG-LINE-1 AFTER ADVANCING 1 LINE          
009520     END-IF.                                                            
009530     WRITE RPT-LINE FROM HDG-LINE-2 AFTER ADVANCING 2 LINES.            
