000010 IDENTIFICATION DIVISION.                                               
000020 PROGRAM-ID.             CBLMBR02.                                      
000030 AUTHOR.                 ASHLEY LINDQUIST.                              
000040 INSTALLATION.           LINDQUIST DATA PROCESSING.                     
000050 DATE-WRITTEN.           08/02/95.                                      
000060 DATE-COMPILED.          08/04/95.                                      
000070 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.      
000080*                                                                       
000090*****************************************************************       
000100*   CBLMBR02 - FIRSTCLUB MONTHLY TIER EVALUATION / AUTO-UPGRADE. *      
000110*   RUNS AFTER CBLMBR01.  FOR EVERY ACTIVE MEMBERSHIP, CHECKS    *      
000120*   EACH ACTIVE UPGRADE CRITERIA ROW THAT TARGETS A HIGHER TIER  *      
000130*   THAN THE CUSTOMER HOLDS TODAY.  A ROW QUALIFIES ONLY WHEN    *      
000140*   ITS COHORT, ORDER-COUNT AND ORDER-VALUE TESTS ALL PASS.      *      
000150*   THE HIGHEST QUALIFYING TARGET TIER WINS.  WRITES A NEW       *      
000160*   GENERATION OF THE MEMBER MASTER AND THE TIER UPGRADE /       *      
000170*   BENEFIT RUN REPORT (TWO SECTIONS).                           *      
000180*****************************************************************       
000190*                                                                       
000200*   CHANGE LOG                                                          
000210*   DATE      PGMR  REQ#      DESCRIPTION                               
000220*   --------  ----  --------  ---------------------------------         
000230*   08/02/95  AL    CR-0174   ORIGINAL VERSION.                         
000240*   11/09/95  AL    CR-0180   ADDED COHORT TEST - CRITERIA ROWS         
000250*                             WERE QUALIFYING EVERY CUSTOMER            
000260*                             REGARDLESS OF MARKETING COHORT.           
000270*   03/04/96  RJT   CR-0205   COHORT MATCH MADE CASE-INSENSITIVE,       
000280*                             SAME FIX AS CBLMBR01 CR-0205.             
000290*   09/18/96  RJT   CR-0214   EXPANDED TABLES TO MATCH CBLMBR01         
000300*                             CR-0214 (FALL DRIVE VOLUME).              
000310*   02/11/97  AL    CR-0230   FIXED HIGHEST-TIER SELECTION - A          
000320*                             LOWER-RANKED QUALIFYING ROW COULD         
000330*                             OVERWRITE A HIGHER ONE IF IT CAME         
000340*                             LATER IN THE CRITERIA FILE.               
000350*   08/30/98  MKO   CR-0247   Y2K REMEDIATION - RUN-DATE AND ALL        
000360*                             MASTER DATE FIELDS NOW CCYYMMDD.          
000370*   01/14/99  MKO   CR-0253   Y2K - RAN FULL CENTURY-ROLLOVER           
000380*                             TEST DECK, NO FAILURES, SIGNED OFF.       
000390*   06/01/01  RJT   CR-0288   NO LOGIC CHANGE - REVIEWED FOR Y2K        
000400*                             SIGN-OFF, FIELD WIDTHS UNCHANGED.         
000410*   10/22/03  RJT   CR-0311   ADDED REPORT SECTION 2 - CATEGORY         
000420*                             TOTALS PICKED UP FROM CBLMBR01'S          
000430*                             NEW CATTOTAL-FILE.                        
000440*   05/15/07  DKH   CR-0349   MEMBER MASTER REWRITTEN AS A NEW          
000450*                             GENERATION FILE INSTEAD OF REWRITE        
000460*                             - LINE SEQUENTIAL CANNOT BE               
000470*                             REWRITTEN IN PLACE ON THIS SYSTEM.        
000480*   04/13/09  DKH   CR-0358   TABLE-LOAD AND TABLE-SCAN LOOPS           
000490*                             REWRITTEN AS SEPARATE PARAGRAPHS PER      
000500*                             SHOP STANDARD - PERFORM ... VARYING       
000510*                             AND PERFORM ... END-PERFORM BLOCKS        
000520*                             ARE NOT USED ON THIS SYSTEM.              
000530*   02/19/11  DKH   CR-0362   COHORT COMPARE WAS FAILING CUSTOMERS      
000540*                             WHOSE CRITERIA ROW COHORT LIST USED       
000550*                             A SPACE AFTER THE COMMA (THE USUAL        
000560*                             WAY MARKETING TYPES THE LIST) - ADDED     
000570*                             2120-TRIM-COHORTS TO STRIP THE            
000580*                             LEADING SPACE OFF EACH UNSTRUNG PIECE     
000590*                             BEFORE THE FOLD/COMPARE IN 2110.          
000600*   02/19/11  DKH   CR-0365   ADDED MAINTENANCE NOTES THROUGH THE       
000610*                             PROCEDURE DIVISION, WORKING-STORAGE       
000620*                             AND FILE SECTIONS PER SHOP AUDIT -        
000630*                             NO LOGIC CHANGED, DOCUMENTATION ONLY.     
000640*                                                                       
000650 ENVIRONMENT DIVISION.                                                  
000660 CONFIGURATION SECTION.                                                 
000670*    C01 IS THE SAME TOP-OF-FORM CHANNEL ASSIGNMENT CBLMBR01 AND        
000680*    CBLMBR03 USE - THE ADVANCING PAGE CLAUSE ON THE HEADING            
000690*    WRITE IS WHAT ACTUALLY SKIPS TO THE NEW FORM.                      
000700 SPECIAL-NAMES.                                                         
000710     C01 IS TOP-OF-FORM.                                                
000720 INPUT-OUTPUT SECTION.                                                  
000730 FILE-CONTROL.                                                          
000740*    -----------------------------------------------------------        
000750*    FOUR INPUT MASTERS ARE LOADED TO TABLE AND CLOSED BEFORE           
000760*    THE MEMBER-MASTER PASS BEGINS; MEMBER-MASTER AND ITS TWO           
000770*    OUTPUTS (THE NEW GENERATION AND THE REPORT) STAY OPEN FOR          
000780*    THE WHOLE RUN.  SEVEN FILES IN, TWO FILES OUT.                     
000790*    -----------------------------------------------------------        
000800*    USER-MASTER IS THE SAME COHORT-BEARING USER FILE CBLMBR01          
000810*    READS - CARRIES USER-ID, NAME AND MARKETING COHORT ONLY.           
000820     SELECT USER-MASTER                                                 
000830         ASSIGN TO USRMST                                               
000840         ORGANIZATION IS LINE SEQUENTIAL.                               
000850*    TIER-MASTER GIVES THE RANK ORDER OF EACH TIER LEVEL - USED         
000860*    HERE TO DECIDE WHETHER A CANDIDATE TARGET TIER OUTRANKS THE        
000870*    TIER THE MEMBER ALREADY HOLDS.                                     
000880     SELECT TIER-MASTER                                                 
000890         ASSIGN TO TIERMST                                              
000900         ORGANIZATION IS LINE SEQUENTIAL.                               
000910*    CRITERIA-MASTER HOLDS ONE ROW PER UPGRADE RULE - TARGET            
000920*    TIER, OPTIONAL MINIMUM ORDER COUNT, OPTIONAL MINIMUM ORDER         
000930*    VALUE, AND AN OPTIONAL ELIGIBLE-COHORT LIST.  ONLY ROWS            
000940*    FLAGGED ACTIVE ARE LOADED AT 1300-LOAD-CRITERIA.                   
000950     SELECT CRITERIA-MASTER                                             
000960         ASSIGN TO CRTMST                                               
000970         ORGANIZATION IS LINE SEQUENTIAL.                               
000980*    ORDER-FILE IS THE RAW ORDER HISTORY FEED - THIS RUN LOADS          
000990*    THE WHOLE FILE TO WORKING STORAGE AND AGGREGATES BY USER           
001000*    AND CALENDAR MONTH AT 2600-ORDER-AGGREGATE.                        
001010     SELECT ORDER-FILE                                                  
001020         ASSIGN TO ORDOUT                                               
001030         ORGANIZATION IS LINE SEQUENTIAL.                               
001040*    MEMBER-MASTER IS READ ONE MEMBERSHIP AT A TIME AND EVALUATED       
001050*    FOR AN AUTOMATIC UPGRADE - THIS IS THE DRIVING INPUT FILE.         
001060     SELECT MEMBER-MASTER                                               
001070         ASSIGN TO MEMMST                                               
001080         ORGANIZATION IS LINE SEQUENTIAL.                               
001090*    MEMBER-MASTER-OUT IS THE NEXT GENERATION OF THE MASTER -           
001100*    EVERY MEMBERSHIP IS REWRITTEN HERE WHETHER OR NOT IT               
001110*    QUALIFIED FOR AN UPGRADE THIS RUN (CR-0349).                       
001120     SELECT MEMBER-MASTER-OUT                                           
001130         ASSIGN TO MEMMSTO                                              
001140         ORGANIZATION IS LINE SEQUENTIAL.                               
001150*    CATTOTAL-FILE IS CBLMBR01'S CATEGORY-TOTALS OUTPUT - PICKED        
001160*    UP HERE SOLELY TO PRINT REPORT SECTION 2 (CR-0311).                
001170     SELECT CATTOTAL-FILE                                               
001180         ASSIGN TO CATIN                                                
001190         ORGANIZATION IS LINE SEQUENTIAL.                               
001200*    UPGRADE-REPORT IS THE TWO-SECTION TIER UPGRADE / BENEFIT           
001210*    RUN REPORT - SECTION 1 IS PER-MEMBER UPGRADE DETAIL WITH           
001220*    PER-TIER SUBTOTALS, SECTION 2 IS THE CATEGORY TOTALS.              
001230     SELECT UPGRADE-REPORT                                              
001240         ASSIGN TO RPTOUT                                               
001250         ORGANIZATION IS RECORD SEQUENTIAL.                             
001260*                                                                       
001270 DATA DIVISION.                                                         
001280 FILE SECTION.                                                          
001290*    MBRUSR LAYOUT - USER-ID, NAME, MARKETING COHORT. SAME              
001300*    COPYBOOK CBLMBR01 USES.                                            
001310 FD  USER-MASTER                                                        
001320     LABEL RECORD IS STANDARD                                           
001330     DATA RECORD IS USR-REC.                                            
001340*                                                                       
001350 COPY MBRUSR.                                                           
001360*    MBRTLV LAYOUT - TIER LEVEL CODE AND ITS NUMERIC RANK.              
001370 FD  TIER-MASTER                                                        
001380     LABEL RECORD IS STANDARD                                           
001390     DATA RECORD IS TLV-REC.                                            
001400*                                                                       
001410 COPY MBRTLV.                                                           
001420*    MBRCRT LAYOUT - ONE UPGRADE RULE PER RECORD.                       
001430 FD  CRITERIA-MASTER                                                    
001440     LABEL RECORD IS STANDARD                                           
001450     DATA RECORD IS CRT-REC.                                            
001460*                                                                       
001470 COPY MBRCRT.                                                           
001480*    MBRORD LAYOUT - ONE ORDER PER RECORD, DATED BY CCYYMM.             
001490 FD  ORDER-FILE                                                         
001500     LABEL RECORD IS STANDARD                                           
001510     DATA RECORD IS ORD-REC.                                            
001520*                                                                       
001530 COPY MBRORD.                                                           
001540*    MBRSHP LAYOUT, RENAMED SHP-IN-REC BY THE REPLACING BELOW           
001550*    SO THE SAME COPYBOOK CAN ALSO DEFINE THE OUTPUT RECORD.            
001560 FD  MEMBER-MASTER                                                      
001570     LABEL RECORD IS STANDARD                                           
001580     DATA RECORD IS SHP-IN-REC.                                         
001590*                                                                       
001600 COPY MBRSHP REPLACING ==SHP-REC== BY ==SHP-IN-REC==.                   
001610*    SAME MBRSHP LAYOUT AS THE INPUT MASTER, RENAMED SHP-OUT-REC        
001620*    SO 2700-REWRITE-MEMBER CAN MOVE FIELD BY FIELD BETWEEN THE         
001630*    TWO WITHOUT AMBIGUOUS DATA-NAME REFERENCES.                        
001640 FD  MEMBER-MASTER-OUT                                                  
001650     LABEL RECORD IS STANDARD                                           
001660     DATA RECORD IS SHP-OUT-REC.                                        
001670*                                                                       
001680 COPY MBRSHP REPLACING ==SHP-REC== BY ==SHP-OUT-REC==.                  
001690*    MBRCAT LAYOUT - CATEGORY, ORDER COUNT, GROSS/DISCOUNT/NET          
001700*    TOTALS, AS WRITTEN BY CBLMBR01.                                    
001710 FD  CATTOTAL-FILE                                                      
001720     LABEL RECORD IS STANDARD                                           
001730     DATA RECORD IS CAT-REC.                                            
001740*                                                                       
001750 COPY MBRCAT.                                                           
001760*    PLAIN 132-BYTE PRINT LINE - NO RECORD LAYOUT OF ITS OWN,           
001770*    EVERY WRITE MOVES A WORKING-STORAGE LINE INTO RPT-LINE.            
001780 FD  UPGRADE-REPORT                                                     
001790     LABEL RECORD IS STANDARD                                           
001800     DATA RECORD IS RPT-LINE.                                           
001810 01  RPT-LINE                PIC X(132).                                
001820*                                                                       
001830 WORKING-STORAGE SECTION.                                               
001840*    -----------------------------------------------------------        
001850*    ALL FOUR MASTER/DETAIL FILES ARE READ ONCE AT STARTUP AND          
001860*    HELD HERE AS TABLES (USR-TABLE, TLV-TABLE, CRT-TABLE AND           
001870*    ORD-TABLE BELOW) - THIS PROGRAM NEVER RE-READS AN INPUT            
001880*    FILE MID-RUN.  KEEP THAT IN MIND BEFORE ADDING A GET-NEXT          
001890*    ANYWHERE BUT 1000-INIT.                                            
001900*    -----------------------------------------------------------        
001910*    A FIVE-BYTE FILLER PAD CLOSES OUT EVERY GROUP IN THIS              
001920*    PROGRAM, WHETHER THE GROUP NEEDS THE ROOM TODAY OR NOT -           
001930*    STANDING SHOP PRACTICE SO A LATER ADDED FIELD NEVER FORCES         
001940*    A RECOMPILE OF EVERYTHING THAT REFERENCES THE GROUP'S LENGTH.      
001950 01  WORK-AREA.                                                         
001960     05  MORE-RECS           PIC XXX         VALUE 'YES'.               
001970*        RESET TO 'N' BEFORE EACH OF THE THREE RULE PARAGRAPHS          
001980*        RUNS, THEN TESTED VIA ALL-RULES-PASSED AFTER EACH ONE -        
001990*        A ROW ONLY QUALIFIES IF ALL THREE LEAVE IT 'N'.                
002000     05  RULE-FAILED-SW      PIC X           VALUE 'N'.                 
002010         88  ALL-RULES-PASSED    VALUE 'N'.                             
002020*        NOT ACTUALLY TESTED IN THIS VERSION OF THE PROGRAM -           
002030*        RETAINED FROM AN EARLIER DESIGN, LEFT FOR THE NEXT             
002040*        ENHANCEMENT THAT NEEDS A PER-ROW QUALIFY FLAG.                 
002050     05  ROW-QUALIFIES-SW    PIC X           VALUE 'N'.                 
002060         88  CRITERIA-ROW-QUALIFIES VALUE 'Y'.                          
002070*        SET BY 2000-MAINLINE BUT NOT CURRENTLY TESTED ANYWHERE -       
002080*        HELD OVER FOR FUTURE REPORTING USE.                            
002090     05  UPGRADE-MADE-SW     PIC X           VALUE 'N'.                 
002100         88  MEMBER-WAS-UPGRADED    VALUE 'Y'.                          
002110     05  FILLER              PIC X(05).                                 
002120*    SUB1 DRIVES THE CRITERIA-ROW SCAN, SUB2 IS THE INNER               
002130*    TIER-RANK/ORDER/SUBTOTAL SCAN, SUB3 IS THE USER-TABLE              
002140*    SCAN IN 2600-ORDER-AGGREGATE - KEPT SEPARATE SO A                  
002150*    NESTED PERFORM NEVER CLOBBERS AN OUTER LOOP'S INDEX.               
002160 01  SUBSCRIPT-AREA.                                                    
002170     05  SUB1                PIC 9(4)    VALUE ZERO   COMP.             
002180     05  SUB2                PIC 9(4)    VALUE ZERO   COMP.             
002190     05  SUB3                PIC 9(4)    VALUE ZERO   COMP.             
002200*        HIGH-WATER MARKS SET ONCE AT 1000-INIT, NEVER CHANGED          
002210*        AFTERWARD - EACH TABLE LOAD PARAGRAPH BUMPS ITS OWN.           
002220     05  USR-TAB-CNT         PIC 9(4)    VALUE ZERO   COMP.             
002230     05  TLV-TAB-CNT         PIC 9(4)    VALUE ZERO   COMP.             
002240     05  CRT-TAB-CNT         PIC 9(4)    VALUE ZERO   COMP.             
002250     05  ORD-TAB-CNT         PIC 9(4)    VALUE ZERO   COMP.             
002260*        RANKS ARE SINGLE DIGITS - THIS SYSTEM HAS NEVER HAD            
002270*        MORE THAN TEN TIER LEVELS AND IS NOT EXPECTED TO.              
002280     05  CURR-RANK           PIC 9(1)    VALUE ZERO   COMP.             
002290     05  TARGET-RANK         PIC 9(1)    VALUE ZERO   COMP.             
002300     05  BEST-RANK           PIC 9(1)    VALUE ZERO   COMP.             
002310     05  FILLER              PIC X(05).                                 
002320*    SYS-DATE COMES FROM FUNCTION CURRENT-DATE, THE ONLY                
002330*    INTRINSIC FUNCTION THIS SYSTEM ALLOWS.  RUN-DATE-YMD               
002340*    REDEFINES RUN-DATE TO ISOLATE THE CCYY AND MM PIECES               
002350*    USED TO MATCH ORDERS TO THE CURRENT CALENDAR MONTH.                
002360 01  RUN-DATE-AREA.                                                     
002370     05  SYS-DATE.                                                      
002380         10  I-YEAR          PIC 9(4).                                  
002390         10  I-MONTH         PIC 99.                                    
002400         10  I-DAY           PIC 99.                                    
002410     05  RUN-DATE            PIC 9(8)    VALUE ZERO.                    
002420*        RUN-DATE-YMD IS NEVER MOVED INTO - IT ONLY EXISTS SO           
002430*        RUN-CCYY/RUN-MM/RUN-DD CAN BE PULLED BACK OUT OF THE           
002440*        SAME EIGHT BYTES RUN-DATE WAS STAMPED WITH ABOVE.              
002450     05  RUN-DATE-YMD REDEFINES RUN-DATE.                               
002460         10  RUN-CCYY        PIC 9(4).                                  
002470         10  RUN-MM          PIC 99.                                    
002480         10  RUN-DD          PIC 99.                                    
002490     05  FILLER              PIC X(05).                                 
002500*    PER-MEMBER SCRATCH FIELDS - RELOADED EVERY PASS BY                 
002510*    2050-LOOKUP-RANK AND 2600-ORDER-AGGREGATE BEFORE THE               
002520*    CRITERIA SCAN IN 2400-SELECT-HIGHEST-TIER RUNS.                    
002530 01  WORK-FIELDS.                                                       
002540     05  WS-CURR-TIER        PIC X(08)   VALUE SPACES.                  
002550*        WS-BEST-TIER ONLY EVER HOLDS A TIER THAT OUTRANKS              
002560*        WS-CURR-TIER - IT IS NEVER SET TO A LOWER OR EQUAL TIER.       
002570     05  WS-BEST-TIER        PIC X(08)   VALUE SPACES.                  
002580     05  WS-USER-NAME        PIC X(60)   VALUE SPACES.                  
002590     05  WS-ORD-COUNT        PIC 9(5)    VALUE ZERO   COMP.             
002600     05  WS-ORD-VALUE        PIC S9(8)V99 VALUE ZERO.                   
002610     05  WS-USER-COHORT      PIC X(20)   VALUE SPACES.                  
002620     05  FILLER              PIC X(05).                                 
002630*                                                                       
002640*    COHORT PIECES UNSTRUNG FROM CRT-TAB-COHORTS - SIX IS AMPLE.        
002650 01  COHORT-PIECE-AREA.                                                 
002660     05  WS-COHORT-1         PIC X(20)   VALUE SPACES.                  
002670     05  WS-COHORT-2         PIC X(20)   VALUE SPACES.                  
002680     05  WS-COHORT-3         PIC X(20)   VALUE SPACES.                  
002690     05  WS-COHORT-4         PIC X(20)   VALUE SPACES.                  
002700     05  WS-COHORT-5         PIC X(20)   VALUE SPACES.                  
002710     05  WS-COHORT-6         PIC X(20)   VALUE SPACES.                  
002720*    ADDED CR-0362 - COUNTS LEADING SPACES AHEAD OF A COHORT            
002730*    PIECE SO 2120-TRIM-COHORTS CAN REF-MODIFY THEM OUT.  A             
002740*    COMMA-SPACE LIST LIKE "REGULAR, VIP" WAS LEAVING A BLANK           
002750*    IN FRONT OF "VIP" AND THE FOLD COMPARE NEVER MATCHED.              
002760     05  WS-LEAD-SPACES      PIC 9(4)    VALUE ZERO   COMP.             
002770     05  FILLER              PIC X(05).                                 
002780*                                                                       
002790*    CASE-FOLDING WORK FIELDS - NO INTRINSIC FUNCTIONS ARE USED         
002800*    ON THIS SYSTEM, SO UPPER-CASING USES INSPECT CONVERTING.           
002810 01  CASE-FOLD-AREA.                                                    
002820     05  WS-FOLD-1           PIC X(20)   VALUE SPACES.                  
002830     05  WS-FOLD-2           PIC X(20)   VALUE SPACES.                  
002840     05  FILLER              PIC X(05).                                 
002850*                                                                       
002860*    ==== USER TABLE - LOADED AT 1000-INIT ====                         
002870 01  USR-TABLE.                                                         
002880     05  USR-TAB-ROW     OCCURS 3000 TIMES.                             
002890*        USER-ID IS THE KEY THE LINEAR SCANS MATCH ON.                  
002900         10  USR-TAB-USER-ID     PIC 9(09).                             
002910         10  USR-TAB-NAME        PIC X(60).                             
002920*        MARKETING COHORT - BLANK MEANS THE USER HAS NOT BEEN           
002930*        ASSIGNED TO A COHORT, WHICH FAILS ANY COHORT-RESTRICTED        
002940*        CRITERIA ROW BY DEFAULT.                                       
002950         10  USR-TAB-COHORT      PIC X(20).                             
002960         10  FILLER              PIC X(05).                             
002970*                                                                       
002980*    ==== TIER TABLE - LOADED AT 1000-INIT ====                         
002990 01  TLV-TABLE.                                                         
003000     05  TLV-TAB-ROW     OCCURS 10 TIMES.                               
003010         10  TLV-TAB-LEVEL       PIC X(08).                             
003020*        NUMERIC RANK - HIGHER NUMBER OUTRANKS LOWER, USED FOR          
003030*        EVERY TIER COMPARISON IN THIS PROGRAM.                         
003040         10  TLV-TAB-RANK        PIC 9(01).                             
003050         10  FILLER              PIC X(05).                             
003060*                                                                       
003070*    ==== UPGRADE CRITERIA TABLE - LOADED AT 1000-INIT ====             
003080 01  CRT-TABLE.                                                         
003090     05  CRT-TAB-ROW     OCCURS 50 TIMES.                               
003100         10  CRT-TAB-TARGET      PIC X(08).                             
003110         10  CRT-TAB-MIN-CNT     PIC 9(05)       COMP.                  
003120*        'Y' MEANS THE ROW ACTUALLY SETS A MINIMUM ORDER COUNT -        
003130*        A ROW WITH NO MINIMUM SET AUTOMATICALLY PASSES THE TEST.       
003140         10  CRT-TAB-CNT-SET     PIC X(01).                             
003150         10  CRT-TAB-MIN-VAL     PIC S9(08)V99.                         
003160*        SAME 'Y'/NOT-SET CONVENTION AS CRT-TAB-CNT-SET ABOVE,          
003170*        FOR THE MINIMUM MONTHLY ORDER VALUE TEST.                      
003180         10  CRT-TAB-VAL-SET     PIC X(01).                             
003190*        COMMA-SEPARATED LIST OF ELIGIBLE COHORT NAMES, OR SPACES       
003200*        IF THE ROW APPLIES TO EVERY COHORT.                            
003210         10  CRT-TAB-COHORTS     PIC X(60).                             
003220         10  CRT-TAB-ACTIVE      PIC X(01).                             
003230         10  FILLER              PIC X(05).                             
003240*                                                                       
003250*    ==== ORDER TABLE - LOADED AT 1000-INIT FROM ORDER-FILE ====        
003260*    SUBSTITUTES FOR A KEYED LOOKUP BY USER-ID - THIS SYSTEM HAS        
003270*    NO INDEXED ACCESS TO ORDER-FILE, SO THE WHOLE FILE IS LOADED       
003280*    AND SCANNED IN WORKING STORAGE INSTEAD.                            
003290 01  ORD-TABLE.                                                         
003300     05  ORD-TAB-ROW     OCCURS 5000 TIMES.                             
003310         10  ORD-TAB-USER-ID     PIC 9(09).                             
003320*        CENTURY AND YEAR OF THE ORDER - COMPARED AGAINST               
003330*        RUN-CCYY, NOT THE ORDER'S OWN CENTURY, SO AN ORDER             
003340*        DATED IN A PRIOR RUN MONTH NEVER COUNTS TWICE.                 
003350         10  ORD-TAB-CCYY        PIC 9(04).                             
003360         10  ORD-TAB-MM          PIC 9(02).                             
003370         10  ORD-TAB-VALUE       PIC S9(08)V99.                         
003380         10  FILLER              PIC X(05).                             
003390*                                                                       
003400*    ==== PER-TIER UPGRADE SUBTOTAL SLOTS - FIXED 3 TIERS ====          
003410 01  TIER-SUBTOTAL-TABLE.                                               
003420     05  TIER-SUB-ROW OCCURS 3 TIMES.                                   
003430         10  TIER-SUB-LEVEL      PIC X(08).                             
003440         10  TIER-SUB-COUNT      PIC 9(05)   COMP.                      
003450         10  FILLER              PIC X(05).                             
003460*    EVALUATED/UPGRADED COUNTS PRINTED AT 3100-GRAND-TOTAL,             
003470*    NEVER RESET WITHIN THE RUN - ONE GRAND TOTAL PER RUN.              
003480 01  GRAND-TOTAL-AREA.                                                  
003490     05  GT-USERS-EVALUATED  PIC 9(05)   VALUE ZERO   COMP.             
003500     05  GT-USERS-UPGRADED   PIC 9(05)   VALUE ZERO   COMP.             
003510     05  FILLER              PIC X(05).                                 
003520*    ACCUMULATES CATTOTAL-FILE FOR THE SECTION 2 GRAND TOTAL            
003530*    LINE PRINTED AT THE END OF 3200-CATEGORY-SECTION.                  
003540 01  CAT-GRAND-TOTAL-AREA.                                              
003550     05  CGT-ORDER-COUNT     PIC 9(07)   VALUE ZERO   COMP.             
003560     05  CGT-GROSS-VALUE     PIC S9(09)V99 VALUE ZERO.                  
003570     05  CGT-DISC-VALUE      PIC S9(09)V99 VALUE ZERO.                  
003580     05  CGT-NET-VALUE       PIC S9(09)V99 VALUE ZERO.                  
003590     05  FILLER              PIC X(05).                                 
003600*                                                                       
003610*    PAGE AND LINE COUNTERS FOR THE PRINTED REPORT - BUMPED BY          
003620*    9100-HEADING AND 2500-OUTPUT, NOT RESET BETWEEN PAGES.             
003630 01  WS-PAGE-CNT             PIC 9(03)   VALUE ZERO   COMP.             
003640 01  WS-LINE-CNT             PIC 9(03)   VALUE ZERO   COMP.             
003650*    REPORT TITLE LINE - PAGE NUMBER FILLED IN BY 9100-HEADING.         
003660 01  HDG-LINE-1.                                                        
003670     05  FILLER              PIC X(10)   VALUE SPACES.                  
003680     05  FILLER              PIC X(40)                                  
003690         VALUE 'FIRSTCLUB TIER UPGRADE / BENEFIT RUN REPORT'.           
003700     05  FILLER              PIC X(06)   VALUE 'PAGE  '.                
003710     05  HDG-PAGE-NO         PIC ZZ9.                                   
003720     05  FILLER              PIC X(70)   VALUE SPACES.                  
003730*    COLUMN HEADINGS FOR SECTION 1 DETAIL/SUBTOTAL LINES.               
003740 01  HDG-LINE-2.                                                        
003750     05  FILLER              PIC X(10)   VALUE SPACES.                  
003760     05  FILLER              PIC X(09)   VALUE 'USER-ID'.               
003770     05  FILLER              PIC X(22)   VALUE 'USER-NAME'.             
003780     05  FILLER              PIC X(09)   VALUE 'ORDERS'.                
003790     05  FILLER              PIC X(14)   VALUE 'ORDER-VALUE'.           
003800     05  FILLER              PIC X(09)   VALUE 'OLD-TIER'.              
003810     05  FILLER              PIC X(09)   VALUE 'NEW-TIER'.              
003820     05  FILLER              PIC X(50)   VALUE SPACES.                  
003830*    ONE LINE PER UPGRADED MEMBER - WRITTEN BY 2500-OUTPUT.  OLD        
003840*    AND NEW TIER ARE PRINTED SIDE BY SIDE SO THE REPORT READER         
003850*    CAN SEE THE UPGRADE AT A GLANCE WITHOUT CROSS-REFERENCING          
003860*    THE PRIOR RUN'S REPORT.                                            
003870 01  DETAIL-LINE.                                                       
003880     05  DTL-USER-ID         PIC 9(09).                                 
003890     05  FILLER              PIC X(01)   VALUE SPACES.                  
003900     05  DTL-USER-NAME       PIC X(30).                                 
003910     05  DTL-ORD-COUNT       PIC ZZZZ9.                                 
003920     05  FILLER              PIC X(04)   VALUE SPACES.                  
003930     05  DTL-ORD-VALUE       PIC ZZZZZZ9.99.                            
003940     05  FILLER              PIC X(04)   VALUE SPACES.                  
003950     05  DTL-OLD-TIER        PIC X(08).                                 
003960     05  FILLER              PIC X(03)   VALUE SPACES.                  
003970     05  DTL-NEW-TIER        PIC X(08).                                 
003980     05  FILLER              PIC X(40)   VALUE SPACES.                  
003990*    ONE LINE PER TIER WITH AT LEAST ONE UPGRADE THIS RUN -             
004000*    PRINTED AT 3100-GRAND-TOTAL FROM TIER-SUBTOTAL-TABLE.  THE         
004010*    THREE TIERS ALWAYS PRINT IN SILVER/GOLD/PLATINUM ORDER             
004020*    BECAUSE THAT IS THE ORDER THE TABLE WAS SEEDED IN AT               
004030*    1000-INIT.                                                         
004040 01  SUBTOT-LINE.                                                       
004050     05  FILLER              PIC X(14)   VALUE SPACES.                  
004060     05  FILLER              PIC X(22)   VALUE 'UPGRADED TO '.          
004070     05  STL-TIER            PIC X(08).                                 
004080     05  FILLER              PIC X(04)   VALUE SPACES.                  
004090     05  STL-COUNT           PIC ZZZZ9.                                 
004100     05  FILLER              PIC X(75)   VALUE SPACES.                  
004110*    GENERIC LABEL/COUNT LINE REUSED FOR EVERY GRAND-TOTAL              
004120*    FIGURE ON BOTH REPORT SECTIONS.                                    
004130 01  GRAND-LINE.                                                        
004140     05  FILLER              PIC X(14)   VALUE SPACES.                  
004150     05  GRL-LABEL           PIC X(40).                                 
004160     05  GRL-VALUE           PIC ZZZZ9.                                 
004170     05  FILLER              PIC X(70)   VALUE SPACES.                  
004180*    SECTION 2 TITLE LINE.                                              
004190 01  CAT-HDG-LINE.                                                      
004200     05  FILLER              PIC X(10)   VALUE SPACES.                  
004210     05  FILLER              PIC X(40)                                  
004220         VALUE 'SECTION 2 - ORDER CATEGORY TOTALS'.                     
004230     05  FILLER              PIC X(82)   VALUE SPACES.                  
004240*    SECTION 2 COLUMN HEADINGS.                                         
004250 01  CAT-COL-LINE.                                                      
004260     05  FILLER              PIC X(10)   VALUE SPACES.                  
004270     05  FILLER              PIC X(21)   VALUE 'CATEGORY'.              
004280     05  FILLER              PIC X(10)   VALUE 'COUNT'.                 
004290     05  FILLER              PIC X(15)   VALUE 'GROSS'.                 
004300     05  FILLER              PIC X(15)   VALUE 'DISCOUNT'.              
004310     05  FILLER              PIC X(15)   VALUE 'NET'.                   
004320     05  FILLER              PIC X(46)   VALUE SPACES.                  
004330*    ONE LINE PER CATEGORY READ FROM CATTOTAL-FILE.  GROSS,             
004340*    DISCOUNT AND NET PRINT IN THAT ORDER TO MATCH THE COLUMN           
004350*    HEADINGS IN CAT-COL-LINE ABOVE.                                    
004360 01  CAT-DETAIL-LINE.                                                   
004370     05  CDL-CATEGORY        PIC X(20).                                 
004380     05  FILLER              PIC X(01)   VALUE SPACES.                  
004390     05  CDL-COUNT           PIC ZZZZ9.                                 
004400     05  FILLER              PIC X(05)   VALUE SPACES.                  
004410     05  CDL-GROSS           PIC ZZZZZZZ9.99.                           
004420     05  FILLER              PIC X(02)   VALUE SPACES.                  
004430     05  CDL-DISC            PIC ZZZZZZZ9.99.                           
004440     05  FILLER              PIC X(02)   VALUE SPACES.                  
004450     05  CDL-NET             PIC ZZZZZZZ9.99.                           
004460     05  FILLER              PIC X(40)   VALUE SPACES.                  
004470*                                                                       
004480*    -----------------------------------------------------------        
004490*    UPGRADE RULE SUMMARY - FOR WHOEVER HAS TO TOUCH THIS NEXT.         
004500*    A MEMBERSHIP IS ELIGIBLE FOR AUTOMATIC UPGRADE ONLY IF IT IS       
004510*    ACTIVE AND NOT EXPIRED.  FOR EACH ACTIVE CRITERIA ROW WHOSE        
004520*    TARGET TIER OUTRANKS THE MEMBER'S CURRENT TIER, ALL THREE OF       
004530*    THE FOLLOWING MUST PASS: THE COHORT TEST (2100), THE ORDER-        
004540*    COUNT TEST (2200) AND THE ORDER-VALUE TEST (2300).  OF ALL         
004550*    ROWS THAT PASS, THE HIGHEST-RANKED TARGET TIER IS AWARDED -        
004560*    A MEMBER NEVER MOVES UP MORE THAN ONE ROW'S WORTH IN A             
004570*    SINGLE RUN EVEN IF SEVERAL ROWS QUALIFY.                           
004580*    -----------------------------------------------------------        
004590 PROCEDURE DIVISION.                                                    
004600*    MAINLINE - LOAD THE REFERENCE TABLES, THEN RUN ONE MEMBER          
004610*    MASTER RECORD AT A TIME THROUGH 2000-MAINLINE.  BOTH REPORT        
004620*    SECTIONS PRINT AFTER THE LAST MEMBER IS PROCESSED.                 
004630 0000-CBLMBR02.                                                         
004640     PERFORM 1000-INIT.                                                 
004650     PERFORM 2000-MAINLINE                                              
004660         UNTIL MORE-RECS = 'NO'.                                        
004670     PERFORM 3100-GRAND-TOTAL.                                          
004680     PERFORM 3200-CATEGORY-SECTION.                                     
004690     PERFORM 3900-CLOSING.                                              
004700     STOP RUN.                                                          
004710*    NO RETURN CODE IS SET HERE - THIS SHOP HAS NEVER USED              
004720*    RETURN-CODE ON THIS SYSTEM; JCL STEP CONDITIONING IS ON            
004730*    FILE-STATUS CHECKS WITHIN THE PROGRAM, NOT ON STOP RUN.            
004740*    OPENS THE FOUR REFERENCE FILES, LOADS THEM ALL TO WORKING          
004750*    STORAGE, THEN CLOSES THEM AGAIN BEFORE THE MAIN MEMBER             
004760*    MASTER PASS BEGINS - THE TABLES ARE READ ONLY, THE MASTER          
004770*    ITSELF IS READ AND REWRITTEN ONE RECORD AT A TIME.                 
004780 1000-INIT.                                                             
004790     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                            
004800     MOVE I-YEAR TO RUN-CCYY.                                           
004810     MOVE I-MONTH TO RUN-MM.                                            
004820     MOVE I-DAY TO RUN-DD.                                              
004830*                                                                       
004840*    SEEDS THE THREE PAID-TIER SUBTOTAL SLOTS IN A FIXED ORDER -        
004850*    FREE-TIER MEMBERS CANNOT BE UPGRADE TARGETS SO THEY NEVER          
004860*    GET A SLOT HERE.                                                   
004870     MOVE 'SILVER'   TO TIER-SUB-LEVEL(1).                              
004880     MOVE 'GOLD'     TO TIER-SUB-LEVEL(2).                              
004890     MOVE 'PLATINUM' TO TIER-SUB-LEVEL(3).                              
004900*                                                                       
004910     OPEN INPUT USER-MASTER.                                            
004920     OPEN INPUT TIER-MASTER.                                            
004930     OPEN INPUT CRITERIA-MASTER.                                        
004940     OPEN INPUT ORDER-FILE.                                             
004950     MOVE 'YES' TO MORE-RECS.                                           
004960     PERFORM 1100-LOAD-USERS UNTIL MORE-RECS = 'NO'.                    
004970     MOVE 'YES' TO MORE-RECS.                                           
004980     PERFORM 1200-LOAD-TIERS UNTIL MORE-RECS = 'NO'.                    
004990     MOVE 'YES' TO MORE-RECS.                                           
005000     PERFORM 1300-LOAD-CRITERIA UNTIL MORE-RECS = 'NO'.                 
005010     MOVE 'YES' TO MORE-RECS.                                           
005020     PERFORM 1400-LOAD-ORDERS UNTIL MORE-RECS = 'NO'.                   
005030     CLOSE USER-MASTER.                                                 
005040     CLOSE TIER-MASTER.                                                 
005050     CLOSE CRITERIA-MASTER.                                             
005060     CLOSE ORDER-FILE.                                                  
005070*                                                                       
005080*    MEMBER-MASTER-OUT STAYS OPEN FOR THE WHOLE RUN - EVERY             
005090*    MEMBER READ FROM MEMBER-MASTER IS REWRITTEN TO IT BEFORE           
005100*    THE NEXT READ, WHETHER OR NOT AN UPGRADE WAS MADE.                 
005110     OPEN INPUT MEMBER-MASTER.                                          
005120     OPEN OUTPUT MEMBER-MASTER-OUT.                                     
005130     OPEN OUTPUT UPGRADE-REPORT.                                        
005140     PERFORM 9100-HEADING.                                              
005150     PERFORM 9000-READ.                                                 
005160*    LOADS USER-MASTER TO USR-TABLE - NAME AND COHORT PER USER.         
005170*    USR-TAB-CNT IS BUMPED ONLY ON A SUCCESSFUL READ, SO IT ENDS        
005180*    THE LOAD HOLDING THE EXACT ROW COUNT, NOT THE RECORD COUNT         
005190*    OF THE FILE MINUS ONE FOR THE AT-END TRIP.                         
005200 1100-LOAD-USERS.                                                       
005210     READ USER-MASTER                                                   
005220         AT END                                                         
005230             MOVE 'NO' TO MORE-RECS                                     
005240         NOT AT END                                                     
005250             ADD 1 TO USR-TAB-CNT                                       
005260             MOVE USR-USER-ID TO USR-TAB-USER-ID(USR-TAB-CNT)           
005270             MOVE USR-NAME TO USR-TAB-NAME(USR-TAB-CNT)                 
005280             MOVE USR-COHORT TO USR-TAB-COHORT(USR-TAB-CNT)             
005290     END-READ.                                                          
005300*    LOADS TIER-MASTER TO TLV-TABLE - LEVEL CODE AND RANK.  TEN         
005310*    TABLE SLOTS IS THE SHOP'S STANDING HEADROOM FOR TIER LEVELS;       
005320*    THIS PROGRAM DOES NOT CHECK FOR A TABLE-FULL CONDITION.            
005330 1200-LOAD-TIERS.                                                       
005340     READ TIER-MASTER                                                   
005350         AT END                                                         
005360             MOVE 'NO' TO MORE-RECS                                     
005370         NOT AT END                                                     
005380             ADD 1 TO TLV-TAB-CNT                                       
005390             MOVE TLV-LEVEL TO TLV-TAB-LEVEL(TLV-TAB-CNT)               
005400             MOVE TLV-LEVEL-RANK TO TLV-TAB-RANK(TLV-TAB-CNT)           
005410     END-READ.                                                          
005420*    LOADS ONLY THE ACTIVE ROWS OF CRITERIA-MASTER - AN                 
005430*    INACTIVE ROW IS SKIPPED ENTIRELY, NOT JUST IGNORED LATER.          
005440*    CRT-TAB-CNT THEREFORE COUNTS ACTIVE ROWS ONLY, WHICH IS WHAT       
005450*    EVERY SUBSEQUENT SCAN OF CRT-TABLE EXPECTS.                        
005460 1300-LOAD-CRITERIA.                                                    
005470     READ CRITERIA-MASTER                                               
005480         AT END                                                         
005490             MOVE 'NO' TO MORE-RECS                                     
005500         NOT AT END                                                     
005510             IF CRT-IS-ACTIVE                                           
005520                 ADD 1 TO CRT-TAB-CNT                                   
005530                 MOVE CRT-TARGET-TIER TO CRT-TAB-TARGET(CRT-TAB-CNT)    
005540                 MOVE CRT-MIN-ORDER-COUNT                               
005550                     TO CRT-TAB-MIN-CNT(CRT-TAB-CNT)                    
005560                 MOVE CRT-MIN-ORDER-COUNT-SET                           
005570                     TO CRT-TAB-CNT-SET(CRT-TAB-CNT)                    
005580                 MOVE CRT-MIN-MONTHLY-VALUE                             
005590                     TO CRT-TAB-MIN-VAL(CRT-TAB-CNT)                    
005600                 MOVE CRT-MIN-VALUE-SET                                 
005610                     TO CRT-TAB-VAL-SET(CRT-TAB-CNT)                    
005620                 MOVE CRT-ELIGIBLE-COHORTS                              
005630                     TO CRT-TAB-COHORTS(CRT-TAB-CNT)                    
005640             END-IF                                                     
005650     END-READ.                                                          
005660*    LOADS THE ENTIRE ORDER-FILE TO ORD-TABLE - THE ONLY WAY            
005670*    TO MATCH ORDERS TO A MEMBER WITHOUT A KEYED READ ON THIS           
005680*    SYSTEM (SEE THE NOTE AT ORD-TABLE'S DECLARATION).                  
005690 1400-LOAD-ORDERS.                                                      
005700     READ ORDER-FILE                                                    
005710         AT END                                                         
005720             MOVE 'NO' TO MORE-RECS                                     
005730         NOT AT END                                                     
005740             ADD 1 TO ORD-TAB-CNT                                       
005750             MOVE ORD-USER-ID TO ORD-TAB-USER-ID(ORD-TAB-CNT)           
005760             MOVE ORD-DT-CCYY TO ORD-TAB-CCYY(ORD-TAB-CNT)              
005770             MOVE ORD-DT-MM TO ORD-TAB-MM(ORD-TAB-CNT)                  
005780             MOVE ORD-VALUE TO ORD-TAB-VALUE(ORD-TAB-CNT)               
005790     END-READ.                                                          
005800*    ONE MEMBER MASTER RECORD IN, ONE OUT.  A MEMBER IS ONLY            
005810*    CONSIDERED FOR UPGRADE IF ACTIVE AND NOT YET EXPIRED -             
005820*    AN EXPIRED-BUT-STILL-FLAGGED-ACTIVE RECORD IS LEFT FOR             
005830*    CBLMBR03 TO DEAL WITH, NOT UPGRADED HERE.                          
005840 2000-MAINLINE.                                                         
005850*    ORDER FIGURES ARE CLEARED HERE, NOT LEFT OVER FROM THE PRIOR       
005860*    MEMBER, BECAUSE 2600-ORDER-AGGREGATE ONLY ACCUMULATES - IT         
005870*    DOES NOT ZERO THESE FIRST.                                         
005880     MOVE ZERO TO WS-ORD-COUNT.                                         
005890     MOVE ZERO TO WS-ORD-VALUE.                                         
005900     MOVE 'N' TO UPGRADE-MADE-SW.                                       
005910*                                                                       
005920*    RANK AND ORDER FIGURES MUST BE KNOWN BEFORE THE CRITERIA SCAN      
005930*    CAN JUDGE ANY ROW, SO 2050 AND 2600 ALWAYS RUN AHEAD OF 2400.      
005940     IF SHP-IS-ACTIVE OF SHP-IN-REC                                     
005950         AND RUN-DATE < SHP-EXPIRY-DATE OF SHP-IN-REC                   
005960         ADD 1 TO GT-USERS-EVALUATED                                    
005970         PERFORM 2050-LOOKUP-RANK                                       
005980         PERFORM 2600-ORDER-AGGREGATE                                   
005990         PERFORM 2400-SELECT-HIGHEST-TIER                               
006000         IF BEST-RANK > CURR-RANK                                       
006010             MOVE 'Y' TO UPGRADE-MADE-SW                                
006020             PERFORM 2500-OUTPUT                                        
006030         END-IF                                                         
006040     END-IF.                                                            
006050*                                                                       
006060*    THE MASTER IS REWRITTEN EVEN WHEN NO UPGRADE WAS MADE - THE        
006070*    NEW GENERATION MUST CONTAIN EVERY MEMBER, NOT JUST UPGRADES.       
006080     PERFORM 2700-REWRITE-MEMBER.                                       
006090     PERFORM 9000-READ.                                                 
006100*    TRANSLATES THE MEMBER'S CURRENT TIER LEVEL TO ITS RANK             
006110*    NUMBER SO IT CAN BE COMPARED AGAINST CANDIDATE TARGETS.            
006120 2050-LOOKUP-RANK.                                                      
006130     MOVE SHP-TIER-LEVEL OF SHP-IN-REC TO WS-CURR-TIER.                 
006140     MOVE ZERO TO CURR-RANK.                                            
006150     MOVE 1 TO SUB1.                                                    
006160     PERFORM 2060-RANK-SCAN UNTIL SUB1 > TLV-TAB-CNT.                   
006170*    LINEAR SCAN OF TLV-TABLE - ONLY 10 ROWS, NO TABLE SEARCH           
006180*    VERB NEEDED OR USED.                                               
006190 2060-RANK-SCAN.                                                        
006200     IF TLV-TAB-LEVEL(SUB1) = WS-CURR-TIER                              
006210         MOVE TLV-TAB-RANK(SUB1) TO CURR-RANK                           
006220     END-IF.                                                            
006230     ADD 1 TO SUB1.                                                     
006240*    WALKS EVERY LOADED CRITERIA ROW AND KEEPS THE HIGHEST-             
006250*    RANKED TARGET TIER WHOSE RULES ALL PASS (CR-0230 FIX -             
006260*    A LATER, LOWER-RANKED ROW CANNOT OVERWRITE AN EARLIER,             
006270*    HIGHER-RANKED WINNER BECAUSE OF THE > BEST-RANK TEST               
006280*    IN 2410-CRIT-SCAN BELOW).                                          
006290 2400-SELECT-HIGHEST-TIER.                                              
006300     MOVE ZERO TO BEST-RANK.                                            
006310     MOVE SPACES TO WS-BEST-TIER.                                       
006320     MOVE 1 TO SUB1.                                                    
006330     PERFORM 2410-CRIT-SCAN UNTIL SUB1 > CRT-TAB-CNT.                   
006340*    A CANDIDATE ROW IS ONLY WORTH TESTING IF ITS TARGET RANKS          
006350*    ABOVE BOTH THE MEMBER'S CURRENT TIER AND WHATEVER BEST             
006360*    CANDIDATE HAS ALREADY QUALIFIED THIS PASS - OTHERWISE THE          
006370*    COHORT/COUNT/VALUE TESTS BELOW ARE SKIPPED AS WASTED WORK.         
006380 2410-CRIT-SCAN.                                                        
006390     MOVE ZERO TO TARGET-RANK.                                          
006400     MOVE 1 TO SUB2.                                                    
006410     PERFORM 2420-TARGET-RANK-SCAN UNTIL SUB2 > TLV-TAB-CNT.            
006420*    TARGET-RANK IS LEFT AT ZERO IF THE ROW NAMES A TARGET TIER         
006430*    THAT IS NOT IN TLV-TABLE AT ALL - SUCH A ROW CAN NEVER PASS        
006440*    THE RANK TEST BELOW, SO A BAD TIER CODE ON A CRITERIA ROW          
006450*    QUIETLY DISQUALIFIES ITSELF RATHER THAN ABENDING THE RUN.          
006460     IF TARGET-RANK > CURR-RANK AND TARGET-RANK > BEST-RANK             
006470         PERFORM 2100-COHORT-STRATEGY THRU 2100-EXIT                    
006480         IF ALL-RULES-PASSED                                            
006490             PERFORM 2200-ORDER-COUNT-STRATEGY                          
006500         END-IF                                                         
006510         IF ALL-RULES-PASSED                                            
006520             PERFORM 2300-ORDER-VALUE-STRATEGY                          
006530         END-IF                                                         
006540         IF ALL-RULES-PASSED                                            
006550             MOVE TARGET-RANK TO BEST-RANK                              
006560             MOVE CRT-TAB-TARGET(SUB1) TO WS-BEST-TIER                  
006570         END-IF                                                         
006580     END-IF.                                                            
006590     ADD 1 TO SUB1.                                                     
006600*    LOOKS UP THE RANK OF THIS CRITERIA ROW'S TARGET TIER.              
006610 2420-TARGET-RANK-SCAN.                                                 
006620     IF TLV-TAB-LEVEL(SUB2) = CRT-TAB-TARGET(SUB1)                      
006630         MOVE TLV-TAB-RANK(SUB2) TO TARGET-RANK                         
006640     END-IF.                                                            
006650     ADD 1 TO SUB2.                                                     
006660*    FAILS THE ROW IMMEDIATELY IF IT NAMES NO COHORT LIST (NO           
006670*    RESTRICTION) OR IF THE MEMBER HAS NO COHORT ON FILE - A            
006680*    BLANK CUSTOMER COHORT CANNOT MATCH A NAMED LIST EITHER WAY.        
006690 2100-COHORT-STRATEGY.                                                  
006700     MOVE 'N' TO RULE-FAILED-SW.                                        
006710*    NO COHORT LIST ON THE ROW MEANS NO RESTRICTION - LEAVE             
006720*    RULE-FAILED-SW AT 'N' (PASSED) AND LEAVE.                          
006730     IF CRT-TAB-COHORTS(SUB1) = SPACES                                  
006740         GO TO 2100-EXIT                                                
006750     END-IF.                                                            
006760*                                                                       
006770     IF WS-USER-COHORT = SPACES                                         
006780         MOVE 'Y' TO RULE-FAILED-SW                                     
006790         GO TO 2100-EXIT                                                
006800     END-IF.                                                            
006810*                                                                       
006820*    BREAKS THE COMMA-DELIMITED LIST INTO UP TO SIX PIECES -            
006830*    CRT-TAB-COHORTS IS 60 BYTES, SO SIX 20-BYTE COHORT NAMES           
006840*    IS THE MOST THE FIELD CAN EVER HOLD.                               
006850     UNSTRING CRT-TAB-COHORTS(SUB1) DELIMITED BY ','                    
006860         INTO WS-COHORT-1 WS-COHORT-2 WS-COHORT-3                       
006870              WS-COHORT-4 WS-COHORT-5 WS-COHORT-6.                      
006880*                                                                       
006890*    CR-0362 - UNSTRING LEAVES A LEADING SPACE ON EVERY PIECE           
006900*    AFTER THE FIRST WHEN THE CRITERIA ROW IS PUNCTUATED THE            
006910*    ORDINARY WAY (COMMA-SPACE).  STRIP THOSE BEFORE COMPARING.         
006920     PERFORM 2120-TRIM-COHORTS.                                         
006930*                                                                       
006940     MOVE 'Y' TO RULE-FAILED-SW.                                        
006950     PERFORM 2110-COHORT-COMPARE.                                       
006960*                                                                       
006970 2100-EXIT.                                                             
006980     EXIT.                                                              
006990*                                                                       
007000*    CR-0362 - STRIPS LEADING SPACES LEFT BY THE UNSTRING ABOVE.        
007010*    TALLY THE LEADING SPACES ON EACH PIECE, THEN REFERENCE-            
007020*    MODIFY PAST THEM.  A PIECE THAT UNSTRUNG BLANK IS LEFT             
007030*    ALONE - TALLYING ALL 20 SPACES WOULD PUT THE MOVE ONE              
007040*    BYTE PAST THE END OF THE FIELD, WHICH THIS SYSTEM DOES NOT         
007050*    ALLOW.  SIX BLOCKS, ONE PER PIECE - NO TABLE, NO INTRINSIC         
007060*    FUNCTIONS, SAME HOUSE STYLE AS THE COMPARE BELOW.                  
007070 2120-TRIM-COHORTS.                                                     
007080*    PIECE 1 - WS-LEAD-SPACES IS RESET TO ZERO BEFORE EVERY             
007090*    PIECE SO A SHORT PIECE CANNOT INHERIT A TALLY LEFT OVER            
007100*    FROM A LONGER ONE BEFORE IT.                                       
007110     MOVE ZERO TO WS-LEAD-SPACES.                                       
007120     IF WS-COHORT-1 NOT = SPACES                                        
007130         INSPECT WS-COHORT-1 TALLYING WS-LEAD-SPACES                    
007140             FOR LEADING SPACE                                          
007150         IF WS-LEAD-SPACES > ZERO                                       
007160             MOVE WS-COHORT-1(WS-LEAD-SPACES + 1:) TO WS-COHORT-1       
007170         END-IF                                                         
007180     END-IF.                                                            
007190*    PIECE 2.                                                           
007200     MOVE ZERO TO WS-LEAD-SPACES.                                       
007210     IF WS-COHORT-2 NOT = SPACES                                        
007220         INSPECT WS-COHORT-2 TALLYING WS-LEAD-SPACES                    
007230             FOR LEADING SPACE                                          
007240         IF WS-LEAD-SPACES > ZERO                                       
007250             MOVE WS-COHORT-2(WS-LEAD-SPACES + 1:) TO WS-COHORT-2       
007260         END-IF                                                         
007270     END-IF.                                                            
007280*    PIECE 3.                                                           
007290     MOVE ZERO TO WS-LEAD-SPACES.                                       
007300     IF WS-COHORT-3 NOT = SPACES                                        
007310         INSPECT WS-COHORT-3 TALLYING WS-LEAD-SPACES                    
007320             FOR LEADING SPACE                                          
007330         IF WS-LEAD-SPACES > ZERO                                       
007340             MOVE WS-COHORT-3(WS-LEAD-SPACES + 1:) TO WS-COHORT-3       
007350         END-IF                                                         
007360     END-IF.                                                            
007370*    PIECE 4.                                                           
007380     MOVE ZERO TO WS-LEAD-SPACES.                                       
007390     IF WS-COHORT-4 NOT = SPACES                                        
007400         INSPECT WS-COHORT-4 TALLYING WS-LEAD-SPACES                    
007410             FOR LEADING SPACE                                          
007420         IF WS-LEAD-SPACES > ZERO                                       
007430             MOVE WS-COHORT-4(WS-LEAD-SPACES + 1:) TO WS-COHORT-4       
007440         END-IF                                                         
007450     END-IF.                                                            
007460*    PIECE 5.                                                           
007470     MOVE ZERO TO WS-LEAD-SPACES.                                       
007480     IF WS-COHORT-5 NOT = SPACES                                        
007490         INSPECT WS-COHORT-5 TALLYING WS-LEAD-SPACES                    
007500             FOR LEADING SPACE                                          
007510         IF WS-LEAD-SPACES > ZERO                                       
007520             MOVE WS-COHORT-5(WS-LEAD-SPACES + 1:) TO WS-COHORT-5       
007530         END-IF                                                         
007540     END-IF.                                                            
007550*    PIECE 6 - LAST ONE THE FIELD CAN HOLD.                             
007560     MOVE ZERO TO WS-LEAD-SPACES.                                       
007570     IF WS-COHORT-6 NOT = SPACES                                        
007580         INSPECT WS-COHORT-6 TALLYING WS-LEAD-SPACES                    
007590             FOR LEADING SPACE                                          
007600         IF WS-LEAD-SPACES > ZERO                                       
007610             MOVE WS-COHORT-6(WS-LEAD-SPACES + 1:) TO WS-COHORT-6       
007620         END-IF                                                         
007630     END-IF.                                                            
007640*                                                                       
007650 2110-COHORT-COMPARE.                                                   
007660*    FOLDS THE USER'S COHORT TO UPPERCASE ONCE, THEN COMPARES IT        
007670*    AGAINST EACH OF THE SIX UNSTRUNG (AND TRIMMED) PIECES IN           
007680*    TURN, ALSO FOLDED TO UPPERCASE - CASE-INSENSITIVE BY ROW           
007690*    AND USER ALIKE, PER CR-0205.                                       
007700     MOVE WS-USER-COHORT TO WS-FOLD-1.                                  
007710     INSPECT WS-FOLD-1 CONVERTING                                       
007720         "abcdefghijklmnopqrstuvwxyz" TO                                
007730         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
007740*                                                                       
007750*    PIECE 1 OF 6 - AN EMPTY PIECE NEVER MATCHES A REAL COHORT          
007760*    BECAUSE WS-USER-COHORT IS ALREADY KNOWN NOT TO BE SPACES           
007770*    BY THE TIME 2110 RUNS (2100-COHORT-STRATEGY CHECKED THAT).         
007780     MOVE WS-COHORT-1 TO WS-FOLD-2.                                     
007790     INSPECT WS-FOLD-2 CONVERTING                                       
007800         "abcdefghijklmnopqrstuvwxyz" TO                                
007810         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
007820     IF WS-FOLD-1 = WS-FOLD-2 MOVE 'N' TO RULE-FAILED-SW.               
007830*    PIECE 2 OF 6.                                                      
007840     MOVE WS-COHORT-2 TO WS-FOLD-2.                                     
007850     INSPECT WS-FOLD-2 CONVERTING                                       
007860         "abcdefghijklmnopqrstuvwxyz" TO                                
007870         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
007880     IF WS-FOLD-1 = WS-FOLD-2 MOVE 'N' TO RULE-FAILED-SW.               
007890*    PIECE 3 OF 6.                                                      
007900     MOVE WS-COHORT-3 TO WS-FOLD-2.                                     
007910     INSPECT WS-FOLD-2 CONVERTING                                       
007920         "abcdefghijklmnopqrstuvwxyz" TO                                
007930         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
007940     IF WS-FOLD-1 = WS-FOLD-2 MOVE 'N' TO RULE-FAILED-SW.               
007950*    PIECE 4 OF 6.                                                      
007960     MOVE WS-COHORT-4 TO WS-FOLD-2.                                     
007970     INSPECT WS-FOLD-2 CONVERTING                                       
007980         "abcdefghijklmnopqrstuvwxyz" TO                                
007990         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
008000     IF WS-FOLD-1 = WS-FOLD-2 MOVE 'N' TO RULE-FAILED-SW.               
008010*    PIECE 5 OF 6.                                                      
008020     MOVE WS-COHORT-5 TO WS-FOLD-2.                                     
008030     INSPECT WS-FOLD-2 CONVERTING                                       
008040         "abcdefghijklmnopqrstuvwxyz" TO                                
008050         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
008060     IF WS-FOLD-1 = WS-FOLD-2 MOVE 'N' TO RULE-FAILED-SW.               
008070*    PIECE 6 OF 6 - THE LAST POSSIBLE PIECE THE 60-BYTE COHORT          
008080*    LIST FIELD CAN HOLD AT 20 BYTES EACH.                              
008090     MOVE WS-COHORT-6 TO WS-FOLD-2.                                     
008100     INSPECT WS-FOLD-2 CONVERTING                                       
008110         "abcdefghijklmnopqrstuvwxyz" TO                                
008120         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
008130     IF WS-FOLD-1 = WS-FOLD-2 MOVE 'N' TO RULE-FAILED-SW.               
008140*    SKIPPED (ROW PASSES) IF THE CRITERIA ROW LEFT THE MINIMUM          
008150*    ORDER COUNT UNSET - CRT-TAB-CNT-SET IS THE FLAG, NOT A             
008160*    ZERO-VS-BLANK TEST ON THE COUNT ITSELF.                            
008170 2200-ORDER-COUNT-STRATEGY.                                             
008180     MOVE 'N' TO RULE-FAILED-SW.                                        
008190     IF CRT-TAB-CNT-SET(SUB1) = 'Y'                                     
008200         IF WS-ORD-COUNT < CRT-TAB-MIN-CNT(SUB1)                        
008210             MOVE 'Y' TO RULE-FAILED-SW                                 
008220         END-IF                                                         
008230     END-IF.                                                            
008240*    SAME PATTERN AS 2200 ABOVE BUT FOR THE MINIMUM MONTHLY             
008250*    ORDER VALUE TEST.                                                  
008260 2300-ORDER-VALUE-STRATEGY.                                             
008270     MOVE 'N' TO RULE-FAILED-SW.                                        
008280     IF CRT-TAB-VAL-SET(SUB1) = 'Y'                                     
008290         IF WS-ORD-VALUE < CRT-TAB-MIN-VAL(SUB1)                        
008300             MOVE 'Y' TO RULE-FAILED-SW                                 
008310         END-IF                                                         
008320     END-IF.                                                            
008330*    PRINTS THE DETAIL LINE, BUMPS THE PER-TIER SUBTOTAL AND            
008340*    THE GRAND UPGRADE COUNT, THEN STAMPS THE NEW TIER AND              
008350*    TODAY'S DATE ONTO THE IN-MEMORY RECORD - 2700-REWRITE-             
008360*    MEMBER PICKS THESE UP WHEN IT BUILDS THE OUTPUT RECORD.            
008370 2500-OUTPUT.                                                           
008380     MOVE SHP-USER-ID OF SHP-IN-REC TO DTL-USER-ID.                     
008390     MOVE WS-USER-NAME TO DTL-USER-NAME.                                
008400     MOVE WS-ORD-COUNT TO DTL-ORD-COUNT.                                
008410     MOVE WS-ORD-VALUE TO DTL-ORD-VALUE.                                
008420     MOVE WS-CURR-TIER TO DTL-OLD-TIER.                                 
008430     MOVE WS-BEST-TIER TO DTL-NEW-TIER.                                 
008440     WRITE RPT-LINE FROM DETAIL-LINE                                    
008450         AFTER ADVANCING 1 LINE.                                        
008460     ADD 1 TO WS-LINE-CNT.                                              
008470*                                                                       
008480     PERFORM 9200-SUBTOTAL.                                             
008490     ADD 1 TO GT-USERS-UPGRADED.                                        
008500*    THE ACTUAL TIER CHANGE - EVERYTHING ELSE IN THIS PARAGRAPH         
008510*    IS REPORT OUTPUT.  2700-REWRITE-MEMBER WRITES THE RECORD           
008520*    WITH THIS NEW TIER AND DATE ALREADY IN PLACE.                      
008530     MOVE WS-BEST-TIER TO SHP-TIER-LEVEL OF SHP-IN-REC.                 
008540     MOVE RUN-DATE TO SHP-LAST-MODIFIED OF SHP-IN-REC.                  
008550*    50-LINE PAGE BREAK - ROOM FOR A HEADING AND AT LEAST A FEW         
008560*    DETAIL LINES BELOW IT ON A STANDARD 66-LINE FORM.                  
008570     IF WS-LINE-CNT > 50                                                
008580         PERFORM 9100-HEADING                                           
008590     END-IF.                                                            
008600*    FINDS THIS MEMBER'S NEW TIER IN TIER-SUBTOTAL-TABLE AND            
008610*    BUMPS ITS COUNT - THE TABLE HAS A FIXED ROW FOR EACH OF            
008620*    THE THREE PAID TIERS.                                              
008630 9200-SUBTOTAL.                                                         
008640     MOVE 1 TO SUB2.                                                    
008650     PERFORM 9210-SUBTOTAL-SCAN UNTIL SUB2 > 3.                         
008660*                                                                       
008670 9210-SUBTOTAL-SCAN.                                                    
008680*    ONLY THREE ROWS, SO A LINEAR SCAN COSTS NOTHING - NO NEED          
008690*    FOR A SEARCH VERB OR AN INDEXED TABLE HERE.                        
008700     IF TIER-SUB-LEVEL(SUB2) = WS-BEST-TIER                             
008710         ADD 1 TO TIER-SUB-COUNT(SUB2)                                  
008720     END-IF.                                                            
008730     ADD 1 TO SUB2.                                                     
008740*    PULLS THE MEMBER'S NAME AND COHORT FROM USR-TABLE, THEN            
008750*    TOTALS THIS CALENDAR MONTH'S ORDERS FOR THE MEMBER FROM            
008760*    ORD-TABLE.  MUST RUN BEFORE 2400-SELECT-HIGHEST-TIER SO            
008770*    THE COUNT/VALUE TESTS HAVE SOMETHING TO COMPARE AGAINST.           
008780 2600-ORDER-AGGREGATE.                                                  
008790     MOVE ZERO TO WS-ORD-COUNT.                                         
008800     MOVE ZERO TO WS-ORD-VALUE.                                         
008810     MOVE SPACES TO WS-USER-NAME.                                       
008820     MOVE 1 TO SUB3.                                                    
008830     PERFORM 2610-USER-NAME-SCAN UNTIL SUB3 > USR-TAB-CNT.              
008840*                                                                       
008850     MOVE 1 TO SUB2.                                                    
008860     PERFORM 2620-ORDER-AGG-SCAN UNTIL SUB2 > ORD-TAB-CNT.              
008870*                                                                       
008880 2610-USER-NAME-SCAN.                                                   
008890*    IF THE USER-ID IS NOT FOUND, WS-USER-NAME AND WS-USER-COHORT       
008900*    ARE LEFT AS CLEARED BY 2600 ABOVE - A BLANK COHORT THEN            
008910*    FAILS ANY COHORT-RESTRICTED CRITERIA ROW.                          
008920     IF USR-TAB-USER-ID(SUB3) = SHP-USER-ID OF SHP-IN-REC               
008930         MOVE USR-TAB-NAME(SUB3) TO WS-USER-NAME                        
008940         MOVE USR-TAB-COHORT(SUB3) TO WS-USER-COHORT                    
008950     END-IF.                                                            
008960     ADD 1 TO SUB3.                                                     
008970*    ONLY ORDERS FOR THIS USER IN THE CURRENT RUN MONTH COUNT           
008980*    TOWARD THE UPGRADE TEST - PRIOR-MONTH ACTIVITY DOES NOT.           
008990 2620-ORDER-AGG-SCAN.                                                   
009000     IF ORD-TAB-USER-ID(SUB2) = SHP-USER-ID OF SHP-IN-REC               
009010         AND ORD-TAB-CCYY(SUB2) = RUN-CCYY                              
009020         AND ORD-TAB-MM(SUB2) = RUN-MM                                  
009030         ADD 1 TO WS-ORD-COUNT                                          
009040         ADD ORD-TAB-VALUE(SUB2) TO WS-ORD-VALUE                        
009050     END-IF.                                                            
009060     ADD 1 TO SUB2.                                                     
009070*    WRITES THE NEXT GENERATION OF MEMBER-MASTER FIELD BY               
009080*    FIELD - EVERY MEMBER IS REWRITTEN HERE WHETHER OR NOT              
009090*    IT QUALIFIED FOR AN UPGRADE THIS RUN (CR-0349).                    
009100 2700-REWRITE-MEMBER.                                                   
009110*    FIELD-BY-FIELD MOVE RATHER THAN A GROUP MOVE - SHP-IN-REC          
009120*    AND SHP-OUT-REC SHARE THE SAME MBRSHP LAYOUT BUT ARE TWO           
009130*    SEPARATE 01-LEVELS (THE REPLACING PHRASES ON THE FD COPY           
009140*    STATEMENTS GAVE THEM DIFFERENT NAMES) SO THEY CANNOT BE            
009150*    MOVED AS A SINGLE GROUP.                                           
009160     MOVE SHP-MEM-ID OF SHP-IN-REC TO SHP-MEM-ID OF SHP-OUT-REC.        
009170     MOVE SHP-USER-ID OF SHP-IN-REC TO SHP-USER-ID OF SHP-OUT-REC.      
009180     MOVE SHP-PLAN-ID OF SHP-IN-REC TO SHP-PLAN-ID OF SHP-OUT-REC.      
009190     MOVE SHP-TIER-LEVEL OF SHP-IN-REC TO SHP-TIER-LEVEL OF SHP-OUT-REC.
009200     MOVE SHP-STATUS OF SHP-IN-REC TO SHP-STATUS OF SHP-OUT-REC.        
009210     MOVE SHP-START-DATE OF SHP-IN-REC TO SHP-START-DATE OF SHP-OUT-REC.
009220*    EXPIRY DATE IS CARRIED FORWARD UNCHANGED - AN UPGRADE DOES         
009230*    NOT RESET OR EXTEND THE MEMBERSHIP'S EXPIRY.                       
009240     MOVE SHP-EXPIRY-DATE OF SHP-IN-REC                                 
009250         TO SHP-EXPIRY-DATE OF SHP-OUT-REC.                             
009260     MOVE SHP-LAST-MODIFIED OF SHP-IN-REC                               
009270         TO SHP-LAST-MODIFIED OF SHP-OUT-REC.                           
009280     WRITE SHP-OUT-REC.                                                 
009290*    PRINTS THE USERS-EVALUATED AND USERS-UPGRADED GRAND                
009300*    TOTALS AND THE PER-TIER SUBTOTAL LINES BETWEEN THEM.               
009310 3100-GRAND-TOTAL.                                                      
009320     MOVE SPACES TO GRAND-LINE.                                         
009330     MOVE 'USERS EVALUATED THIS RUN . . . . . . . .' TO GRL-LABEL.      
009340     MOVE GT-USERS-EVALUATED TO GRL-VALUE.                              
009350     WRITE RPT-LINE FROM GRAND-LINE AFTER ADVANCING 2 LINES.            
009360*    PER-TIER SUBTOTALS PRINT BETWEEN THE TWO GRAND TOTAL LINES,        
009370*    NOT AFTER BOTH - MATCHES THE REPORT LAYOUT CBLMBR01 USES           
009380*    FOR ITS OWN CATEGORY SUBTOTALS.                                    
009390     MOVE 1 TO SUB1.                                                    
009400     PERFORM 3110-SUBTOT-PRINT UNTIL SUB1 > 3.                          
009410*    THE SECOND GRAND TOTAL LINE OF SECTION 1 - UPGRADES GRANTED        
009420*    OUT OF THE EVALUATED COUNT PRINTED ABOVE.                          
009430     MOVE SPACES TO GRAND-LINE.                                         
009440     MOVE 'USERS UPGRADED THIS RUN  . . . . . . . .' TO GRL-LABEL.      
009450     MOVE GT-USERS-UPGRADED TO GRL-VALUE.                               
009460     WRITE RPT-LINE FROM GRAND-LINE AFTER ADVANCING 1 LINE.             
009470*    A TIER WITH ZERO UPGRADES THIS RUN PRINTS NO LINE AT ALL -         
009480*    ONLY TIERS THAT ACTUALLY GAINED MEMBERS SHOW UP HERE.              
009490 3110-SUBTOT-PRINT.                                                     
009500     IF TIER-SUB-COUNT(SUB1) > ZERO                                     
009510         MOVE SPACES TO SUBTOT-LINE                                     
009520         MOVE TIER-SUB-LEVEL(SUB1) TO STL-TIER                          
009530         MOVE TIER-SUB-COUNT(SUB1) TO STL-COUNT                         
009540         WRITE RPT-LINE FROM SUBTOT-LINE AFTER ADVANCING 1 LINE         
009550     END-IF.                                                            
009560     ADD 1 TO SUB1.                                                     
009570*    REPORT SECTION 2 (CR-0311) - REREADS CBLMBR01'S CATEGORY           
009580*    TOTALS FILE FROM THE TOP AND PRINTS IT AS ITS OWN SECTION          
009590*    OF THIS REPORT, WITH ITS OWN GRAND TOTAL LINE AT THE END.          
009600 3200-CATEGORY-SECTION.                                                 
009610*    CATTOTAL-FILE WAS NOT OPENED AT 1000-INIT BECAUSE SECTION 2        
009620*    DOES NOT PRINT UNTIL AFTER EVERY MEMBER HAS BEEN PROCESSED         
009630*    AND SECTION 1'S GRAND TOTALS ARE ALREADY ON THE REPORT.            
009640     OPEN INPUT CATTOTAL-FILE.                                          
009650     WRITE RPT-LINE FROM CAT-HDG-LINE AFTER ADVANCING 2 LINES.          
009660     WRITE RPT-LINE FROM CAT-COL-LINE AFTER ADVANCING 1 LINE.           
009670*    SECTION 2 HAS NO PAGE-BREAK LOGIC OF ITS OWN - IT IS               
009680*    EXPECTED TO BE SHORT (ONE ROW PER ORDER CATEGORY).                 
009690     MOVE 'YES' TO MORE-RECS.                                           
009700     PERFORM 3220-CAT-READ UNTIL MORE-RECS = 'NO'.                      
009710     CLOSE CATTOTAL-FILE.                                               
009720*    SECTION 2'S OWN GRAND TOTAL LINE, PRINTED AFTER EVERY              
009730*    CATEGORY ROW HAS BEEN READ AND ACCUMULATED.                        
009740     MOVE SPACES TO GRAND-LINE.                                         
009750     MOVE 'CATEGORY GRAND TOTAL - ORDERS  . . . . .' TO GRL-LABEL.      
009760     MOVE CGT-ORDER-COUNT TO GRL-VALUE.                                 
009770     WRITE RPT-LINE FROM GRAND-LINE AFTER ADVANCING 2 LINES.            
009780*    ONLY THE ORDER-COUNT GRAND TOTAL PRINTS HERE - GROSS,              
009790*    DISCOUNT AND NET GRAND TOTALS ARE ACCUMULATED IN                   
009800*    CAT-GRAND-TOTAL-AREA BUT THIS REPORT NEVER PRINTS THEM.            
009810 3220-CAT-READ.                                                         
009820     READ CATTOTAL-FILE                                                 
009830         AT END                                                         
009840             MOVE 'NO' TO MORE-RECS                                     
009850         NOT AT END                                                     
009860             PERFORM 3210-CAT-DETAIL                                    
009870     END-READ.                                                          
009880*    ONE DETAIL LINE PER CATEGORY, ACCUMULATING THE SECTION 2           
009890*    GRAND TOTAL FIGURES AS IT GOES.                                    
009900 3210-CAT-DETAIL.                                                       
009910     MOVE CAT-CATEGORY TO CDL-CATEGORY.                                 
009920     MOVE CAT-ORDER-COUNT TO CDL-COUNT.                                 
009930     MOVE CAT-GROSS-VALUE TO CDL-GROSS.                                 
009940     MOVE CAT-DISCOUNT-TOTAL TO CDL-DISC.                               
009950     MOVE CAT-NET-VALUE TO CDL-NET.                                     
009960     WRITE RPT-LINE FROM CAT-DETAIL-LINE AFTER ADVANCING 1 LINE.        
009970*    ACCUMULATE AFTER THE WRITE, NOT BEFORE - THE DETAIL LINE           
009980*    SHOWS THIS CATEGORY'S OWN FIGURES, NOT A RUNNING TOTAL.            
009990     ADD CAT-ORDER-COUNT TO CGT-ORDER-COUNT.                            
010000     ADD CAT-GROSS-VALUE TO CGT-GROSS-VALUE.                            
010010     ADD CAT-DISCOUNT-TOTAL TO CGT-DISC-VALUE.                          
010020     ADD CAT-NET-VALUE TO CGT-NET-VALUE.                                
010030*    FIRST PAGE ADVANCES TO THE TOP OF THE CURRENT FORM, EVERY          
010040*    LATER PAGE STARTS A FRESH PAGE - SAME CONVENTION AS                
010050*    CBLMBR01'S HEADING PARAGRAPH.                                      
010060 9100-HEADING.                                                          
010070     ADD 1 TO WS-PAGE-CNT.                                              
010080     MOVE WS-PAGE-CNT TO HDG-PAGE-NO.                                   
010090     MOVE ZERO TO WS-LINE-CNT.                                          
010100*    PAGE 1 STARTS PARTWAY DOWN THE FIRST FORM ALREADY LOADED IN        
010110*    THE PRINTER, SO IT ADVANCES ONLY ONE LINE - LATER PAGES            
010120*    MUST EJECT TO A FRESH FORM VIA THE C01 CHANNEL.                    
010130     IF WS-PAGE-CNT > 1                                                 
010140         WRITE RPT-LINE FROM HDG-LINE-1 AFTER ADVANCING PAGE            
010150     ELSE                                                               
010160         WRITE RPT-LINE FROM HDG-LINE-1 AFTER ADVANCING 1 LINE          
010170     END-IF.                                                            
010180     WRITE RPT-LINE FROM HDG-LINE-2 AFTER ADVANCING 2 LINES.            
010190*    SINGLE-RECORD READ OF THE DRIVING MEMBER MASTER FILE.              
010200 9000-READ.                                                             
010210     READ MEMBER-MASTER                                                 
010220         AT END                                                         
010230             MOVE 'NO' TO MORE-RECS.                                    
010240*    CLOSES THE MEMBER MASTER PAIR AND THE REPORT - THE FOUR            
010250*    REFERENCE FILES WERE ALREADY CLOSED BACK AT 1000-INIT.             
010260 3900-CLOSING.                                                          
010270     CLOSE MEMBER-MASTER.                                               
010280     CLOSE MEMBER-MASTER-OUT.                                           
010290     CLOSE UPGRADE-REPORT.                                              
