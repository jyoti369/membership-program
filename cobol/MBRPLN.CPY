000100*****************************************************************
000200*   MBRPLN.CPY                                                  *
000300*   FIRSTCLUB MEMBERSHIP SYSTEM - MEMBERSHIP PLAN CATALOG RECORD *
000400*   ONE ROW PER PLAN OFFERED FOR NEW SUBSCRIPTIONS.              *
000500*                                                                *
000600*   MAINTENANCE HISTORY                                         *
000700*   DATE      PGMR  REQ#      DESCRIPTION                       *
000800*   --------  ----  --------  --------------------------------- *
000900*   04/02/93  AL    CR-0118   ORIGINAL LAYOUT FOR FIRSTCLUB.     *
001000*   07/19/95  AL    CR-0171   ADDED PLN-DURATION-MONTHS SO THE   *
001100*                             PROGRAMS STOP HARD-CODING 1/3/12.  *
001200*   08/30/98  MKO   CR-0247   Y2K REVIEW - NO DATE FIELDS HERE.  *
001300*****************************************************************
001400 01  PLN-REC.
001500     05  PLN-PLAN-ID             PIC 9(09).
001600     05  PLN-NAME                PIC X(40).
001700     05  PLN-DURATION            PIC X(09).
001800*        MONTHLY, QUARTERLY OR YEARLY.
001900     05  PLN-DURATION-MONTHS     PIC 9(02).
002000*        MONTHLY=01  QUARTERLY=03  YEARLY=12.
002100     05  PLN-PRICE               PIC S9(08)V99.
002200     05  PLN-PRICE-SPLIT REDEFINES PLN-PRICE.
002300         10  PLN-PRICE-WHOLE     PIC S9(08).
002400         10  PLN-PRICE-CENTS     PIC 99.
002500     05  PLN-DESCRIPTION         PIC X(80).
002600     05  PLN-ACTIVE              PIC X(01).
002700         88  PLN-IS-ACTIVE       VALUE 'Y'.
002800         88  PLN-IS-INACTIVE     VALUE 'N'.
002900     05  FILLER                  PIC X(05).
