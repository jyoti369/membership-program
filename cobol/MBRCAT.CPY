000100*****************************************************************
000200*   MBRCAT.CPY                                                  *
000300*   FIRSTCLUB MEMBERSHIP SYSTEM - CATEGORY TOTALS WORK RECORD    *
000400*   WRITTEN BY CBLMBR01 (ONE ROW PER ORDER CATEGORY SEEN THIS    *
000500*   RUN), READ BACK BY CBLMBR02 TO PRINT REPORT SECTION 2.       *
000600*   NOT ONE OF THE MASTER FILES - AN INTERMEDIATE WORK FILE.     *
000700*                                                                *
000800*   MAINTENANCE HISTORY                                         *
000900*   DATE      PGMR  REQ#      DESCRIPTION                       *
001000*   --------  ----  --------  --------------------------------- *
001100*   07/19/95  AL    CR-0171   ORIGINAL LAYOUT - CARRIES THE      *
001200*                             CATEGORY SUBTOTALS BETWEEN THE     *
001300*                             BENEFIT PASS AND THE UPGRADE PASS. *
001400*****************************************************************
001500 01  CAT-REC.
001600     05  CAT-CATEGORY            PIC X(20).
001700     05  CAT-ORDER-COUNT         PIC 9(05).
001800     05  CAT-GROSS-VALUE         PIC S9(09)V99.
001900     05  CAT-DISCOUNT-TOTAL      PIC S9(09)V99.
002000     05  CAT-NET-VALUE           PIC S9(09)V99.
002100     05  FILLER                  PIC X(05).
